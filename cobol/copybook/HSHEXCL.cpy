000100*****************************************************************
000200* DCLGEN TABLE(DDS0001.EXCL_NAME_TBL)
000300*        LIBRARY(DDS0001.HASH.COPYLIB(HSHEXCL))
000400*        ACTION(REPLACE)
000500*        LANGUAGE(COBOL)
000600*        QUOTE
000700*        DBCSDELIM(NO)
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS
000900*****************************************************************
001000*HISTORY
001100*  08/11/26 CLB  REQ HSH-0001 - NEW TABLE. GENERIC/PLACEHOLDER
001200*                FIRST-OR-LAST-NAME PARTS (E.G. "BABY", "UNKNOWN",
001300*                "PATIENT") THAT MARK A ROW AN EXCEPTION WHEN
001400*                RECORDEXCLUSIONMODE=GENERATE. MATCH-TYPE-CD OF
001500*                "E" IS A WHOLE-NAME MATCH, "P" IS A WORD-WITHIN-
001600*                THE-NAME MATCH. LOADED AND VALIDATED ONCE AT
001700*                THE START OF HSHNORM.
001800*****************************************************************
001900      EXEC SQL DECLARE DDS0001.EXCL_NAME_TBL TABLE
002000      ( NAME_PART_TXT                 CHAR(40) NOT NULL,
002100        MATCH_TYPE_CD                 CHAR(1) NOT NULL
002200      ) END-EXEC.
002300*****************************************************************
002400* COBOL DECLARATION FOR TABLE DDS0001.EXCL_NAME_TBL
002500*****************************************************************
002600 01  DCLEXCL-NAME-TBL.
002700     10 NAME-PART-TXT           PIC X(40).
002800     10 MATCH-TYPE-CD           PIC X(01).
002900*****************************************************************
003000* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 2
003100*****************************************************************
