000100*****************************************************************
000200*DESCRIPTION - ONE RECORD PER PIPELINE STEP, APPENDED TO STATPASS
000300*              AS EACH STEP FINISHES, SO HSHRPT CAN ASSEMBLE THE
000400*              RUN SUMMARY WITHOUT RE-READING EVERY OTHER STEP'S
000500*              OWN FILES. THE SAME JOB-TO-JOB FORWARD-PASSING THIS
000600*              SHOP HAS ALWAYS USED FOR A SORTED FILE'S TRAILER
000700*              RECORD, TURNED INTO ITS OWN SMALL FILE SINCE THREE
000800*              DIFFERENT STEPS EACH CONTRIBUTE ONE COUNT.
000900*****************************************************************
001000*HISTORY
001100*  08/11/26 CLB  REQ HSH-0001 - NEW COPYBOOK, FOR THE HSHEDIT/
001200*                HSHHASH/HSHDHASH/HSHRPT RUN-SUMMARY HANDOFF.
001300*  08/12/26 CLB  REQ HSH-0008 - DELETED A STRAY IDENTIFICATION
001400*                DIVISION. LINE THAT HAD BEEN SITTING AHEAD OF THE
001500*                COMMENT BANNER - EVERY COMPILED PROGRAM COPIES
001600*                THIS BOOK INTO AN ALREADY-OPEN DATA DIVISION, SO
001700*                THE STRAY LINE WAS A FATAL SYNTAX ERROR.
001800*****************************************************************
001900 01  HSH-STAT-REC.
002000     05  STAT-STEP-NAME             PIC X(08).
002100         88  STAT-FROM-HSHEDIT          VALUE "HSHEDIT ".
002200         88  STAT-FROM-HSHHASH          VALUE "HSHHASH ".
002300         88  STAT-FROM-HSHDHASH         VALUE "HSHDHASH".
002400     05  STAT-RECORDS-READ          PIC 9(09) COMP.
002500     05  STAT-RECORDS-READ-X REDEFINES STAT-RECORDS-READ
002600                                   PIC 9(09).
002700     05  STAT-INVALID-ROWS          PIC 9(09) COMP.
002800     05  STAT-ROWS-HASHED           PIC 9(09) COMP.
002900     05  FILLER                     PIC X(40).
