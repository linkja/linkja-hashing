000100*****************************************************************
000200*HSHDTEPM.CPY
000300*WORKING-STORAGE PARAMETER AREA PASSED TO THE DTEVAL SUBPROGRAM ON
000400*CALL "DTEVAL" USING DTE-PARMS. LAYOUT MUST MATCH DTEVAL'S OWN
000500*LINKAGE SECTION EXACTLY - SEE DTEVAL FOR THE FUNCTION-CODE TABLE.
000600*****************************************************************
000700*HISTORY
000800*  08/11/26 CLB  REQ HSH-0001 - NEW COPYBOOK. PULLED OUT AS A
000900*                COPYBOOK SO EVERY CALLER OF DTEVAL (HSHEDIT,
001000*                HSHNORM) CARRIES THE IDENTICAL PARM AREA.
001100*  08/12/26 CLB  REQ HSH-0008 - DELETED A STRAY IDENTIFICATION
001200*                DIVISION. LINE THAT HAD BEEN SITTING AHEAD OF THE
001300*                COMMENT BANNER - EVERY COMPILED PROGRAM COPIES
001400*                THIS BOOK INTO AN ALREADY-OPEN DATA DIVISION, SO
001500*                THE STRAY LINE WAS A FATAL SYNTAX ERROR.
001600*****************************************************************
001700 01  DTE-PARMS.
001800     05  DTE-FUNCTION-CD            PIC X(01).
001900         88  DTE-FN-VALIDATE            VALUE "V".
002000         88  DTE-FN-REFORMAT            VALUE "R".
002100         88  DTE-FN-DAYS-BETWEEN        VALUE "D".
002200         88  DTE-FN-ADD-DAY             VALUE "A".
002300         88  DTE-FN-ADD-YEAR            VALUE "Y".
002400         88  DTE-FN-TRANSPOSE           VALUE "T".
002500     05  DTE-INPUT-DATE             PIC X(19).
002600     05  DTE-INPUT-DATE2            PIC X(10).
002700     05  DTE-OUTPUT-DATE            PIC X(10).
002800     05  DTE-DAYS-BETWEEN           PIC S9(09) COMP.
002900     05  DTE-RETURN-CD              PIC S9(04) COMP.
003000         88  DTE-VALID                  VALUE 0.
003100         88  DTE-INVALID                VALUE -1.
