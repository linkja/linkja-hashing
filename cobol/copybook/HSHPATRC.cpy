000100*****************************************************************
000200*HSHPATRC.CPY
000300*WORKING RECORD CARRIED THROUGH THE LINKJA HASHING PIPELINE:
000400*HSHEDIT BUILDS IT FROM THE SITE'S ROSTER ROW, HSHNORM
000500*NORMALIZES THE NAME/DOB/SSN FIELDS IN PLACE, HSHPERM ADDS THE
000600*DERIVED (SPLIT-LASTNAME) COPIES, AND HSHHASH/HSHDHASH READ IT
000700*TO DRIVE THE CALL TO HSHCALC. REPLACES THE SHOP'S OLD PATDALY
000800*COPYBOOK, WHICH CARRIED THE DAILY ROOM-CHARGE DETAIL RECORD THE
000900*SAME WAY FOR THE RETIRED DALYEDIT/DALYUPDT/TRMT* SUITE.
001000*****************************************************************
001100*HISTORY
001200*  08/11/26 CLB  REQ HSH-0001 - REBUILT FOR THE LINKJA HASHING
001300*                SUITE. OLD PATDALY COPYBOOK IS RETIRED.
001400*****************************************************************
001500*QSAM WORKING RECORD - CANONICAL SHAPE, AFTER HSHEDIT'S ROSTER EDITS
001600 01  HSH-CANON-REC.
001700     05  HSH-ROW-NUMBER             PIC 9(09).
001800     05  HSH-PATIENT-ID             PIC X(40).
001900     05  HSH-FIRST-NAME             PIC X(40).
002000     05  HSH-LAST-NAME              PIC X(40).
002100     05  HSH-DATE-OF-BIRTH          PIC X(10).
002200     05  HSH-SSN                    PIC X(04).
002300     05  HSH-IS-EXCEPTION           PIC X(01).
002400         88  HSH-EXCEPTION-YES          VALUE "Y".
002500         88  HSH-EXCEPTION-NO           VALUE "N".
002600     05  HSH-INVALID-REASON         PIC X(500).
002700     05  HSH-DERIVED-IND            PIC X(01).
002800         88  HSH-IS-DERIVED             VALUE "Y".
002900         88  HSH-IS-PRIMARY             VALUE "N".
003000     05  HSH-PARENT-ROW-NBR         PIC 9(09).
003100     05  HSH-STEPS-DONE.
003200         10  HSH-STEP-VALIDATED     PIC X(01).
003300         10  HSH-STEP-NORMALIZED    PIC X(01).
003400         10  HSH-STEP-EXCLUDED      PIC X(01).
003500         10  HSH-STEP-PERMUTED      PIC X(01).
003600         10  HSH-STEP-HASHED        PIC X(01).
003700     05  FILLER                     PIC X(50).
003800*
003900*QSAM WORKING RECORD - FIELDS AS SUPPLIED BY THE SITE, BEFORE
004000*HSHNORM'S NAME/DOB/SSN NORMALIZATION TOUCHES THEM; CARRIED
004100*ALONGSIDE HSH-CANON-REC SO HSHEDIT CAN ECHO THE ORIGINAL
004200*VALUES ON A REJECTED ROW.
004300 01  HSH-RAW-REC.
004400     05  HSH-RAW-PATIENT-ID         PIC X(40).
004500     05  HSH-RAW-FIRST-NAME         PIC X(40).
004600     05  HSH-RAW-LAST-NAME          PIC X(40).
004700     05  HSH-RAW-DOB                PIC X(19).
004800     05  HSH-RAW-SSN                PIC X(11).
004900     05  FILLER                     PIC X(29).
