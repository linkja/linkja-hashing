000100*****************************************************************
000200* DESCRIPTION - RUN-CONTROL CARD PASSED FORWARD FROM ONE JOB
000300*               STEP TO THE NEXT IN THE LINKJA HASHING SUITE.
000400*               HSHEDIT BUILDS THIS RECORD ONCE, FROM THE
000500*               DECRYPTED PROJECT SALT FILE AND THE RUN'S PARM
000600*               CARDS, AND WRITES IT TO THE RUNPARM FILE. EVERY
000700*               LATER STEP THAT NEEDS A RUN-WIDE SETTING (HSHNORM,
000800*               HSHHASH, HSHDHASH, HSHRPT) RE-READS THE SAME RECORD AT
000900*               ITS OWN 000-HOUSEKEEPING SO THE WHOLE JOB STREAM AGREES
001000*               ON SITE ID, SALTS, EXCLUSION MODE, AND THE OTHER
001100*               RUN-WIDE SETTINGS WITHOUT EVERY STEP RE-PARSING
001200*               THE SALT FILE ITSELF.
001300*****************************************************************
001400*HISTORY
001500*  08/11/26 CLB  REQ HSH-0001 - NEW COPYBOOK, MODELED ON THE OLD
001600*                DAILY-CHARGES TRAILER-RECORD IDIOM (COUNTS AND
001700*                CONTROL VALUES CARRIED FORWARD ON A TRAILER REC)
001800*                BUT USED HERE TO CARRY SETTINGS FORWARD INSTEAD
001900*                OF BACKWARD.
002000*  08/12/26 CLB  REQ HSH-0008 - DELETED A STRAY IDENTIFICATION
002100*                DIVISION. LINE THAT HAD BEEN SITTING AHEAD OF THE
002200*                COMMENT BANNER - EVERY COMPILED PROGRAM COPIES
002300*                THIS BOOK INTO AN ALREADY-OPEN DATA DIVISION, SO
002400*                THE STRAY LINE WAS A FATAL SYNTAX ERROR.
002500*****************************************************************
002600 01  HSH-RUN-PARM.
002700     05  RUNPARM-SITE-ID                PIC X(20).
002800     05  RUNPARM-SITE-NAME              PIC X(40).
002900     05  RUNPARM-PRIVATE-SALT           PIC X(64).
003000     05  RUNPARM-PROJECT-SALT           PIC X(64).
003100     05  RUNPARM-PROJECT-ID             PIC X(20).
003200     05  RUNPARM-EXCL-MODE              PIC X(01).
003300         88  RUNPARM-EXCL-NONE              VALUE "N".
003400         88  RUNPARM-EXCL-GENERATE          VALUE "G".
003500         88  RUNPARM-EXCL-INCLUDED          VALUE "I".
003600     05  RUNPARM-MIN-SALT-LEN            PIC 9(02) COMP.
003700     05  RUNPARM-RUN-DATE                PIC X(10).
003800     05  RUNPARM-DELIM-CHAR               PIC X(01).
003900     05  RUNPARM-BATCH-SIZE              PIC 9(05) COMP.
004000     05  RUNPARM-NORM-SKIP-SW             PIC X(01).
004100         88  RUNPARM-SKIP-NORM               VALUE "Y".
004200     05  RUNPARM-WRITE-UNHASHED-SW        PIC X(01).
004300         88  RUNPARM-WRITE-UNHASHED          VALUE "Y".
004400     05  RUNPARM-TIMESTAMP                PIC X(14).
004500     05  FILLER                          PIC X(34).
