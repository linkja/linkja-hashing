000100*****************************************************************
000200*DESCRIPTION - PARAMETER AREA FOR THE CALL TO HSHCALC, LAID OUT
000300*              IDENTICALLY TO HSHCALC'S OWN LINKAGE SECTION, SO
000400*              EVERY CALLER (HSHHASH, HSHDHASH) CARRIES THE SAME
000500*              PARM SHAPE WITHOUT RE-DECLARING IT - THE SAME
000600*              REASON HSHDTEPM IS SHARED ACROSS DTEVAL'S CALLERS.
000700*****************************************************************
000800*HISTORY
000900*  08/11/26 CLB  REQ HSH-0001 - NEW COPYBOOK, SPLIT OUT OF
001000*                HSHHASH WHEN HSHDHASH NEEDED THE SAME PARM SHAPE
001100*                FOR ITS OWN CALL TO HSHCALC.
001200*  08/12/26 CLB  REQ HSH-0008 - DELETED A STRAY IDENTIFICATION
001300*                DIVISION. LINE THAT HAD BEEN SITTING AHEAD OF THE
001400*                COMMENT BANNER - EVERY COMPILED PROGRAM COPIES
001500*                THIS BOOK INTO AN ALREADY-OPEN DATA DIVISION, SO
001600*                THE STRAY LINE WAS A FATAL SYNTAX ERROR.
001700*****************************************************************
001800 01  HSH-CALC-PARM.
001900     05  CALC-DERIVED-SW            PIC X(01).
002000         88  CALC-IS-DERIVED            VALUE "Y".
002100         88  CALC-IS-PRIMARY            VALUE "N".
002200     05  CALC-HAS-SSN-SW            PIC X(01).
002300         88  CALC-SSN-PRESENT           VALUE "Y".
002400         88  CALC-SSN-ABSENT            VALUE "N".
002500     05  CALC-PATIENT-ID            PIC X(40).
002600     05  CALC-SITE-ID               PIC X(20).
002700     05  CALC-FIRST-NAME            PIC X(40).
002800     05  CALC-LAST-NAME             PIC X(40).
002900     05  CALC-DOB                   PIC X(10).
003000     05  CALC-TRANSPOSED-DOB        PIC X(10).
003100     05  CALC-DOB-PLUS-1-DAY        PIC X(10).
003200     05  CALC-DOB-PLUS-1-YEAR       PIC X(10).
003300     05  CALC-SSN                   PIC X(04).
003400     05  CALC-DAYS-OFFSET           PIC S9(09) COMP.
003500     05  CALC-PRIVATE-SALT          PIC X(64).
003600     05  CALC-PROJECT-SALT          PIC X(64).
003700     05  CALC-PIDHASH               PIC X(128).
003800     05  CALC-HASH1                 PIC X(128).
003900     05  CALC-HASH2                 PIC X(128).
004000     05  CALC-HASH3                 PIC X(128).
004100     05  CALC-HASH4                 PIC X(128).
004200     05  CALC-HASH5                 PIC X(128).
004300     05  CALC-HASH6                 PIC X(128).
004400     05  CALC-HASH7                 PIC X(128).
004500     05  CALC-HASH8                 PIC X(128).
004600     05  CALC-HASH9                 PIC X(128).
004700     05  CALC-HASH10                PIC X(128).
