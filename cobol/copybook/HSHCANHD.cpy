000100*****************************************************************
000200* DCLGEN TABLE(DDS0001.CANON_HDR_MAP)
000300*        LIBRARY(DDS0001.HASH.COPYLIB(HSHCANHD))
000400*        ACTION(REPLACE)
000500*        LANGUAGE(COBOL)
000600*        QUOTE
000700*        DBCSDELIM(NO)
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS
000900*****************************************************************
001000*HISTORY
001100*  08/11/26 CLB  REQ HSH-0001 - NEW TABLE. MAPS EACH SITE'S OWN
001200*                ROSTER COLUMN HEADING TEXT (CASE FOLDED ON
001300*                LOOKUP) TO OUR CANONICAL FIELD NAME. LOADED ONCE
001400*                AT THE START OF HSHEDIT AND SEARCHED FOR EVERY
001500*                COLUMN ON THE ROSTER'S HEADER ROW.
001600*****************************************************************
001700      EXEC SQL DECLARE DDS0001.CANON_HDR_MAP TABLE
001800      ( ORIG_HDR_TEXT                 CHAR(40) NOT NULL,
001900        CANON_FIELD_NAME               CHAR(20) NOT NULL
002000      ) END-EXEC.
002100*****************************************************************
002200* COBOL DECLARATION FOR TABLE DDS0001.CANON_HDR_MAP
002300*****************************************************************
002400 01  DCLCANON-HDR-MAP.
002500     10 ORIG-HDR-TEXT          PIC X(40).
002600     10 CANON-FIELD-NAME       PIC X(20).
002700*****************************************************************
002800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 2
002900*****************************************************************
