000100*****************************************************************
000200* DCLGEN TABLE(DDS0001.NAME_PFX_SFX_TBL)
000300*        LIBRARY(DDS0001.HASH.COPYLIB(HSHPFSF))
000400*        ACTION(REPLACE)
000500*        LANGUAGE(COBOL)
000600*        QUOTE
000700*        DBCSDELIM(NO)
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS
000900*****************************************************************
001000*HISTORY
001100*  08/11/26 CLB  REQ HSH-0001 - NEW TABLE. ONE ROW PER CONFIGURED
001200*                FIRST-NAME PREFIX (E.G. "DR", "MR") OR SUFFIX
001300*                (E.G. "JR", "III") NAME NORMALIZATION IS ALLOWED
001400*                TO STRIP. PFX-SFX-IND OF "P" IS A PREFIX, "S" IS
001500*                A SUFFIX. LOADED ONCE AT THE START OF HSHNORM.
001600*****************************************************************
001700      EXEC SQL DECLARE DDS0001.NAME_PFX_SFX_TBL TABLE
001800      ( PFX_SFX_TXT                   CHAR(10) NOT NULL,
001900        PFX_SFX_IND                   CHAR(1) NOT NULL
002000      ) END-EXEC.
002100*****************************************************************
002200* COBOL DECLARATION FOR TABLE DDS0001.NAME_PFX_SFX_TBL
002300*****************************************************************
002400 01  DCLNAME-PFX-SFX-TBL.
002500     10 PFX-SFX-TXT             PIC X(10).
002600     10 PFX-SFX-IND             PIC X(01).
002700*****************************************************************
002800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 2
002900*****************************************************************
