000100*****************************************************************
000200*HSHEDREC.CPY
000300*PRE-NORMALIZATION WORKING RECORD HANDED FROM HSHEDIT TO HSHNORM
000400*ON THE PATEDIT FILE. FIELD WIDTHS MATCH THE INPUT RECORD'S
000500*RAW-TEXT WIDTHS (NOT YET SHRUNK TO THE CANONICAL SHAPE IN
000600*HSHPATRC, WHICH HSHNORM PRODUCES AFTER IT NORMALIZES A ROW).
000700*****************************************************************
000800*HISTORY
000900*  08/11/26 CLB  REQ HSH-0001 - NEW COPYBOOK, SPLIT OUT OF
001000*                HSHPATRC SO THE "GOOD ROWS OUT" FILE CAN CARRY
001100*                THE FULL RAW DATE-OF-BIRTH/SSN WIDTH A SITE MAY
001200*                SUPPLY, AHEAD OF HSHNORM SHRINKING IT DOWN.
001300*  08/12/26 CLB  REQ HSH-0008 - DELETED A STRAY IDENTIFICATION
001400*                DIVISION. LINE THAT HAD BEEN SITTING AHEAD OF THE
001500*                COMMENT BANNER - EVERY COMPILED PROGRAM COPIES
001600*                THIS BOOK INTO AN ALREADY-OPEN DATA DIVISION, SO
001700*                THE STRAY LINE WAS A FATAL SYNTAX ERROR.
001800*****************************************************************
001900 01  HSH-EDIT-REC.
002000     05  EDIT-ROW-NUMBER             PIC 9(09).
002100     05  EDIT-PATIENT-ID             PIC X(40).
002200     05  EDIT-FIRST-NAME             PIC X(40).
002300     05  EDIT-LAST-NAME              PIC X(40).
002400     05  EDIT-DOB                    PIC X(19).
002500     05  EDIT-SSN                    PIC X(11).
002600     05  FILLER                      PIC X(20).
