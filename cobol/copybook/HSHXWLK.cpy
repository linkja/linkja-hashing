000100*****************************************************************
000200*HSHXWLK.CPY
000300*VSAM KSDS RECORD FOR THE SITE'S LOCAL CROSSWALK MASTER, KEYED
000400*BY PATIENT ID. LETS THE SITE LOOK A PATIENT BACK UP BY THEIR
000500*PIDHASH LONG AFTER THE RUN'S FLAT CROSSWALK FILE HAS BEEN
000600*ARCHIVED. WRITTEN ONLY FOR PRIMARY (NON-DERIVED) ROWS, SINCE
000700*PATIENT-ID IS THE KSDS KEY AND MUST STAY UNIQUE. REPLACES THE
000800*SHOP'S OLD PATMSTR COPYBOOK (THE INPATIENT VSAM MASTER KEYED BY
000900*PATIENT-KEY) FOR THE RETIRED DALYEDIT/DALYUPDT/TRMT* SUITE.
001000*****************************************************************
001100*HISTORY
001200*  08/11/26 CLB  REQ HSH-0001 - REBUILT FOR THE LINKJA HASHING
001300*                SUITE. OLD PATMSTR COPYBOOK IS RETIRED.
001400*****************************************************************
001500 01  HSHXWLK-REC.
001600     05  XWLK-PATIENT-ID            PIC X(40).
001700     05  XWLK-PIDHASH               PIC X(128).
001800     05  XWLK-SITEID                PIC X(20).
001900     05  XWLK-PROJECTID             PIC X(20).
002000     05  FILLER                     PIC X(92).
