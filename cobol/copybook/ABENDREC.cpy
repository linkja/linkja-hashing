000100*****************************************************************
000200*ABENDREC.CPY
000300*SHOP-STANDARD DIAGNOSTIC / ABEND COPYBOOK.
000400*COPIED INTO EVERY LINKJA HASHING-SUITE PROGRAM SO A FATAL
000500*CONDITION (BAD SALT PARM, DUPLICATE PATIENT ID, BAD RULE TABLE,
000600*HASH STEP RUN BEFORE THE ROSTER EDITS, ETC) IS REPORTED
000700*THE SAME WAY FROM EVERY PROGRAM IN THE SUITE.
000800*****************************************************************
000900*HISTORY
001000*  01/15/92 JRS  ORIGINAL SHOP COPYBOOK (DIAGNOSTIC REC FOR THE
001100*                DAILY PATIENT EDIT/UPDATE SUITE)
001200*  04/02/99 TGD  Y2K - EXPANDED DATE-RELATED ABEND TEXT ROOM
001300*  08/11/26 CLB  REQ HSH-0001 - REBUILT FOR THE LINKJA HASHING
001400*                SUITE; SAME DIAGNOSTIC SHAPE, NEW CALLERS
001500*****************************************************************
001600 01  ABEND-REC.
001700     05  ABEND-TAG                  PIC X(04) VALUE "*** ".
001800     05  ABEND-PARA-O               PIC X(20).
001900     05  FILLER                     PIC X(01) VALUE SPACE.
002000     05  ABEND-REASON-O             PIC X(60).
002100     05  FILLER                     PIC X(01) VALUE SPACE.
002200     05  ABEND-EXPECTED-O           PIC X(20).
002300     05  FILLER                     PIC X(01) VALUE SPACE.
002400     05  ABEND-ACTUAL-O             PIC X(20).
002500     05  FILLER                     PIC X(03) VALUE SPACES.
002600*
002700 01  ABEND-WORK-FIELDS.
002800     05  PARA-NAME                  PIC X(20) VALUE SPACES.
002900     05  ABEND-REASON               PIC X(60) VALUE SPACES.
003000     05  EXPECTED-VAL               PIC X(20) VALUE SPACES.
003100     05  ACTUAL-VAL                 PIC X(20) VALUE SPACES.
003200     05  EXPECTED-NUM-VAL REDEFINES EXPECTED-VAL
003300                                    PIC 9(09).
003400     05  ACTUAL-NUM-VAL   REDEFINES ACTUAL-VAL
003500                                    PIC 9(09).
003600     05  ZERO-VAL                   PIC S9(4) COMP VALUE +0.
003700     05  ONE-VAL                    PIC S9(4) COMP VALUE +1.
003800     05  FILLER                     PIC X(10) VALUE SPACES.
