000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HDRPROC.
000300 AUTHOR. MARGARET MATTOX.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/19/90.
000600 DATE-COMPILED. 08/11/26.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          DB2 STORED PROCEDURE. GIVEN ONE ROSTER HEADER TEXT,
001300*          RETURNS THE SHOP'S CANONICAL FIELD NAME IT MAPS TO.
001400*          A HEADER TEXT NOT FOUND IN CANON_HDR_MAP COMES BACK
001500*          UNCHANGED - THE CALLER (HSHEDIT) KEEPS THAT COLUMN
001600*          UNDER ITS OWN ORIGINAL TEXT, UNUSED DOWNSTREAM.
001700*
001800*          FORMERLY THIS WAS THE PROCEDURE THAT LOOKED UP A
001900*          WARD'S BASE ROOM CHARGE FOR DALYUPDT'S MONTH-END
002000*          RECONCILIATION. THAT TABLE IS RETIRED - SEE HISTORY.
002100*
002200******************************************************************
002300*HISTORY
002400*  06/19/90 MM   ORIGINAL PROCEDURE (PCTPROC) - LOOKED UP A
002500*                WARD'S BASE ROOM CHARGE PERCENTAGE FOR THE
002600*                MONTH-END RECONCILIATION RUN.
002700*  04/02/99 TGD  Y2K SWEEP - NO DATE FIELDS IN THIS PROCEDURE,
002800*                REVIEWED AND LEFT AS-IS.
002900*  08/11/26 CLB  REQ HSH-0001 - WARD RECONCILIATION RETIRED.
003000*                PROCEDURE REBUILT UNDER THE SAME NAME TO DO THE
003100*                LINKJA CANONICAL-HEADER-NAME LOOKUP INSTEAD.
003200*                OLD WARD-PERCENTAGE TABLE ACCESS REMOVED.
003300*  08/12/26 CLB  REQ HSH-0006 - RENAMED THE TWO LINKAGE PARMS TO
003400*                MATCH PCTPROC'S OWN CALLING-PARM STYLE (PLAIN,
003500*                NO PREFIX) - NO FUNCTIONAL CHANGE.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 COPY HSHCANHD.
004500
004600 01  MISC-WS-FLDS.
004700     05  WS-FOUND-SW                 PIC X(01) VALUE "N".
004800         88  WS-HDR-WAS-FOUND            VALUE "Y".
004900
005000 01  LOOKUP-COUNTERS.
005100     05  WS-LOOKUP-CALLS             PIC 9(9) COMP VALUE 0.
005200     05  WS-LOOKUP-CALLS-X REDEFINES WS-LOOKUP-CALLS
005300                                     PIC 9(9).
005400     05  WS-LOOKUP-HITS              PIC 9(9) COMP VALUE 0.
005500     05  WS-LOOKUP-HITS-X REDEFINES WS-LOOKUP-HITS
005600                                     PIC 9(9).
005700     05  WS-LOOKUP-MISSES            PIC 9(9) COMP VALUE 0.
005800     05  WS-LOOKUP-MISSES-X REDEFINES WS-LOOKUP-MISSES
005900                                     PIC 9(9).
006000
006100 EXEC SQL
006200     INCLUDE SQLCA
006300 END-EXEC.
006400
006500 LINKAGE SECTION.
006600 01  HDRTEXTIN                      PIC X(40).
006700 01  CANONNAMEOUT                   PIC X(20).
006800
006900 PROCEDURE DIVISION USING HDRTEXTIN, CANONNAMEOUT.
007000 000-MAIN.
007100     ADD 1 TO WS-LOOKUP-CALLS.
007200     MOVE HDRTEXTIN TO ORIG-HDR-TEXT.
007300     EXEC SQL
007400         SELECT CANON_FIELD_NAME INTO :CANON-FIELD-NAME
007500         FROM DDS0001.CANON_HDR_MAP
007600         WHERE ORIG_HDR_TEXT = :ORIG-HDR-TEXT
007700     END-EXEC.
007800     IF SQLCODE = 0
007900         ADD 1 TO WS-LOOKUP-HITS
008000         MOVE CANON-FIELD-NAME TO CANONNAMEOUT
008100     ELSE
008200         ADD 1 TO WS-LOOKUP-MISSES
008300         MOVE HDRTEXTIN TO CANONNAMEOUT.
008400     GOBACK.
008500 000-EXIT.
008600     EXIT.
