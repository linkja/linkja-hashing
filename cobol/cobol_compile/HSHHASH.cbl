000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSHHASH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/14/90.
000600 DATE-COMPILED. 08/11/26.
000700 SECURITY. CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FOURTH STEP OF THE LINKJA HASHING SUITE. READS EVERY
001300*          ROW HSHPERM PASSED FORWARD ON PATPERM AND RUNS
001400*          THE HASH CALCULATION FOR EACH ORIGINAL (NON-DERIVED) ROW -
001500*          HSHDHASH DOES THE SAME JOB FOR THE DERIVED ROWS
001600*          PATPERM ALSO CARRIES. WRITES THE HASH-RESULT ROW, THE
001700*          FLAT CROSSWALK ROW, AND (WHEN THE RUN-CONTROL CARD
001800*          ASKS FOR IT) THE COMBINED HASHED/UNHASHED REVIEW ROW
001900*          FOR EVERY ORIGINAL ROW, AND MAINTAINS THE SITE'S LOCAL
002000*          CROSSWALK MASTER SO A PATIENT CAN BE LOOKED BACK UP BY
002100*          THEIR PIDHASH AFTER THE RUN'S FLAT FILES ARE ARCHIVED.
002200*
002300*          FORMERLY THIS PROGRAM SEARCHED THE SORTED DAILY
002400*          TREATMENT FILE AGAINST THE LAB-TEST RATE TABLE AND
002500*          PRICED EACH PATIENT'S LAB CHARGES FROM PATMSTR. THAT
002600*          ROUTINE IS RETIRED - SEE HISTORY BELOW. THE JOB-STEP
002700*          SHAPE IS UNCHANGED: READ ONE TRANSACTION FILE, CALL A
002800*          CALCULATION ROUTINE FOR EACH QUALIFYING RECORD, WRITE
002900*          THE RESULT FORWARD.
003000*
003100******************************************************************
003200
003300          ORIGINAL + DERIVED ROWS IN  -   DDS0001.PATPERM
003400
003500          RUN-CONTROL CARD IN         -   DDS0001.RUNPARM
003600
003700          HASH RESULT ROWS OUT        -   DDS0001.HASHOUT
003800
003900          CROSSWALK ROWS OUT          -   DDS0001.XWALKOUT
004000
004100          REVIEW ROWS OUT             -   DDS0001.REVIEWOUT
004200
004300          CROSSWALK MASTER            -   DDS0001.HSHXWLK (VSAM KSDS)
004400
004500          DUMP FILE                   -   SYSOUT
004600
004700******************************************************************
004800*HISTORY
004900*  01/01/08 JS   ORIGINAL ROUTINE (TRMTSRCH) - SEARCHED THE SORTED
005000*                DAILY TREATMENT FILE FOR A PATIENT'S LAB-TEST
005100*                CHARGE LINES, PRICED THEM FROM THE LAB-TEST RATE
005200*                TABLE, AND BALANCED THE OUTPUT AGAINST A TRAILER
005300*                RECORD CARRYING THE EXPECTED RECORD COUNT.
005400*  06/03/93 AK   ADDED THE OUT-OF-BALANCE WARNING LINE TO SYSOUT -
005500*                PREVIOUSLY A SILENT DISCREPANCY WENT UNNOTICED
005600*                UNTIL THE NEXT STEP'S TOTALS DID NOT TIE OUT.
005700*  04/02/99 TGD  Y2K SWEEP - NO DATE FIELDS IN THIS ROUTINE OF OUR
005800*                OWN; REVIEWED AND LEFT AS-IS.
005900*  08/11/26 CLB  REQ HSH-0001 - LAB-TEST SEARCH/PRICE LOGIC AND
006000*                THE TRAILER-RECORD BALANCE CHECK RETIRED ALONG
006100*                WITH VSAM PATMSTR. ROUTINE REBUILT UNDER THE SAME
006200*                NAME TO RUN THE HASH CALCULATION FOR ORIGINAL ROWS IN
006300*                PLACE OF THE OLD LAB-TEST SEARCH. THE CROSSWALK
006400*                MASTER REPLACES PATMSTR AS THE VSAM FILE THIS
006500*                STEP MAINTAINS.
006600*  08/12/26 CLB  REQ HSH-0006 - ADDED A BANNER COMMENT TO EACH
006700*                PARAGRAPH AND THE MAJOR WORKING-STORAGE GROUPS
006800*                AFTER THE SHOP REVIEW FLAGGED THIS ROUTINE AS TOO
006900*                SPARSE TO MAINTAIN BLIND. NO LOGIC CHANGED.
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SYSOUT
008000     ASSIGN TO UT-S-SYSOUT
008100       ORGANIZATION IS SEQUENTIAL.
008200
008300     SELECT PATPERM
008400     ASSIGN TO UT-S-PATPERM
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS IFCODE.
008700
008800     SELECT RUNPARM
008900     ASSIGN TO UT-S-RUNPARM
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS RFCODE.
009200
009300     SELECT HASHOUT
009400     ASSIGN TO UT-S-HASHOUT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800     SELECT XWALKOUT
009900     ASSIGN TO UT-S-XWALKOUT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS XFCODE.
010200
010300     SELECT REVIEWOUT
010400     ASSIGN TO UT-S-REVIEWOUT
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS VFCODE.
010700
010800     SELECT STATPASS
010900     ASSIGN TO UT-S-STATPASS
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300     SELECT HSHXWLK
011400            ASSIGN       TO HSHXWLK
011500            ORGANIZATION IS INDEXED
011600            ACCESS MODE  IS RANDOM
011700            RECORD KEY   IS XWLK-PATIENT-ID
011800            FILE STATUS  IS XWLK-STATUS.
011900
012000 DATA DIVISION.
012100 FILE SECTION.
012200 FD  SYSOUT
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 130 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS SYSOUT-REC.
012800 01  SYSOUT-REC  PIC X(130).
012900
013000 FD  PATPERM
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS HSH-PERM-REC.
013500     COPY HSHPATRC REPLACING HSH-CANON-REC BY HSH-PERM-REC,
013600                             HSH-RAW-REC BY HSH-PERM-RAW-REC.
013700
013800 FD  RUNPARM
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS HSH-RUN-PARM.
014300     COPY HSHRUNPM.
014400
014500****** ONE DELIMITED ROW PER ORIGINAL RECORD - PIDHASH, HASH1-10,
014600****** AND THE EXCLUSION FLAG. HSHRPT ONLY HAS TO ADD A HEADER ROW
014700****** AND APPEND HSHDHASH'S DERIVED-ROW COUNTERPART BEHIND IT.
014800 FD  HASHOUT
014900     RECORDING MODE IS V
015000     LABEL RECORDS ARE STANDARD
015100     DATA RECORD IS HASHOUT-REC.
015200 01  HASHOUT-REC                     PIC X(1500).
015300
015400****** ONE DELIMITED ROW PER ORIGINAL RECORD - PATIENT ID AND
015500****** PIDHASH ONLY. DERIVED ROWS DO NOT GET A CROSSWALK MASTER
015600****** ENTRY BUT DO GET A FLAT CROSSWALK ROW, WRITTEN BY HSHDHASH
015700****** BEHIND THIS STEP'S ROWS.
015800 FD  XWALKOUT
015900     RECORDING MODE IS V
016000     LABEL RECORDS ARE STANDARD
016100     DATA RECORD IS XWALKOUT-REC.
016200 01  XWALKOUT-REC                    PIC X(200).
016300
016400****** ONLY WRITTEN TO WHEN THE RUN-CONTROL CARD'S WRITEUNHASH
016500****** FLAG IS "Y" - THE FILE IS STILL OPENED AND CLOSED EVERY
016600****** RUN SO THE DD STAYS SATISFIED WHETHER OR NOT ANY ROW GOES
016700****** TO IT.
016800 FD  REVIEWOUT
016900     RECORDING MODE IS V
017000     LABEL RECORDS ARE STANDARD
017100     DATA RECORD IS REVIEWOUT-REC.
017200 01  REVIEWOUT-REC                   PIC X(1700).
017300
017400****** THIS STEP'S COUNT RECORD, APPENDED BEHIND HSHEDIT'S - OPENED
017500****** EXTEND SINCE HSHEDIT WRITES THE FILE'S FIRST RECORD.
017600 FD  STATPASS
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS HSH-STAT-REC.
018100     COPY HSHSTATS.
018200
018300 FD  HSHXWLK
018400     RECORD CONTAINS 300 CHARACTERS
018500     DATA RECORD IS HSHXWLK-REC.
018600     COPY HSHXWLK.
018700
018800 WORKING-STORAGE SECTION.
018900
019000*    FILE-STATUS BYTES FOR EVERY SELECT ABOVE. XWLK-STATUS CARRIES
019100*    THE VSAM RESPONSE FROM THE CROSSWALK MASTER WRITE - A "22"
019200*    (DUPLICATE KEY) THERE MEANS THE SAME PATIENT ID CAME THROUGH
019300*    TWICE IN ONE RUN, WHICH IS AN ABEND, NOT A SKIP.
019400 01  FILE-STATUS-CODES.
019500     05  IFCODE                      PIC X(02).
019600         88  CODE-READ                   VALUE "00".
019700         88  NO-MORE-DATA                 VALUE "10".
019800     05  RFCODE                      PIC X(02).
019900         88  RUNPARM-READ-OK             VALUE "00".
020000     05  OFCODE                      PIC X(02).
020100         88  CODE-WRITE                  VALUE "00".
020200     05  XFCODE                      PIC X(02).
020300         88  XWALKOUT-WRITE-OK           VALUE "00".
020400     05  VFCODE                      PIC X(02).
020500         88  REVIEWOUT-WRITE-OK          VALUE "00".
020600     05  XWLK-STATUS                 PIC X(02).
020700         88  XWLK-OK                     VALUE "00".
020800         88  XWLK-DUPLICATE               VALUE "22".
020900
021000*    THE RUN-CONTROL CARD, READ ONCE IN 000-HOUSEKEEPING AND HELD
021100*    FOR THE WHOLE RUN.
021200 COPY HSHRUNPM REPLACING HSH-RUN-PARM BY WS-RUN-PARM-COPY.
021300
021400*    DTEVAL'S CALLING PARAMETER LIST, REUSED FOR ALL FOUR DTEVAL
021500*    CALLS IN 200-PREP-DATE-FIELDS.
021600 COPY HSHDTEPM.
021700
021800*    HSHCALC'S CALLING PARAMETER LIST AND ITS OWN RETURN CODE,
021900*    SEPARATE FROM THIS PROGRAM'S JOB-STEP RETURN CODE BELOW.
022000 COPY HSHCALPM.
022100 01  WS-CALC-RETURN-CD               PIC 9(04) COMP.
022200
022300 01  RETURN-CD                      PIC S9(04) VALUE 0.
022400
022500*    "1" WHEN HSHEDIT FLAGGED THE ROW AS AN EXCEPTION, "0"
022600*    OTHERWISE - CARRIED INTO BOTH THE HASH-OUT ROW AND THE
022700*    OPTIONAL REVIEW ROW.
022800 01  WS-EXCLUSION-FLAG               PIC X(01).
022900
023000*    DELIMITED-OUTPUT STAGING AREAS, BUILT BY STRING BELOW AND
023100*    THEN MOVED TO THE FD RECORD FOR THE WRITE, SO THE STRING
023200*    TARGET IS ALWAYS A FIXED-WIDTH FIELD RATHER THAN THE
023300*    VARIABLE-LENGTH FD RECORD ITSELF.
023400 01  WS-HASH-OUT-REC                 PIC X(1500).
023500 01  WS-XWALK-OUT-REC                PIC X(200).
023600 01  WS-REVIEW-OUT-REC                PIC X(1700).
023700
023800*    RUN COUNTS, DISPLAYED AT 900-CLEANUP AND CARRIED TO STATPASS
023900*    FOR HSHRPT'S SUMMARY REPORT.
024000 01  COUNTERS-AND-ACCUMULATORS.
024100     05  RECORDS-READ                PIC 9(9) COMP VALUE 0.
024200     05  RECORDS-READ-X REDEFINES RECORDS-READ
024300                                    PIC 9(9).
024400     05  RECORDS-HASHED               PIC 9(9) COMP VALUE 0.
024500     05  RECORDS-HASHED-X REDEFINES RECORDS-HASHED
024600                                    PIC 9(9).
024700     05  DERIVED-ROWS-SKIPPED         PIC 9(9) COMP VALUE 0.
024800     05  DERIVED-ROWS-SKIPPED-X REDEFINES DERIVED-ROWS-SKIPPED
024900                                    PIC 9(9).
025000
025100 01  MORE-DATA-SW                   PIC X(01) VALUE "Y".
025200     88  ALL-DATA-READ                  VALUE "N".
025300
025400 COPY ABENDREC.
025500
025600*----------------------------------------------------------------
025700*    MAIN DRIVER - HOUSEKEEPING, READ-ORIGINAL-ROWS-UNTIL-EOF
025800*    LOOP, THEN CLEANUP.
025900*----------------------------------------------------------------
026000 PROCEDURE DIVISION.
026100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026200     PERFORM 100-MAINLINE THRU 100-EXIT
026300             UNTIL ALL-DATA-READ.
026400     PERFORM 900-CLEANUP THRU 900-EXIT.
026500     MOVE ZERO TO RETURN-CODE.
026600     GOBACK.
026700
026800*    OPENS ALL FILES FOR THE RUN, INCLUDING THE VSAM CROSSWALK
026900*    MASTER FOR OUTPUT, AND PRIMES THE READ LOOP WITH THE
027000*    RUN-CONTROL CARD AND THE FIRST PATPERM RECORD.
027100 000-HOUSEKEEPING.
027200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027300     DISPLAY "******** BEGIN JOB HSHHASH ********".
027400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027500     OPEN INPUT PATPERM, RUNPARM.
027600     OPEN OUTPUT HASHOUT, XWALKOUT, REVIEWOUT, SYSOUT.
027700     OPEN OUTPUT HSHXWLK.
027800     OPEN EXTEND STATPASS.
027900     READ RUNPARM INTO WS-RUN-PARM-COPY
028000         AT END
028100             MOVE "MISSING RUNPARM FILE" TO ABEND-REASON
028200             GO TO 1000-ABEND-RTN
028300     END-READ.
028400     READ PATPERM
028500         AT END
028600             MOVE "N" TO MORE-DATA-SW
028700     END-READ.
028800 000-EXIT.
028900     EXIT.
029000
029100*    ONE RECORD PER ITERATION. EVERY ROW MUST CARRY THE
029200*    HSH-STEP-VALIDATED FLAG HSHEDIT SETS - A ROW WITHOUT IT
029300*    MEANS AN EARLIER STEP WAS SKIPPED, WHICH IS A SETUP ERROR,
029400*    NOT A DATA ERROR, AND ABENDS THE STEP. A DERIVED ROW IS
029500*    COUNTED AND SKIPPED OUTRIGHT - HSHDHASH HANDLES IT.
029600 100-MAINLINE.
029700     MOVE "100-MAINLINE" TO PARA-NAME.
029800     ADD +1 TO RECORDS-READ.
029900     IF NOT HSH-STEP-VALIDATED OF HSH-PERM-REC
030000         MOVE "RECORD REACHED HASH STEP WITHOUT"
030100             TO ABEND-REASON
030200         STRING ABEND-REASON DELIMITED BY SIZE
030300                " ROSTER EDITS HAVING RUN" DELIMITED BY SIZE
030400             INTO ABEND-REASON
030500         GO TO 1000-ABEND-RTN.
030600     IF HSH-IS-DERIVED OF HSH-PERM-REC
030700         ADD +1 TO DERIVED-ROWS-SKIPPED
030800     ELSE
030900         PERFORM 200-PREP-DATE-FIELDS THRU 200-EXIT
031000         PERFORM 300-CALL-HASHCALC THRU 300-EXIT
031100         PERFORM 400-WRITE-PRIMARY-OUTPUTS THRU 400-EXIT
031200         ADD +1 TO RECORDS-HASHED.
031300     READ PATPERM
031400         AT END
031500             MOVE "N" TO MORE-DATA-SW
031600     END-READ.
031700 100-EXIT.
031800     EXIT.
031900
032000 200-PREP-DATE-FIELDS.
032100*    TRANSPOSED-DOB, DOB-PLUS-1-DAY AND DOB-PLUS-1-YEAR ARE USED
032200*    TO VARY HASH6/HASH8/HASH9/HASH10 FROM THE UN-VARIED DOB; THE
032300*    DAYS-OFFSET IS THE WHOLE NUMBER OF DAYS BETWEEN THE PATIENT'S
032400*    NORMALIZED DATE OF BIRTH AND THE RUN'S PRIVATE (RUN-CONTROL
032500*    CARD) DATE, AND FEEDS PIDHASH ONLY.
032600     MOVE "200-PREP-DATE-FIELDS" TO PARA-NAME.
032700     MOVE "T" TO DTE-FUNCTION-CD.
032800     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO DTE-INPUT-DATE.
032900     CALL "DTEVAL" USING DTE-PARMS.
033000     MOVE DTE-OUTPUT-DATE TO CALC-TRANSPOSED-DOB.
033100     MOVE "A" TO DTE-FUNCTION-CD.
033200     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO DTE-INPUT-DATE.
033300     CALL "DTEVAL" USING DTE-PARMS.
033400     MOVE DTE-OUTPUT-DATE TO CALC-DOB-PLUS-1-DAY.
033500     MOVE "Y" TO DTE-FUNCTION-CD.
033600     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO DTE-INPUT-DATE.
033700     CALL "DTEVAL" USING DTE-PARMS.
033800     MOVE DTE-OUTPUT-DATE TO CALC-DOB-PLUS-1-YEAR.
033900     MOVE "D" TO DTE-FUNCTION-CD.
034000     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO DTE-INPUT-DATE.
034100     MOVE RUNPARM-RUN-DATE OF WS-RUN-PARM-COPY TO DTE-INPUT-DATE2.
034200     CALL "DTEVAL" USING DTE-PARMS.
034300     MOVE DTE-DAYS-BETWEEN TO CALC-DAYS-OFFSET.
034400 200-EXIT.
034500     EXIT.
034600
034700*    LOADS HSH-CALC-PARM FROM THE ORIGINAL ROW AND THE
034800*    RUN-CONTROL CARD AND CALLS HSHCALC. CALC-DERIVED-SW IS
034900*    FORCED TO "N" - THE ONE DIFFERENCE FROM HSHDHASH'S OWN
035000*    CALL - SO HSHCALC ALSO COMPUTES HASH7/HASH8 FOR THIS ROW.
035100 300-CALL-HASHCALC.
035200     MOVE "300-CALL-HASHCALC" TO PARA-NAME.
035300     MOVE "N" TO CALC-DERIVED-SW.
035400     IF HSH-SSN OF HSH-PERM-REC = SPACES
035500         MOVE "N" TO CALC-HAS-SSN-SW
035600     ELSE
035700         MOVE "Y" TO CALC-HAS-SSN-SW.
035800     MOVE HSH-PATIENT-ID OF HSH-PERM-REC    TO CALC-PATIENT-ID.
035900     MOVE RUNPARM-SITE-ID OF WS-RUN-PARM-COPY TO CALC-SITE-ID.
036000     MOVE HSH-FIRST-NAME OF HSH-PERM-REC    TO CALC-FIRST-NAME.
036100     MOVE HSH-LAST-NAME OF HSH-PERM-REC     TO CALC-LAST-NAME.
036200     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO CALC-DOB.
036300     MOVE HSH-SSN OF HSH-PERM-REC           TO CALC-SSN.
036400     MOVE RUNPARM-PRIVATE-SALT OF WS-RUN-PARM-COPY
036500                                             TO CALC-PRIVATE-SALT.
036600     MOVE RUNPARM-PROJECT-SALT OF WS-RUN-PARM-COPY
036700                                             TO CALC-PROJECT-SALT.
036800     CALL "HSHCALC" USING HSH-CALC-PARM, WS-CALC-RETURN-CD.
036900     IF WS-CALC-RETURN-CD NOT = 0
037000         MOVE "HSHCALC RETURNED A NON-ZERO RETURN CODE"
037100             TO ABEND-REASON
037200         MOVE WS-CALC-RETURN-CD TO ACTUAL-NUM-VAL
037300         GO TO 1000-ABEND-RTN.
037400 300-EXIT.
037500     EXIT.
037600
037700*    BUILDS AND WRITES THE HASH-OUT AND CROSSWALK ROWS FOR ONE
037800*    ORIGINAL ROW, THEN WRITES THE SAME PATIENT ID/PIDHASH PAIR
037900*    TO THE VSAM CROSSWALK MASTER SO A LATER LOOKUP BY PIDHASH
038000*    DOES NOT NEED THE RUN'S FLAT FILES STILL ON DISK. A
038100*    DUPLICATE KEY ON THAT WRITE MEANS THE SAME PATIENT ID
038200*    APPEARED TWICE IN PATPERM.
038300 400-WRITE-PRIMARY-OUTPUTS.
038400     MOVE "400-WRITE-PRIMARY-OUTPUTS" TO PARA-NAME.
038500     IF HSH-EXCEPTION-YES OF HSH-PERM-REC
038600         MOVE "1" TO WS-EXCLUSION-FLAG
038700     ELSE
038800         MOVE "0" TO WS-EXCLUSION-FLAG.
038900     MOVE SPACES TO WS-HASH-OUT-REC.
039000     STRING CALC-SITE-ID           DELIMITED BY SPACE
039100            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
039200                                   DELIMITED BY SIZE
039300            RUNPARM-PROJECT-ID OF WS-RUN-PARM-COPY
039400                                   DELIMITED BY SPACE
039500            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
039600                                   DELIMITED BY SIZE
039700            CALC-PIDHASH           DELIMITED BY SPACE
039800            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
039900                                   DELIMITED BY SIZE
040000            CALC-HASH1             DELIMITED BY SPACE
040100            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
040200                                   DELIMITED BY SIZE
040300            CALC-HASH2             DELIMITED BY SPACE
040400            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
040500                                   DELIMITED BY SIZE
040600            CALC-HASH3             DELIMITED BY SPACE
040700            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
040800                                   DELIMITED BY SIZE
040900            CALC-HASH4             DELIMITED BY SPACE
041000            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
041100                                   DELIMITED BY SIZE
041200            CALC-HASH5             DELIMITED BY SPACE
041300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
041400                                   DELIMITED BY SIZE
041500            CALC-HASH6             DELIMITED BY SPACE
041600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
041700                                   DELIMITED BY SIZE
041800            CALC-HASH7             DELIMITED BY SPACE
041900            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
042000                                   DELIMITED BY SIZE
042100            CALC-HASH8             DELIMITED BY SPACE
042200            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
042300                                   DELIMITED BY SIZE
042400            CALC-HASH9             DELIMITED BY SPACE
042500            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
042600                                   DELIMITED BY SIZE
042700            CALC-HASH10            DELIMITED BY SPACE
042800            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
042900                                   DELIMITED BY SIZE
043000            WS-EXCLUSION-FLAG      DELIMITED BY SIZE
043100         INTO WS-HASH-OUT-REC.
043200     MOVE WS-HASH-OUT-REC TO HASHOUT-REC.
043300     WRITE HASHOUT-REC.
043400     MOVE SPACES TO WS-XWALK-OUT-REC.
043500     STRING CALC-PATIENT-ID        DELIMITED BY SPACE
043600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
043700                                   DELIMITED BY SIZE
043800            CALC-PIDHASH           DELIMITED BY SPACE
043900         INTO WS-XWALK-OUT-REC.
044000     MOVE WS-XWALK-OUT-REC TO XWALKOUT-REC.
044100     WRITE XWALKOUT-REC.
044200     MOVE CALC-PATIENT-ID          TO XWLK-PATIENT-ID.
044300     MOVE CALC-PIDHASH             TO XWLK-PIDHASH.
044400     MOVE CALC-SITE-ID             TO XWLK-SITEID.
044500     MOVE RUNPARM-PROJECT-ID OF WS-RUN-PARM-COPY TO XWLK-PROJECTID.
044600     WRITE HSHXWLK-REC.
044700     IF XWLK-DUPLICATE
044800         MOVE "DUPLICATE PATIENT ID ON CROSSWALK MASTER WRITE"
044900             TO ABEND-REASON
045000         GO TO 1000-ABEND-RTN.
045100     IF RUNPARM-WRITE-UNHASHED OF WS-RUN-PARM-COPY
045200         PERFORM 450-WRITE-REVIEW-ROW THRU 450-EXIT.
045300 400-EXIT.
045400     EXIT.
045500
045600*    BUILDS AND WRITES THE OPTIONAL REVIEW ROW - UNHASHED
045700*    DEMOGRAPHICS SIDE BY SIDE WITH EVERY HASH RESULT - ONLY
045800*    WHEN THE RUN-CONTROL CARD'S WRITE-UNHASHED SWITCH IS ON.
045900 450-WRITE-REVIEW-ROW.
046000     MOVE "450-WRITE-REVIEW-ROW" TO PARA-NAME.
046100     MOVE SPACES TO WS-REVIEW-OUT-REC.
046200     STRING CALC-SITE-ID           DELIMITED BY SPACE
046300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
046400                                   DELIMITED BY SIZE
046500            RUNPARM-PROJECT-ID OF WS-RUN-PARM-COPY
046600                                   DELIMITED BY SPACE
046700            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
046800                                   DELIMITED BY SIZE
046900            CALC-PATIENT-ID        DELIMITED BY SPACE
047000            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
047100                                   DELIMITED BY SIZE
047200            CALC-FIRST-NAME        DELIMITED BY SPACE
047300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
047400                                   DELIMITED BY SIZE
047500            CALC-LAST-NAME         DELIMITED BY SPACE
047600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
047700                                   DELIMITED BY SIZE
047800            CALC-DOB               DELIMITED BY SPACE
047900            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
048000                                   DELIMITED BY SIZE
048100            CALC-SSN               DELIMITED BY SPACE
048200            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
048300                                   DELIMITED BY SIZE
048400            CALC-PIDHASH           DELIMITED BY SPACE
048500            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
048600                                   DELIMITED BY SIZE
048700            CALC-HASH1             DELIMITED BY SPACE
048800            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
048900                                   DELIMITED BY SIZE
049000            CALC-HASH2             DELIMITED BY SPACE
049100            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
049200                                   DELIMITED BY SIZE
049300            CALC-HASH3             DELIMITED BY SPACE
049400            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
049500                                   DELIMITED BY SIZE
049600            CALC-HASH4             DELIMITED BY SPACE
049700            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
049800                                   DELIMITED BY SIZE
049900            CALC-HASH5             DELIMITED BY SPACE
050000            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
050100                                   DELIMITED BY SIZE
050200            CALC-HASH6             DELIMITED BY SPACE
050300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
050400                                   DELIMITED BY SIZE
050500            CALC-HASH7             DELIMITED BY SPACE
050600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
050700                                   DELIMITED BY SIZE
050800            CALC-HASH8             DELIMITED BY SPACE
050900            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
051000                                   DELIMITED BY SIZE
051100            CALC-HASH9             DELIMITED BY SPACE
051200            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
051300                                   DELIMITED BY SIZE
051400            CALC-HASH10            DELIMITED BY SPACE
051500            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
051600                                   DELIMITED BY SIZE
051700            WS-EXCLUSION-FLAG      DELIMITED BY SIZE
051800         INTO WS-REVIEW-OUT-REC.
051900     MOVE WS-REVIEW-OUT-REC TO REVIEWOUT-REC.
052000     WRITE REVIEWOUT-REC.
052100 450-EXIT.
052200     EXIT.
052300
052400*    CLOSES EVERY FILE THIS STEP OPENED, INCLUDING THE VSAM
052500*    CROSSWALK MASTER.
052600 700-CLOSE-FILES.
052700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
052800     CLOSE PATPERM, RUNPARM, HASHOUT, XWALKOUT, REVIEWOUT, HSHXWLK,
052900           STATPASS, SYSOUT.
053000 700-EXIT.
053100     EXIT.
053200
053300 800-WRITE-STATPASS.
053400*    APPENDS THIS STEP'S COUNTS BEHIND HSHEDIT'S; HSHRPT SORTS OUT
053500*    WHICH RECORD IS WHICH BY STAT-STEP-NAME.
053600     MOVE "800-WRITE-STATPASS" TO PARA-NAME.
053700     INITIALIZE HSH-STAT-REC.
053800     MOVE "HSHHASH "      TO STAT-STEP-NAME.
053900     MOVE 0                TO STAT-RECORDS-READ.
054000     MOVE 0                TO STAT-INVALID-ROWS.
054100     MOVE RECORDS-HASHED  TO STAT-ROWS-HASHED.
054200     WRITE HSH-STAT-REC.
054300 800-EXIT.
054400     EXIT.
054500
054600*    NORMAL END-OF-JOB - WRITES THE STATPASS SUMMARY RECORD,
054700*    CLOSES EVERYTHING, AND DISPLAYS THE RUN COUNTS TO THE
054800*    OPERATOR'S JOB LOG.
054900 900-CLEANUP.
055000     MOVE "900-CLEANUP" TO PARA-NAME.
055100     PERFORM 800-WRITE-STATPASS THRU 800-EXIT.
055200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
055300     DISPLAY "** RECORDS READ **".
055400     DISPLAY RECORDS-READ.
055500     DISPLAY "** RECORDS HASHED (ORIGINAL) **".
055600     DISPLAY RECORDS-HASHED.
055700     DISPLAY "** DERIVED ROWS SKIPPED (SEE HSHDHASH) **".
055800     DISPLAY DERIVED-ROWS-SKIPPED.
055900     DISPLAY "******** NORMAL END OF JOB HSHHASH ********".
056000 900-EXIT.
056100     EXIT.
056200
056300*    ON AN ABEND, BACKS OUT WHATEVER PARTIAL OUTPUT THIS STEP
056400*    HAD WRITTEN SO A RERUN AFTER A FIX STARTS CLEAN. THE
056500*    CROSSWALK MASTER IS CLOSED BUT NOT DELETED - A PARTIAL
056600*    VSAM FILE STAYS ON DISK FOR THE SHOP TO INSPECT BEFORE THE
056700*    NEXT RUN REBUILDS IT.
056800 1100-PURGE-OUTPUTS.
056900     MOVE "1100-PURGE-OUTPUTS" TO PARA-NAME.
057000     CLOSE HASHOUT, XWALKOUT, REVIEWOUT, HSHXWLK, STATPASS.
057100     CALL "CBL_DELETE_FILE" USING "UT-S-HASHOUT  "
057200             RETURNING RETURN-CD.
057300     CALL "CBL_DELETE_FILE" USING "UT-S-XWALKOUT "
057400             RETURNING RETURN-CD.
057500     CALL "CBL_DELETE_FILE" USING "UT-S-REVIEWOUT"
057600             RETURNING RETURN-CD.
057700 1100-EXIT.
057800     EXIT.
057900
058000*    COMMON ABEND ROUTE - DUMPS THE ABEND-REC TO SYSOUT, PURGES
058100*    PARTIAL OUTPUT, DISPLAYS THE REASON, AND FORCES A SYSTEM
058200*    ABEND CODE VIA A DELIBERATE DIVIDE BY ZERO.
058300 1000-ABEND-RTN.
058400     WRITE SYSOUT-REC FROM ABEND-REC.
058500     PERFORM 1100-PURGE-OUTPUTS THRU 1100-EXIT.
058600     DISPLAY "*** ABNORMAL END OF JOB - HSHHASH ***" UPON CONSOLE.
058700     DISPLAY ABEND-REASON.
058800     DIVIDE ZERO-VAL INTO ONE-VAL.
