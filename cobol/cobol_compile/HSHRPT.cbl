000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSHRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 08/11/26.
000700 SECURITY. CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          LAST STEP OF THE LINKJA HASHING SUITE. READS THE COUNT
001300*          RECORD HSHEDIT, HSHHASH, AND HSHDHASH EACH APPENDED TO
001400*          STATPASS AND ASSEMBLES THEM INTO THE RUN'S COMPLETED-
001500*          PROCESSING SUMMARY. THEN ADDS A HEADER ROW AHEAD OF EACH
001600*          FLAT INTERMEDIATE FILE THE EARLIER STEPS BUILT - HASHOUT,
001700*          XWALKOUT, INVALDATA, AND (WHEN THE RUN-CONTROL CARD ASKED
001800*          FOR IT) REVIEWOUT - SO WHAT THIS STEP LEAVES BEHIND IS
001900*          READY TO HAND TO THE PROJECT (THE HASH RESULT FILE) OR TO
002000*          FILE LOCALLY (THE THREE "DO NOT SEND" FILES), WITH NO
002100*          FURTHER EDITING NEEDED. ONCE THE HEADERED FILES ARE OUT,
002200*          THE INTERMEDIATE FILES AND THE RUN-CONTROL CARD ARE
002300*          PURGED.
002400*
002500*          FORMERLY THIS PROGRAM PRINTED THE PATIENT DIRECTORY -
002600*          ONE PAGE-BROKEN DETAIL LINE PER PATIENT, PULLED FROM
002700*          PATMSTR/PATINS/PATPERSN, WITH PAGE AND COLUMN HEADERS
002800*          REPEATED EVERY 45 LINES. THAT ROUTINE IS RETIRED - SEE
002900*          HISTORY BELOW. THE MULTI-FILE-READ SHAPE AND THE PARA-
003000*          GRAPH NUMBERING ARE KEPT; THE PAGINATION LOGIC IS NOT -
003100*          THIS STEP'S OUTPUT IS A HANDFUL OF HEADER LINES AND ONE
003200*          SYSOUT SUMMARY, NOT A PRINTED REPORT.
003300*
003400******************************************************************
003500
003600          RUN-CONTROL CARD IN         -   DDS0001.RUNPARM
003700
003800          STEP COUNT RECORDS IN       -   DDS0001.STATPASS
003900
004000          HASH RESULT ROWS IN/OUT     -   DDS0001.HASHOUT / HASHRPT
004100
004200          CROSSWALK ROWS IN/OUT       -   DDS0001.XWALKOUT / XWLKRPT
004300
004400          INVALID-DATA ROWS IN/OUT    -   DDS0001.INVALDATA / INVLRPT
004500
004600          REVIEW ROWS IN/OUT          -   DDS0001.REVIEWOUT / REVWRPT
004700
004800          DUMP FILE                   -   SYSOUT
004900
005000******************************************************************
005100*HISTORY
005200*  01/23/88 JS   ORIGINAL ROUTINE (PATLIST) - PRINTED THE PATIENT
005300*                DIRECTORY FROM PATMSTR/PATINS/PATPERSN, ONE DETAIL
005400*                LINE PER PATIENT, WITH A NEW PAGE EVERY 45 LINES.
005500*  11/09/91 AK   ADDED THE LAB-TEST DETAIL LINE UNDER EACH PATIENT'S
005600*                TREATMENT LINES (780-WRITE-LABTEST-DETAIL).
005700*  04/02/99 TGD  Y2K SWEEP - NO DATE FIELDS PRINTED ON THIS REPORT OF
005800*                OUR OWN; REVIEWED AND LEFT AS-IS.
005900*  08/11/26 CLB  REQ HSH-0001 - PATIENT-DIRECTORY PRINT LOGIC AND THE
006000*                PAGE/COLUMN-HEADER PARAGRAPHS RETIRED ALONG WITH
006100*                VSAM PATMSTR/PATINS/PATPERSN. ROUTINE REBUILT UNDER
006200*                THE SAME NAME TO ASSEMBLE THE RUN SUMMARY AND HEADER
006300*                THE FOUR FLAT OUTPUT FILES INSTEAD.
006400*  08/12/26 CLB  REQ HSH-0006 - ADDED A BANNER COMMENT TO EVERY
006500*                PARAGRAPH AND WORKING-STORAGE GROUP THAT LACKED
006600*                ONE AFTER THE SHOP REVIEW FLAGGED THIS ROUTINE AS
006700*                TOO SPARSE TO MAINTAIN BLIND. NO SUMMARY OR
006800*                HEADER-BUILDING LOGIC CHANGED.
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT RUNPARM
008300     ASSIGN TO UT-S-RUNPARM
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS RFCODE.
008600
008700     SELECT STATPASS
008800     ASSIGN TO UT-S-STATPASS
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS SFCODE.
009100
009200     SELECT HASHOUT
009300     ASSIGN TO UT-S-HASHOUT
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS IFCODE.
009600
009700     SELECT XWALKOUT
009800     ASSIGN TO UT-S-XWALKOUT
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS IFCODE.
010100
010200     SELECT INVALDATA
010300     ASSIGN TO UT-S-INVALDATA
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS IFCODE.
010600
010700     SELECT REVIEWOUT
010800     ASSIGN TO UT-S-REVIEWOUT
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS IFCODE.
011100
011200     SELECT HASHRPT
011300     ASSIGN TO UT-S-HASHRPT
011400       ACCESS MODE IS SEQUENTIAL
011500       FILE STATUS IS OFCODE.
011600
011700     SELECT XWLKRPT
011800     ASSIGN TO UT-S-XWLKRPT
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS OFCODE.
012100
012200     SELECT INVLRPT
012300     ASSIGN TO UT-S-INVLRPT
012400       ACCESS MODE IS SEQUENTIAL
012500       FILE STATUS IS OFCODE.
012600
012700     SELECT REVWRPT
012800     ASSIGN TO UT-S-REVWRPT
012900       ACCESS MODE IS SEQUENTIAL
013000       FILE STATUS IS OFCODE.
013100
013200 DATA DIVISION.
013300 FILE SECTION.
013400 FD  SYSOUT
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 130 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS SYSOUT-REC.
014000 01  SYSOUT-REC  PIC X(130).
014100
014200 FD  RUNPARM
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS HSH-RUN-PARM.
014700     COPY HSHRUNPM.
014800
014900 FD  STATPASS
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS HSH-STAT-REC.
015400     COPY HSHSTATS.
015500
015600****** HSHHASH/HSHDHASH'S COMBINED ORIGINAL-PLUS-DERIVED HASH
015700****** RESULT ROWS, ONE STEP BACK FROM WHAT 700-HEADER-HASHOUT
015800****** HEADERS AND COPIES FORWARD.
015900 FD  HASHOUT
016000     RECORDING MODE IS V
016100     LABEL RECORDS ARE STANDARD
016200     DATA RECORD IS HASHOUT-REC.
016300 01  HASHOUT-REC                     PIC X(1500).
016400
016500****** HSHHASH'S FLAT COPY OF THE VSAM CROSSWALK MASTER, ONE STEP
016600****** BACK FROM WHAT 720-HEADER-XWALKOUT HEADERS AND COPIES
016700****** FORWARD.
016800 FD  XWALKOUT
016900     RECORDING MODE IS V
017000     LABEL RECORDS ARE STANDARD
017100     DATA RECORD IS XWALKOUT-REC.
017200 01  XWALKOUT-REC                    PIC X(200).
017300
017400****** HSHEDIT'S REJECTED-ROW OUTPUT, ONE STEP BACK FROM WHAT
017500****** 740-HEADER-INVALDATA HEADERS AND COPIES FORWARD.
017600 FD  INVALDATA
017700     RECORDING MODE IS V
017800     LABEL RECORDS ARE STANDARD
017900     DATA RECORD IS INVALDATA-REC.
018000 01  INVALDATA-REC                   PIC X(700).
018100
018200****** HSHHASH/HSHDHASH'S OPTIONAL UNHASHED REVIEW ROWS, WRITTEN
018300****** ONLY WHEN THE RUN-CONTROL CARD ASKED FOR THEM. ONE STEP BACK
018400****** FROM WHAT 760-HEADER-REVIEWOUT HEADERS AND COPIES FORWARD.
018500 FD  REVIEWOUT
018600     RECORDING MODE IS V
018700     LABEL RECORDS ARE STANDARD
018800     DATA RECORD IS REVIEWOUT-REC.
018900 01  REVIEWOUT-REC                   PIC X(1700).
019000
019100****** FINAL "SAFE TO TRANSMIT OFF-SITE" HASH RESULT FILE - ONE
019200****** HEADER ROW FOLLOWED BY HASHOUT'S ROWS UNCHANGED.
019300 FD  HASHRPT
019400     RECORDING MODE IS V
019500     LABEL RECORDS ARE STANDARD
019600     DATA RECORD IS HASHRPT-REC.
019700 01  HASHRPT-REC                     PIC X(1500).
019800
019900****** THIS AND THE NEXT TWO ARE THE "DO NOT SEND" FILES - LOCAL
020000****** USE ONLY.
020100 FD  XWLKRPT
020200     RECORDING MODE IS V
020300     LABEL RECORDS ARE STANDARD
020400     DATA RECORD IS XWLKRPT-REC.
020500 01  XWLKRPT-REC                     PIC X(200).
020600
020700 FD  INVLRPT
020800     RECORDING MODE IS V
020900     LABEL RECORDS ARE STANDARD
021000     DATA RECORD IS INVLRPT-REC.
021100 01  INVLRPT-REC                     PIC X(700).
021200
021300****** OPENED AND CLOSED EVERY RUN REGARDLESS OF WRITEUNHASH - ONLY
021400****** GETS A HEADER ROW (AND REVIEWOUT'S BODY BEHIND IT) WHEN THE
021500****** RUN-CONTROL CARD ASKED FOR THE COMBINED REVIEW FILE.
021600 FD  REVWRPT
021700     RECORDING MODE IS V
021800     LABEL RECORDS ARE STANDARD
021900     DATA RECORD IS REVWRPT-REC.
022000 01  REVWRPT-REC                     PIC X(1700).
022100
022200 WORKING-STORAGE SECTION.
022300
022400*    IFCODE IS SHARED ACROSS ALL FOUR INPUT FLAT FILES (HASHOUT,
022500*    XWALKOUT, INVALDATA, REVIEWOUT) SINCE ONLY ONE OF THEM IS
022600*    BEING READ AT A TIME IN ANY GIVEN PARAGRAPH.
022700 01  FILE-STATUS-CODES.
022800     05  RFCODE                      PIC X(02).
022900         88  RUNPARM-READ-OK             VALUE "00".
023000     05  SFCODE                      PIC X(02).
023100         88  CODE-READ                   VALUE "00".
023200         88  NO-MORE-DATA                 VALUE "10".
023300     05  IFCODE                      PIC X(02).
023400         88  BODY-CODE-READ               VALUE "00".
023500         88  BODY-NO-MORE-DATA             VALUE "10".
023600     05  OFCODE                      PIC X(02).
023700         88  CODE-WRITE                  VALUE "00".
023800
023900*    THE RUN-CONTROL CARD HSHEDIT WROTE - READ HERE ONLY FOR ITS
024000*    DELIMITER CHARACTER AND THE WRITE-UNHASHED SWITCH, BOTH NEEDED
024100*    TO BUILD THE HEADER ROWS BELOW.
024200 COPY HSHRUNPM REPLACING HSH-RUN-PARM BY WS-RUN-PARM-COPY.
024300
024400*    ONE DELIMITED HEADER ROW, BUILT FRESH FOR EACH OUTPUT FILE
024500*    BEFORE THAT FILE'S BODY IS COPIED IN BEHIND IT.
024600 01  WS-HEADER-LINE                  PIC X(1700).
024700
024800*    RUN TOTALS ASSEMBLED FROM THE STATPASS RECORDS THE EARLIER
024900*    STEPS EACH APPENDED ONE OF - DISPLAYED AT 999-CLEANUP AS THIS
025000*    STEP'S (AND THE WHOLE SUITE'S) COMPLETED-PROCESSING SUMMARY.
025100 01  COUNTERS-AND-ACCUMULATORS.
025200     05  RECORDS-READ-TOTAL           PIC 9(9) COMP VALUE 0.
025300     05  RECORDS-READ-TOTAL-X REDEFINES RECORDS-READ-TOTAL
025400                                      PIC 9(9).
025500     05  INVALID-ROWS-TOTAL           PIC 9(9) COMP VALUE 0.
025600     05  INVALID-ROWS-TOTAL-X REDEFINES INVALID-ROWS-TOTAL
025700                                      PIC 9(9).
025800     05  ORIGINAL-ROWS-HASHED         PIC 9(9) COMP VALUE 0.
025900     05  ORIGINAL-ROWS-HASHED-X REDEFINES ORIGINAL-ROWS-HASHED
026000                                      PIC 9(9).
026100     05  DERIVED-ROWS-HASHED          PIC 9(9) COMP VALUE 0.
026200     05  TOTAL-ROWS-HASHED            PIC 9(9) COMP VALUE 0.
026300
026400*    DRIVES THE READ-UNTIL-EOF LOOP OVER STATPASS IN 100-MAINLINE.
026500 01  MORE-STATS-SW                   PIC X(01) VALUE "Y".
026600     88  ALL-STATS-READ                  VALUE "N".
026700
026800 01  RETURN-CD                      PIC S9(04) VALUE 0.
026900
027000 COPY ABENDREC.
027100
027200 PROCEDURE DIVISION.
027300*    ROLL UP EVERY EARLIER STEP'S COUNTS, THEN HEADER AND SHIP
027400*    THE FOUR OUTPUT FILES ONE AT A TIME.
027500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027600     PERFORM 100-MAINLINE THRU 100-EXIT
027700             UNTIL ALL-STATS-READ.
027800     PERFORM 500-COMPUTE-TOTALS THRU 500-EXIT.
027900     PERFORM 700-HEADER-HASHOUT THRU 700-EXIT.
028000     PERFORM 720-HEADER-XWALKOUT THRU 720-EXIT.
028100     PERFORM 740-HEADER-INVALDATA THRU 740-EXIT.
028200     PERFORM 760-HEADER-REVIEWOUT THRU 760-EXIT.
028300     PERFORM 999-CLEANUP THRU 999-EXIT.
028400     MOVE +0 TO RETURN-CODE.
028500     GOBACK.
028600
028700*    OPENS EVERY FILE, READS THE RUN-CONTROL CARD, AND PRIMES THE
028800*    STATPASS READ LOOP THAT 100-MAINLINE DRIVES.
028900 000-HOUSEKEEPING.
029000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029100     DISPLAY "******** BEGIN JOB HSHRPT ********".
029200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029400     READ RUNPARM INTO WS-RUN-PARM-COPY
029500         AT END
029600             MOVE "RUN-CONTROL CARD MISSING" TO ABEND-REASON
029700             GO TO 1000-ABEND-RTN
029800     END-READ.
029900     IF NOT RUNPARM-READ-OK
030000         MOVE "ERROR READING RUN-CONTROL CARD" TO ABEND-REASON
030100         GO TO 1000-ABEND-RTN.
030200     PERFORM 900-READ-STATPASS THRU 900-EXIT.
030300 000-EXIT.
030400     EXIT.
030500
030600*    ONE STATPASS RECORD PER ITERATION - ROUTES ITS COUNTS INTO THE
030700*    RUNNING TOTALS BY WHICH STEP WROTE IT, THEN READS THE NEXT ONE.
030800 100-MAINLINE.
030900     MOVE "100-MAINLINE" TO PARA-NAME.
031000     PERFORM 200-ROUTE-STAT-REC THRU 200-EXIT.
031100     PERFORM 900-READ-STATPASS THRU 900-EXIT.
031200 100-EXIT.
031300     EXIT.
031400
031500*    EACH EARLIER STEP APPENDED EXACTLY ONE STATPASS RECORD NAMING
031600*    ITSELF - THIS SORTS THAT RECORD'S COUNTS INTO THE RIGHT RUNNING
031700*    TOTAL BELOW.
031800 200-ROUTE-STAT-REC.
031900     MOVE "200-ROUTE-STAT-REC" TO PARA-NAME.
032000     IF STAT-FROM-HSHEDIT
032100         ADD STAT-RECORDS-READ TO RECORDS-READ-TOTAL
032200         ADD STAT-INVALID-ROWS TO INVALID-ROWS-TOTAL.
032300     IF STAT-FROM-HSHHASH
032400         ADD STAT-ROWS-HASHED TO ORIGINAL-ROWS-HASHED.
032500     IF STAT-FROM-HSHDHASH
032600         ADD STAT-ROWS-HASHED TO DERIVED-ROWS-HASHED.
032700 200-EXIT.
032800     EXIT.
032900
033000 500-COMPUTE-TOTALS.
033100*    TOTAL HASHED ROWS = ROWS READ - INVALID ROWS + DERIVED ROWS,
033200*    WHICH TIES OUT TO ORIGINAL-ROWS-HASHED + DERIVED-ROWS-HASHED
033300*    SINCE HSHHASH ONLY HASHES WHAT HSHEDIT PASSED AS VALID.
033400     MOVE "500-COMPUTE-TOTALS" TO PARA-NAME.
033500     ADD ORIGINAL-ROWS-HASHED DERIVED-ROWS-HASHED
033600         GIVING TOTAL-ROWS-HASHED.
033700 500-EXIT.
033800     EXIT.
033900
034000*    WRITES THE COLUMN-NAME HEADER ROW FOR THE HASH RESULT FILE,
034100*    THEN COPIES HASHOUT'S BODY IN BEHIND IT UNCHANGED - THIS IS
034200*    THE FILE THE PROJECT ACTUALLY RECEIVES.
034300 700-HEADER-HASHOUT.
034400     MOVE "700-HEADER-HASHOUT" TO PARA-NAME.
034500     MOVE SPACES TO WS-HEADER-LINE.
034600*    COLUMN ORDER BELOW MATCHES HASHCALC'S HASH-RESULT RECORD -
034700*    SITE, PROJECT, PATIENT-ID HASH, THE TEN NAME/DOB/SSN HASH
034800*    VARIANTS, AND THE EXCLUSION FLAG.
034900     STRING "SITEID"                DELIMITED BY SIZE
035000            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
035100                                    DELIMITED BY SIZE
035200            "PROJECTID"             DELIMITED BY SIZE
035300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
035400                                    DELIMITED BY SIZE
035500            "PIDHASH"               DELIMITED BY SIZE
035600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
035700                                    DELIMITED BY SIZE
035800            "HASH1"                 DELIMITED BY SIZE
035900            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
036000                                    DELIMITED BY SIZE
036100            "HASH2"                 DELIMITED BY SIZE
036200            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
036300                                    DELIMITED BY SIZE
036400            "HASH3"                 DELIMITED BY SIZE
036500            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
036600                                    DELIMITED BY SIZE
036700            "HASH4"                 DELIMITED BY SIZE
036800            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
036900                                    DELIMITED BY SIZE
037000            "HASH5"                 DELIMITED BY SIZE
037100            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
037200                                    DELIMITED BY SIZE
037300            "HASH6"                 DELIMITED BY SIZE
037400            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
037500                                    DELIMITED BY SIZE
037600            "HASH7"                 DELIMITED BY SIZE
037700            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
037800                                    DELIMITED BY SIZE
037900            "HASH8"                 DELIMITED BY SIZE
038000            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
038100                                    DELIMITED BY SIZE
038200            "HASH9"                 DELIMITED BY SIZE
038300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
038400                                    DELIMITED BY SIZE
038500            "HASH10"                DELIMITED BY SIZE
038600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
038700                                    DELIMITED BY SIZE
038800            "EXCLUDED"              DELIMITED BY SIZE
038900         INTO WS-HEADER-LINE.
039000     MOVE WS-HEADER-LINE TO HASHRPT-REC.
039100     WRITE HASHRPT-REC.
039200     PERFORM 710-COPY-HASHOUT-BODY THRU 710-EXIT
039300             UNTIL BODY-NO-MORE-DATA.
039400 700-EXIT.
039500     EXIT.
039600
039700*    COPIES ONE HASHOUT ROW FORWARD TO HASHRPT VERBATIM.
039800 710-COPY-HASHOUT-BODY.
039900     READ HASHOUT INTO HASHOUT-REC
040000         AT END
040100             MOVE "10" TO IFCODE
040200             GO TO 710-EXIT
040300     END-READ.
040400     MOVE HASHOUT-REC TO HASHRPT-REC.
040500     WRITE HASHRPT-REC.
040600 710-EXIT.
040700     EXIT.
040800
040900*    WRITES THE HEADER ROW FOR THE LOCAL PATIENT-ID/HASH CROSSWALK,
041000*    THEN COPIES XWALKOUT'S BODY IN BEHIND IT - "DO NOT SEND".
041100 720-HEADER-XWALKOUT.
041200     MOVE "720-HEADER-XWALKOUT" TO PARA-NAME.
041300     MOVE "00" TO IFCODE.
041400     MOVE SPACES TO WS-HEADER-LINE.
041500*    COLUMN ORDER BELOW MATCHES THE VSAM CROSSWALK MASTER -
041600*    PATIENT ID TO ITS HASH.
041700     STRING "PATIENTID"             DELIMITED BY SIZE
041800            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
041900                                    DELIMITED BY SIZE
042000            "PIDHASH"               DELIMITED BY SIZE
042100         INTO WS-HEADER-LINE.
042200     MOVE WS-HEADER-LINE TO XWLKRPT-REC.
042300     WRITE XWLKRPT-REC.
042400     PERFORM 730-COPY-XWALKOUT-BODY THRU 730-EXIT
042500             UNTIL BODY-NO-MORE-DATA.
042600 720-EXIT.
042700     EXIT.
042800
042900*    COPIES ONE XWALKOUT ROW FORWARD TO XWLKRPT VERBATIM.
043000 730-COPY-XWALKOUT-BODY.
043100     READ XWALKOUT INTO XWALKOUT-REC
043200         AT END
043300             MOVE "10" TO IFCODE
043400             GO TO 730-EXIT
043500     END-READ.
043600     MOVE XWALKOUT-REC TO XWLKRPT-REC.
043700     WRITE XWLKRPT-REC.
043800 730-EXIT.
043900     EXIT.
044000
044100*    WRITES THE HEADER ROW FOR THE SITE'S INVALID-ROW OUTPUT, THEN
044200*    COPIES INVALDATA'S BODY IN BEHIND IT - "DO NOT SEND".
044300 740-HEADER-INVALDATA.
044400     MOVE "740-HEADER-INVALDATA" TO PARA-NAME.
044500     MOVE "00" TO IFCODE.
044600     MOVE SPACES TO WS-HEADER-LINE.
044700*    COLUMN ORDER BELOW MATCHES INVALDATA'S LAYOUT - ROW NUMBER,
044800*    THE FIVE RAW ECHOED FIELDS, AND THE PIPE-SEPARATED REASON
044900*    TEXT LAST.
045000     STRING "ROWNUMBER"             DELIMITED BY SIZE
045100            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
045200                                    DELIMITED BY SIZE
045300            "PATIENTID"             DELIMITED BY SIZE
045400            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
045500                                    DELIMITED BY SIZE
045600            "FIRSTNAME"             DELIMITED BY SIZE
045700            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
045800                                    DELIMITED BY SIZE
045900            "LASTNAME"              DELIMITED BY SIZE
046000            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
046100                                    DELIMITED BY SIZE
046200            "DATEOFBIRTH"           DELIMITED BY SIZE
046300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
046400                                    DELIMITED BY SIZE
046500            "SSN"                   DELIMITED BY SIZE
046600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
046700                                    DELIMITED BY SIZE
046800            "REASON"                DELIMITED BY SIZE
046900         INTO WS-HEADER-LINE.
047000     MOVE WS-HEADER-LINE TO INVLRPT-REC.
047100     WRITE INVLRPT-REC.
047200     PERFORM 750-COPY-INVALDATA-BODY THRU 750-EXIT
047300             UNTIL BODY-NO-MORE-DATA.
047400 740-EXIT.
047500     EXIT.
047600
047700*    COPIES ONE INVALDATA ROW FORWARD TO INVLRPT VERBATIM.
047800 750-COPY-INVALDATA-BODY.
047900     READ INVALDATA INTO INVALDATA-REC
048000         AT END
048100             MOVE "10" TO IFCODE
048200             GO TO 750-EXIT
048300     END-READ.
048400     MOVE INVALDATA-REC TO INVLRPT-REC.
048500     WRITE INVLRPT-REC.
048600 750-EXIT.
048700     EXIT.
048800
048900 760-HEADER-REVIEWOUT.
049000*    REVWRPT IS ALREADY OPEN SO THE DD STAYS SATISFIED, BUT IT ONLY
049100*    GETS A HEADER AND A BODY WHEN THE RUN-CONTROL CARD ASKED FOR
049200*    THE COMBINED REVIEW FILE - OTHERWISE IT IS CLOSED EMPTY.
049300     MOVE "760-HEADER-REVIEWOUT" TO PARA-NAME.
049400     IF RUNPARM-WRITE-UNHASHED OF WS-RUN-PARM-COPY
049500         MOVE "00" TO IFCODE
049600         MOVE SPACES TO WS-HEADER-LINE
049700*        COLUMN ORDER BELOW IS THE RAW FIELDS FOLLOWED BY THEIR
049800*        HASHES - THE ONLY OUTPUT IN THE SUITE THAT CARRIES BOTH
049900*        SIDE BY SIDE, FOR THE SITE'S OWN REVIEW.
050000         STRING "SITEID"                DELIMITED BY SIZE
050100                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
050200                                        DELIMITED BY SIZE
050300                "PROJECTID"             DELIMITED BY SIZE
050400                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
050500                                        DELIMITED BY SIZE
050600                "PATIENTID"             DELIMITED BY SIZE
050700                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
050800                                        DELIMITED BY SIZE
050900                "FIRSTNAME"             DELIMITED BY SIZE
051000                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
051100                                        DELIMITED BY SIZE
051200                "LASTNAME"              DELIMITED BY SIZE
051300                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
051400                                        DELIMITED BY SIZE
051500                "DATEOFBIRTH"           DELIMITED BY SIZE
051600                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
051700                                        DELIMITED BY SIZE
051800                "SSN"                   DELIMITED BY SIZE
051900                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
052000                                        DELIMITED BY SIZE
052100                "PIDHASH"               DELIMITED BY SIZE
052200                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
052300                                        DELIMITED BY SIZE
052400                "HASH1"                 DELIMITED BY SIZE
052500                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
052600                                        DELIMITED BY SIZE
052700                "HASH2"                 DELIMITED BY SIZE
052800                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
052900                                        DELIMITED BY SIZE
053000                "HASH3"                 DELIMITED BY SIZE
053100                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
053200                                        DELIMITED BY SIZE
053300                "HASH4"                 DELIMITED BY SIZE
053400                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
053500                                        DELIMITED BY SIZE
053600                "HASH5"                 DELIMITED BY SIZE
053700                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
053800                                        DELIMITED BY SIZE
053900                "HASH6"                 DELIMITED BY SIZE
054000                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
054100                                        DELIMITED BY SIZE
054200                "HASH7"                 DELIMITED BY SIZE
054300                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
054400                                        DELIMITED BY SIZE
054500                "HASH8"                 DELIMITED BY SIZE
054600                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
054700                                        DELIMITED BY SIZE
054800                "HASH9"                 DELIMITED BY SIZE
054900                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
055000                                        DELIMITED BY SIZE
055100                "HASH10"                DELIMITED BY SIZE
055200                RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
055300                                        DELIMITED BY SIZE
055400                "EXCLUDED"              DELIMITED BY SIZE
055500             INTO WS-HEADER-LINE
055600         MOVE WS-HEADER-LINE TO REVWRPT-REC
055700         WRITE REVWRPT-REC
055800         PERFORM 770-COPY-REVIEWOUT-BODY THRU 770-EXIT
055900                 UNTIL BODY-NO-MORE-DATA.
056000 760-EXIT.
056100     EXIT.
056200
056300 770-COPY-REVIEWOUT-BODY.
056400     READ REVIEWOUT INTO REVIEWOUT-REC
056500         AT END
056600             MOVE "10" TO IFCODE
056700             GO TO 770-EXIT
056800     END-READ.
056900     MOVE REVIEWOUT-REC TO REVWRPT-REC.
057000     WRITE REVWRPT-REC.
057100 770-EXIT.
057200     EXIT.
057300
057400*    OPENS EVERY FILE THIS STEP TOUCHES - THE FOUR FLAT INPUTS THE
057500*    EARLIER STEPS LEFT BEHIND, AND THE FOUR HEADERED OUTPUTS.
057600 800-OPEN-FILES.
057700     MOVE "800-OPEN-FILES" TO PARA-NAME.
057800     OPEN INPUT RUNPARM, STATPASS.
057900     OPEN INPUT HASHOUT, XWALKOUT, INVALDATA, REVIEWOUT.
058000     OPEN OUTPUT HASHRPT, XWLKRPT, INVLRPT, REVWRPT, SYSOUT.
058100 800-EXIT.
058200     EXIT.
058300
058400*    CLOSES EVERY FILE THIS STEP OPENED.
058500 850-CLOSE-FILES.
058600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
058700     CLOSE RUNPARM, STATPASS, HASHOUT, XWALKOUT, INVALDATA, REVIEWOUT,
058800           HASHRPT, XWLKRPT, INVLRPT, REVWRPT, SYSOUT.
058900 850-EXIT.
059000     EXIT.
059100
059200*    READS THE NEXT STEP-COUNT RECORD; END OF FILE MEANS EVERY
059300*    EARLIER STEP'S COUNTS HAVE BEEN ROLLED UP.
059400 900-READ-STATPASS.
059500     READ STATPASS
059600         AT END MOVE "N" TO MORE-STATS-SW
059700         GO TO 900-EXIT
059800     END-READ.
059900 900-EXIT.
060000     EXIT.
060100
060200 999-CLEANUP.
060300     MOVE "999-CLEANUP" TO PARA-NAME.
060400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060500     DISPLAY "COMPLETED PROCESSING RESULTS:".
060600     DISPLAY RECORDS-READ-TOTAL-X WITH NO ADVANCING.
060700     DISPLAY " DATA ROWS READ".
060800     DISPLAY TOTAL-ROWS-HASHED WITH NO ADVANCING.
060900     DISPLAY " TOTAL HASHED ROWS CREATED".
061000     DISPLAY "   " WITH NO ADVANCING.
061100     DISPLAY ORIGINAL-ROWS-HASHED-X WITH NO ADVANCING.
061200     DISPLAY " ORIGINAL DATA ROWS HASHED".
061300     DISPLAY "   " WITH NO ADVANCING.
061400     DISPLAY DERIVED-ROWS-HASHED WITH NO ADVANCING.
061500     DISPLAY " DERIVED ROWS HASHED".
061600     DISPLAY INVALID-ROWS-TOTAL-X WITH NO ADVANCING.
061700     DISPLAY " INVALID ROWS".
061800     PERFORM 1100-PURGE-OUTPUTS THRU 1100-EXIT.
061900     DISPLAY "******** NORMAL END OF JOB HSHRPT ********".
062000 999-EXIT.
062100     EXIT.
062200
062300 1100-PURGE-OUTPUTS.
062400*    THE FOUR HEADERED FILES ARE THE DELIVERABLE; EVERYTHING THIS
062500*    STEP READ FROM IS NOW CONSUMED AND GETS PURGED BEHIND IT.
062600     MOVE "1100-PURGE-OUTPUTS" TO PARA-NAME.
062700     CLOSE RUNPARM, STATPASS, HASHOUT, XWALKOUT, INVALDATA, REVIEWOUT.
062800     CALL "CBL_DELETE_FILE" USING "UT-S-RUNPARM  "
062900             RETURNING RETURN-CD.
063000     CALL "CBL_DELETE_FILE" USING "UT-S-STATPASS "
063100             RETURNING RETURN-CD.
063200     CALL "CBL_DELETE_FILE" USING "UT-S-HASHOUT  "
063300             RETURNING RETURN-CD.
063400     CALL "CBL_DELETE_FILE" USING "UT-S-XWALKOUT "
063500             RETURNING RETURN-CD.
063600     CALL "CBL_DELETE_FILE" USING "UT-S-INVALDATA"
063700             RETURNING RETURN-CD.
063800     CALL "CBL_DELETE_FILE" USING "UT-S-REVIEWOUT"
063900             RETURNING RETURN-CD.
064000 1100-EXIT.
064100     EXIT.
064200
064300*    COMMON ABEND ROUTE - DUMPS THE ABEND-REC TO SYSOUT, DISPLAYS
064400*    THE REASON, AND FORCES A SYSTEM ABEND CODE VIA A DELIBERATE
064500*    DIVIDE BY ZERO.
064600 1000-ABEND-RTN.
064700     WRITE SYSOUT-REC FROM ABEND-REC.
064800     DISPLAY "*** ABNORMAL END OF JOB - HSHRPT ***" UPON CONSOLE.
064900     DISPLAY ABEND-REASON.
065000     DIVIDE ZERO-VAL INTO ONE-VAL.
