000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSHEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 08/11/26.
000700 SECURITY. CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A SITE'S PATIENT ROSTER FILE - ONE
001300*          RECORD PER PATIENT, HEADER ROW FIRST - AGAINST THE
001400*          LINKJA ROSTER-EDIT RULES.
001500*
001600*          FORMERLY THIS PROGRAM EDITED THE DAILY PATIENT/ROOM
001700*          CHARGES FILE PRODUCED BY DATA ENTRY OPERATORS FROM
001800*          CICS SCREENS. THAT SUITE (ROOM CHARGES, EQUIPMENT
001900*          BILLING) IS RETIRED - SEE HISTORY BELOW. THE SHAPE OF
002000*          THE JOB STEP IS UNCHANGED: READ ONE TRANSACTION FILE,
002100*          EDIT EVERY RECORD AGAINST A SET OF CRITERIA, AND SPLIT
002200*          THE RESULT INTO A "GOOD" FILE AND AN "ERROR" FILE FOR
002300*          THE NEXT STEP IN THE JOB STREAM.
002400*
002500*          IT FIRST BUILDS THE RUN-CONTROL CARD (SITE ID, SITE
002600*          NAME, PRIVATE SALT, PROJECT SALT, PROJECT ID, AND THE
002700*          REMAINING RUN PARAMETERS) FROM THE DECRYPTED SALT FILE
002800*          AND THE PARM DECK, AND PASSES IT FORWARD ON THE
002900*          RUNPARM FILE FOR EVERY LATER STEP TO RE-READ.
003000*
003100*          IT THEN MAPS THE ROSTER'S HEADER ROW TO OUR CANONICAL
003200*          FIELD NAMES (CALLING HDRPROC), EDITS EVERY DATA ROW,
003300*          WATCHES FOR A REPEATED PATIENT ID, AND WRITES VALID
003400*          ROWS FORWARD ON PATEDIT FOR HSHNORM TO PICK UP, AND
003500*          INVALID ROWS DIRECTLY TO THE SITE'S "DO NOT SEND"
003600*          INVALID-DATA OUTPUT (HSHEDIT IS THE ONLY STEP THAT
003700*          STILL HAS THE PATIENT'S UN-NORMALIZED FIELDS ON HAND
003800*          TO REPORT).
003900*
004000******************************************************************
004100
004200          SALT PARM/DECK FILE     -   DDS0001.RUNPARM (INPUT)
004300
004400          PATIENT ROSTER FILE    -   DDS0001.PATDATA
004500
004600          RUN-CONTROL CARD OUT    -   DDS0001.RUNPARM (OUTPUT)
004700
004800          "GOOD" ROWS OUT         -   DDS0001.PATEDIT
004900
005000          INVALID-DATA OUTPUT     -   DDS0001.INVALDATA
005100
005200          PATIENT-ID SEEN FILE    -   DDS0001.IDSEEN (VSAM KSDS)
005300
005400          DUMP FILE               -   SYSOUT
005500
005600******************************************************************
005700*HISTORY
005800*  01/23/88 JS   ORIGINAL ROUTINE (DALYEDIT) - EDITED THE DAILY
005900*                PATIENT/ROOM CHARGES FILE AGAINST WARD, EQUIPMENT
006000*                AND INSURANCE-COVERAGE RULES, BALANCED AGAINST A
006100*                TRAILER REC, AND SPLIT GOOD/BAD ROWS TO PATEDIT
006200*                AND PATERR.
006300*  08/14/92 AK   ADDED THE TOTAL-ROOM-CHARGE UPPER-BOUND EDIT -
006400*                REQUEST FROM BILLING AFTER THE AUDIT FINDING.
006500*  04/02/99 TGD  Y2K SWEEP - CURR-DTE AND THE ROOM-CHARGE DATES
006600*                REVIEWED; WINDOWED TWO-DIGIT YEARS REPLACED BY A
006700*                FULL FOUR-DIGIT YEAR EVERYWHERE A DATE IS KEYED.
006800*  08/11/26 CLB  REQ HSH-0001 - DAILY ROOM-CHARGE EDIT SUITE
006900*                RETIRED ALONG WITH THE WARD/EQUIPMENT/DB2 COST
007000*                TABLES. ROUTINE REBUILT UNDER THE SAME NAME AND
007100*                JOB-STEP SHAPE AS THE FIRST STEP OF THE LINKJA
007200*                HASHING SUITE - PARSES THE RUN'S SALT PARMS,
007300*                MAPS THE ROSTER HEADER ROW, AND RUNS THE
007400*                REQUIRED-FIELD AND FORMAT EDITS (REQUIRED FIELDS,
007500*                MINIMUM NAME LENGTH, DATE-OF-BIRTH FORMAT) IN
007600*                PLACE OF THE OLD ROOM-CHARGE EDITS. THE OLD
007700*                EQUIPMENT/INSURANCE CROSS-EDITS AND THE DB2
007800*                DIAG_CODES / HOSP_BED LOOKUPS ARE REMOVED.
007900*  08/12/26 CLB  REQ HSH-0006 - ADDED A BANNER COMMENT TO EVERY
008000*                PARAGRAPH AND WORKING-STORAGE GROUP THAT LACKED
008100*                ONE AFTER THE SHOP REVIEW FLAGGED THIS ROUTINE
008200*                AS TOO SPARSE TO MAINTAIN BLIND. NO EDIT RULE
008300*                OR PARM-PARSING LOGIC CHANGED.
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER. IBM-390.
008800 OBJECT-COMPUTER. IBM-390.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT SYSOUT
009400     ASSIGN TO UT-S-SYSOUT
009500       ORGANIZATION IS SEQUENTIAL.
009600
009700     SELECT PARMDECK
009800     ASSIGN TO UT-S-PARMDECK
009900       ORGANIZATION IS LINE SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT PATDATA
010300     ASSIGN TO UT-S-PATDATA
010400       ORGANIZATION IS LINE SEQUENTIAL
010500       FILE STATUS IS OFCODE.
010600
010700     SELECT PATEDIT
010800     ASSIGN TO UT-S-PATEDIT
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS OFCODE.
011100
011200     SELECT INVALDATA
011300     ASSIGN TO UT-S-INVALDATA
011400       ORGANIZATION IS LINE SEQUENTIAL
011500       FILE STATUS IS OFCODE.
011600
011700     SELECT RUNPARM
011800     ASSIGN TO UT-S-RUNPARM
011900       ACCESS MODE IS SEQUENTIAL
012000       FILE STATUS IS OFCODE.
012100
012200     SELECT STATPASS
012300     ASSIGN TO UT-S-STATPASS
012400       ACCESS MODE IS SEQUENTIAL
012500       FILE STATUS IS OFCODE.
012600
012700     SELECT IDSEEN
012800            ASSIGN       TO IDSEEN
012900            ORGANIZATION IS INDEXED
013000            ACCESS MODE  IS RANDOM
013100            RECORD KEY   IS SEEN-PATIENT-ID
013200            FILE STATUS  IS IDSEEN-STATUS.
013300
013400 DATA DIVISION.
013500 FILE SECTION.
013600 FD  SYSOUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 130 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS SYSOUT-REC.
014200 01  SYSOUT-REC  PIC X(130).
014300
014400****** DECRYPTED SALT BLOB (CARD 1) FOLLOWED BY KEYWORD=VALUE
014500****** PARM CARDS (BATCHSIZE=, MINSALTLEN=, EXCLMODE=, RUNDATE=,
014600****** DELIM=, WRITEUNHASH=, NORMSKIP=) - ONE KEYWORD PER CARD.
014700 FD  PARMDECK
014800     RECORDING MODE IS V
014900     LABEL RECORDS ARE STANDARD
015000     DATA RECORD IS PARMDECK-REC.
015100 01  PARMDECK-REC                PIC X(200).
015200
015300****** SITE'S PATIENT ROSTER - HEADER ROW FOLLOWED BY ONE
015400****** DELIMITED DATA ROW PER PATIENT.
015500 FD  PATDATA
015600     RECORDING MODE IS V
015700     LABEL RECORDS ARE STANDARD
015800     DATA RECORD IS PATDATA-REC.
015900 01  PATDATA-REC                 PIC X(2000).
016000
016100****** ROWS THAT PASSED THE ROSTER EDITS, AT RAW-TEXT WIDTH,
016200****** FOR HSHNORM TO NORMALIZE.
016300 FD  PATEDIT
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS HSH-EDIT-REC.
016800     COPY HSHEDREC.
016900
017000****** FINAL "DO NOT SEND" INVALID-DATA OUTPUT - ALREADY IN
017100****** DELIMITED CSV FORM (HSHRPT ONLY HAS TO ADD A HEADER ROW).
017200 FD  INVALDATA
017300     RECORDING MODE IS V
017400     LABEL RECORDS ARE STANDARD
017500     DATA RECORD IS INVALDATA-REC.
017600 01  INVALDATA-REC                PIC X(700).
017700
017800****** RUN-CONTROL CARD PASSED FORWARD TO EVERY LATER STEP.
017900 FD  RUNPARM
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     BLOCK CONTAINS 0 RECORDS
018300     DATA RECORD IS HSH-RUN-PARM.
018400     COPY HSHRUNPM.
018500
018600****** ONE COUNT RECORD PER JOB STEP, FIRST WRITTEN HERE, APPENDED
018700****** TO BY HSHHASH AND HSHDHASH, READ BY HSHRPT FOR THE RUN SUMMARY.
018800 FD  STATPASS
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS HSH-STAT-REC.
019300     COPY HSHSTATS.
019400
019500 FD  IDSEEN
019600     RECORD CONTAINS 44 CHARACTERS
019700     DATA RECORD IS IDSEEN-REC.
019800 01  IDSEEN-REC.
019900     05  SEEN-PATIENT-ID             PIC X(40).
020000     05  SEEN-ROW-NUMBER             PIC 9(09) COMP.
020100     05  FILLER                      PIC X(01).
020200
020300 WORKING-STORAGE SECTION.
020400
020500 01  FILE-STATUS-CODES.
020600     05  OFCODE                      PIC X(02).
020700         88  CODE-OK                    VALUE "00".
020800         88  CODE-EOF                    VALUE "10".
020900     05  IDSEEN-STATUS                PIC X(02).
021000         88  IDSEEN-OK                   VALUE "00".
021100         88  IDSEEN-DUPLICATE             VALUE "22".
021200
021300 COPY HSHCANHD.
021400*    HOLDS THE ROSTER'S HEADER ROW, ONE ENTRY PER COLUMN - THE
021500*    ORIGINAL HEADER TEXT AS READ, AND THE CANONICAL FIELD NAME
021600*    HDRPROC MAPPED IT TO. WS-POS-* BELOW REMEMBER WHICH COLUMN
021700*    NUMBER HOLDS EACH REQUIRED FIELD SO 200-SPLIT-DATA-ROW NEVER
021800*    HAS TO SEARCH THE MAP AGAIN FOR EVERY DATA ROW.
021900 01  WS-HDR-MAP-TABLE.
022000     05  WS-HDR-MAP-ENTRY OCCURS 40 TIMES
022100                           INDEXED BY HDR-IX.
022200         10  WS-HDR-ORIG-TEXT         PIC X(40).
022300         10  WS-HDR-CANON-NAME        PIC X(20).
022400 01  WS-HDR-MAP-CONTROLS.
022500     05  WS-HDR-COL-CNT              PIC 9(02) COMP VALUE 0.
022600     05  WS-POS-PATIENT-ID           PIC 9(02) COMP VALUE 0.
022700     05  WS-POS-FIRST-NAME           PIC 9(02) COMP VALUE 0.
022800     05  WS-POS-LAST-NAME            PIC 9(02) COMP VALUE 0.
022900     05  WS-POS-DATE-OF-BIRTH        PIC 9(02) COMP VALUE 0.
023000     05  WS-POS-SSN                  PIC 9(02) COMP VALUE 0.
023100
023200*    ONE ROSTER ROW UNSTRUNG INTO ITS DELIMITED COLUMNS - REUSED
023300*    FOR BOTH THE HEADER ROW (100-BUILD-COLUMN-MAP) AND EVERY DATA
023400*    ROW (200-SPLIT-DATA-ROW).
023500 01  WS-UNSTRING-FIELDS.
023600     05  WS-COL-VALUE OCCURS 40 TIMES PIC X(40).
023700     05  WS-COL-SUB                  PIC 9(02) COMP VALUE 0.
023800     05  WS-TALLY-CNT                PIC 9(02) COMP VALUE 0.
023900
024000*    THE DECRYPTED SALT CARD, COMMA-DELIMITED INTO SITE ID, SITE
024100*    NAME, PRIVATE SALT, PROJECT SALT AND PROJECT ID, PLUS THE
024200*    KEYWORD=VALUE SCRATCH FIELDS 055-READ-ONE-PARM-CARD USES FOR
024300*    EVERY PARM CARD BEHIND IT.
024400 01  WS-PARM-WORK-FIELDS.
024500     05  WS-PARM-KEYWORD             PIC X(20).
024600     05  WS-PARM-VALUE                PIC X(60).
024700     05  WS-SALT-PART-CNT             PIC 9(02) COMP VALUE 0.
024800     05  WS-SALT-PARTS.
024900         10  WS-SALT-SITE-ID           PIC X(20).
025000         10  WS-SALT-SITE-NAME         PIC X(40).
025100         10  WS-SALT-PRIVATE           PIC X(64).
025200         10  WS-SALT-PROJECT           PIC X(64).
025300         10  WS-SALT-PROJECT-ID        PIC X(20).
025400     05  WS-SALT-LEN                  PIC 9(04) VALUE 0.
025500
025600*    THE CURRENT DATA ROW'S REQUIRED FIELDS, STILL IN THE SITE'S
025700*    OWN UN-NORMALIZED TEXT - THIS IS THE ONLY STEP IN THE SUITE
025800*    THAT STILL HAS THESE ON HAND, SO AN INVALID ROW'S ORIGINAL
025900*    TEXT CAN BE ECHOED TO THE INVALID-DATA OUTPUT FOR THE SITE TO
026000*    CORRECT AND RESUBMIT. WS-INVALID-REASON ACCUMULATES EVERY
026100*    FAILED RULE'S REASON TEXT FOR THAT ROW.
026200 01  WS-RAW-ECHO.
026300     05  WS-RAW-PATIENT-ID            PIC X(40).
026400     05  WS-RAW-FIRST-NAME            PIC X(40).
026500     05  WS-RAW-LAST-NAME             PIC X(40).
026600     05  WS-RAW-DOB                   PIC X(19).
026700     05  WS-RAW-SSN                   PIC X(11).
026800     05  WS-INVALID-REASON            PIC X(500).
026900
027000 01  MISC-WS-FLDS.
027100     05  STR-LTH                     PIC 9(04) VALUE 0.
027200     05  RETURN-CD                   PIC S9(04) VALUE 0.
027300
027400*    RUN COUNTS DISPLAYED AT 999-CLEANUP AND CARRIED TO STATPASS
027500*    FOR HSHRPT'S SUMMARY REPORT. WS-ROW-NUMBER IS THE SEQUENCE
027600*    NUMBER STAMPED ON EVERY DATA ROW, GOOD OR BAD, SO A ROW CAN
027700*    BE TRACED BACK TO ITS POSITION IN THE ORIGINAL ROSTER FILE.
027800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027900     05  RECORDS-WRITTEN             PIC 9(9) COMP VALUE 0.
028000     05  RECORDS-WRITTEN-X REDEFINES RECORDS-WRITTEN
028100                                     PIC 9(9).
028200     05  RECORDS-IN-ERROR            PIC 9(9) COMP VALUE 0.
028300     05  RECORDS-IN-ERROR-X REDEFINES RECORDS-IN-ERROR
028400                                     PIC 9(9).
028500     05  RECORDS-READ                PIC 9(9) COMP VALUE 0.
028600     05  RECORDS-READ-X REDEFINES RECORDS-READ
028700                                     PIC 9(9).
028800     05  WS-ROW-NUMBER                PIC 9(9) COMP VALUE 0.
028900
029000*    MORE-DATA-SW/MORE-PARM-SW DRIVE THE TWO READ-UNTIL-EOF LOOPS
029100*    (ROSTER DATA ROWS, SALT-PARM CARDS); ERROR-FOUND-SW IS SET BY
029200*    300-FIELD-EDITS FOR THE CURRENT ROW ONLY AND TESTED RIGHT
029300*    ONE DATA ROW PER ITERATION - SPLIT ITS COLUMNS, CHECK FOR A
029400*    REPEATED PATIENT ID, RUN THE FIELD EDITS IF THE ID IS UNIQUE,
029500*    AND ROUTE THE ROW TO PATEDIT OR INVALDATA BASED ON WHETHER
029600*    ANY RULE FAILED.
029700*    AFTER IN 100-MAINLINE.
029800 01  FLAGS-AND-SWITCHES.
029900     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
030000         88  NO-MORE-DATA                VALUE "N".
030100     05  MORE-PARM-SW                 PIC X(01) VALUE "Y".
030200         88  NO-MORE-PARM-CARDS           VALUE "N".
030300     05  ERROR-FOUND-SW               PIC X(01) VALUE "N".
030400         88  RECORD-ERROR-FOUND           VALUE "Y".
030500         88  VALID-RECORD                 VALUE "N".
030600
030700 01  WS-REASON-WORK-FIELDS.
030800     05  WS-REASON-LINE               PIC X(60).
030900
031000 COPY HSHDTEPM.
031100
031200 COPY ABENDREC.
031300
031400 EXEC SQL
031500     INCLUDE SQLCA
031600 END-EXEC.
031700
031800 PROCEDURE DIVISION.
031900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032000     PERFORM 100-MAINLINE THRU 100-EXIT
032100             UNTIL NO-MORE-DATA.
032200     PERFORM 999-CLEANUP THRU 999-EXIT.
032300     MOVE +0 TO RETURN-CODE.
032400     GOBACK.
032500
032600*    OPENS EVERY FILE, BUILDS THE RUN-CONTROL CARD FROM THE SALT
032700*    PARM DECK, MAPS THE ROSTER'S HEADER ROW TO CANONICAL COLUMN
032800*    POSITIONS, AND PRIMES THE DATA-ROW READ LOOP. ABENDS IF THE
032900*    ROSTER HAS NO DATA ROWS BEHIND ITS HEADER.
033000 000-HOUSEKEEPING.
033100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033200     DISPLAY "******** BEGIN JOB HSHEDIT ********".
033300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033500     PERFORM 050-PARSE-SALT-PARMS THRU 050-EXIT.
033600     PERFORM 060-WRITE-RUN-PARM THRU 060-EXIT.
033700     PERFORM 900-READ-HEADER-ROW THRU 900-EXIT.
033800     PERFORM 100-BUILD-COLUMN-MAP THRU 100-BCM-EXIT.
033900     PERFORM 150-VERIFY-REQUIRED-HDRS THRU 150-EXIT.
034000     PERFORM 910-READ-PATDATA THRU 910-EXIT.
034100     IF NO-MORE-DATA
034200         MOVE "EMPTY ROSTER FILE" TO ABEND-REASON
034300*    COMMON ABEND ROUTE - DUMPS THE ABEND-REC TO SYSOUT, DISPLAYS
034400*    THE REASON, AND FORCES A SYSTEM ABEND CODE VIA A DELIBERATE
034500*    DIVIDE BY ZERO.
034600         GO TO 1000-ABEND-RTN.
034700 000-EXIT.
034800     EXIT.
034900
035000*    READS PARM CARD 1 (THE DECRYPTED SALT STRING) AND UNSTRINGS
035100*    IT INTO ITS FIVE COMMA-DELIMITED PARTS. EACH SALT PART MUST
035200*    MEET THE MINIMUM-LENGTH FLOOR BELOW OR THE RUN ABENDS BEFORE
035300*    A SINGLE PATIENT ROW IS TOUCHED.
035400 050-PARSE-SALT-PARMS.
035500     MOVE "050-PARSE-SALT-PARMS" TO PARA-NAME.
035600     READ PARMDECK INTO PARMDECK-REC
035700         AT END
035800             MOVE "MISSING RUN-PARM DECK" TO ABEND-REASON
035900             GO TO 1000-ABEND-RTN
036000     END-READ.
036100     MOVE 0 TO WS-SALT-PART-CNT.
036200     UNSTRING PARMDECK-REC DELIMITED BY ","
036300         INTO WS-SALT-SITE-ID, WS-SALT-SITE-NAME,
036400              WS-SALT-PRIVATE, WS-SALT-PROJECT,
036500              WS-SALT-PROJECT-ID
036600         TALLYING IN WS-SALT-PART-CNT.
036700     IF WS-SALT-PART-CNT < 5
036800         MOVE "BAD SALT FILE - FEWER THAN 5 PARTS" TO ABEND-REASON
036900         GO TO 1000-ABEND-RTN.
037000     CALL "STRLTH" USING WS-SALT-PRIVATE, WS-SALT-LEN.
037100     IF WS-SALT-LEN < 12
037200         MOVE "PRIVATE SALT SHORTER THAN MINIMUM LENGTH" TO
037300             ABEND-REASON
037400         GO TO 1000-ABEND-RTN.
037500     MOVE 0 TO WS-SALT-LEN.
037600     CALL "STRLTH" USING WS-SALT-PROJECT, WS-SALT-LEN.
037700     IF WS-SALT-LEN < 12
037800         MOVE "PROJECT SALT SHORTER THAN MINIMUM LENGTH" TO
037900             ABEND-REASON
038000         GO TO 1000-ABEND-RTN.
038100     MOVE "Y" TO MORE-PARM-SW.
038200     PERFORM 055-READ-ONE-PARM-CARD THRU 055-EXIT
038300             UNTIL NO-MORE-PARM-CARDS.
038400 050-EXIT.
038500     EXIT.
038600
038700*    READS ONE KEYWORD=VALUE PARM CARD (CARDS 2-N) AND STORES THE
038800*    VALUE IN THE MATCHING RUNPARM FIELD. AN UNRECOGNIZED KEYWORD
038900*    IS SIMPLY IGNORED RATHER THAN ABENDING THE RUN.
039000 055-READ-ONE-PARM-CARD.
039100     READ PARMDECK INTO PARMDECK-REC
039200         AT END
039300             MOVE "N" TO MORE-PARM-SW
039400             GO TO 055-EXIT
039500     END-READ.
039600     UNSTRING PARMDECK-REC DELIMITED BY "="
039700         INTO WS-PARM-KEYWORD, WS-PARM-VALUE.
039800     EVALUATE WS-PARM-KEYWORD
039900         WHEN "BATCHSIZE"
040000             MOVE WS-PARM-VALUE TO RUNPARM-BATCH-SIZE
040100         WHEN "MINSALTLEN"
040200             MOVE WS-PARM-VALUE TO RUNPARM-MIN-SALT-LEN
040300         WHEN "EXCLMODE"
040400             MOVE WS-PARM-VALUE(1:1) TO RUNPARM-EXCL-MODE
040500         WHEN "RUNDATE"
040600             MOVE WS-PARM-VALUE(1:10) TO RUNPARM-RUN-DATE
040700         WHEN "DELIM"
040800             MOVE WS-PARM-VALUE(1:1) TO RUNPARM-DELIM-CHAR
040900         WHEN "WRITEUNHASH"
041000             MOVE WS-PARM-VALUE(1:1) TO RUNPARM-WRITE-UNHASHED-SW
041100         WHEN "NORMSKIP"
041200             MOVE WS-PARM-VALUE(1:1) TO RUNPARM-NORM-SKIP-SW
041300         WHEN OTHER
041400             CONTINUE
041500     END-EVALUATE.
041600 055-EXIT.
041700     EXIT.
041800
041900*    ASSEMBLES THE RUN-CONTROL CARD FROM THE SALT PARTS AND THE
042000*    KEYWORD PARMS, APPLIES THE SHOP DEFAULTS FOR ANY PARM THE
042100*    SITE LEFT BLANK, AND WRITES IT ONCE FOR EVERY LATER STEP IN
042200*    THE SUITE TO READ.
042300 060-WRITE-RUN-PARM.
042400     MOVE "060-WRITE-RUN-PARM" TO PARA-NAME.
042500     MOVE WS-SALT-SITE-ID    TO RUNPARM-SITE-ID.
042600     MOVE WS-SALT-SITE-NAME  TO RUNPARM-SITE-NAME.
042700     MOVE WS-SALT-PRIVATE    TO RUNPARM-PRIVATE-SALT.
042800     MOVE WS-SALT-PROJECT    TO RUNPARM-PROJECT-SALT.
042900     MOVE WS-SALT-PROJECT-ID TO RUNPARM-PROJECT-ID.
043000     IF RUNPARM-DELIM-CHAR = SPACE
043100         MOVE "," TO RUNPARM-DELIM-CHAR.
043200     IF RUNPARM-BATCH-SIZE = 0
043300         MOVE 100 TO RUNPARM-BATCH-SIZE.
043400     IF RUNPARM-MIN-SALT-LEN = 0
043500         MOVE 12 TO RUNPARM-MIN-SALT-LEN.
043600     IF RUNPARM-EXCL-MODE NOT = "N" AND NOT = "G" AND NOT = "I"
043700         MOVE "*** BAD EXCLMODE PARM - MUST BE N/G/I" TO
043800             ABEND-REASON
043900         GO TO 1000-ABEND-RTN.
044000     WRITE HSH-RUN-PARM.
044100 060-EXIT.
044200     EXIT.
044300
044400*    UNSTRINGS THE ROSTER'S HEADER ROW AND CALLS HDRPROC ONCE PER
044500*    COLUMN TO MAP ITS TEXT TO A CANONICAL FIELD NAME, THEN
044600*    RECORDS WHICH COLUMN NUMBER HOLDS EACH OF THE FIVE REQUIRED
044700*    FIELDS THIS SUITE CANNOT RUN WITHOUT.
044800 100-BUILD-COLUMN-MAP.
044900     MOVE "100-BUILD-COLUMN-MAP" TO PARA-NAME.
045000     MOVE 0 TO WS-HDR-COL-CNT.
045100     UNSTRING PATDATA-REC DELIMITED BY RUNPARM-DELIM-CHAR
045200         INTO WS-COL-VALUE(1), WS-COL-VALUE(2), WS-COL-VALUE(3),
045300              WS-COL-VALUE(4), WS-COL-VALUE(5), WS-COL-VALUE(6),
045400              WS-COL-VALUE(7), WS-COL-VALUE(8), WS-COL-VALUE(9),
045500              WS-COL-VALUE(10), WS-COL-VALUE(11), WS-COL-VALUE(12),
045600              WS-COL-VALUE(13), WS-COL-VALUE(14), WS-COL-VALUE(15),
045700              WS-COL-VALUE(16), WS-COL-VALUE(17), WS-COL-VALUE(18),
045800              WS-COL-VALUE(19), WS-COL-VALUE(20)
045900         TALLYING IN WS-HDR-COL-CNT.
046000     PERFORM 110-MAP-ONE-HEADER THRU 110-EXIT
046100             VARYING WS-COL-SUB FROM 1 BY 1
046200             UNTIL WS-COL-SUB > WS-HDR-COL-CNT.
046300 100-BCM-EXIT.
046400     EXIT.
046500
046600*    UPPERCASES ONE HEADER COLUMN'S TEXT, CALLS HDRPROC FOR ITS
046700*    CANONICAL NAME, AND IF IT IS ONE OF THE FIVE REQUIRED FIELDS
046800*    REMEMBERS WHICH COLUMN NUMBER IT LANDED IN.
046900 110-MAP-ONE-HEADER.
047000     MOVE WS-COL-VALUE(WS-COL-SUB) TO WS-HDR-ORIG-TEXT(WS-COL-SUB).
047100     INSPECT WS-HDR-ORIG-TEXT(WS-COL-SUB)
047200             CONVERTING
047300             "abcdefghijklmnopqrstuvwxyz"
047400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047500     EXEC SQL
047600         CALL HDRPROC(:ORIG-HDR-TEXT, :CANON-FIELD-NAME)
047700     END-EXEC.
047800     MOVE WS-HDR-ORIG-TEXT(WS-COL-SUB) TO ORIG-HDR-TEXT.
047900     MOVE CANON-FIELD-NAME TO WS-HDR-CANON-NAME(WS-COL-SUB).
048000     IF WS-HDR-CANON-NAME(WS-COL-SUB) = "PATIENT_ID"
048100         MOVE WS-COL-SUB TO WS-POS-PATIENT-ID.
048200     IF WS-HDR-CANON-NAME(WS-COL-SUB) = "FIRST_NAME"
048300         MOVE WS-COL-SUB TO WS-POS-FIRST-NAME.
048400     IF WS-HDR-CANON-NAME(WS-COL-SUB) = "LAST_NAME"
048500         MOVE WS-COL-SUB TO WS-POS-LAST-NAME.
048600     IF WS-HDR-CANON-NAME(WS-COL-SUB) = "DATE_OF_BIRTH"
048700         MOVE WS-COL-SUB TO WS-POS-DATE-OF-BIRTH.
048800     IF WS-HDR-CANON-NAME(WS-COL-SUB) = "SOCIAL_SECURITY_NUMBER"
048900         MOVE WS-COL-SUB TO WS-POS-SSN.
049000 110-EXIT.
049100     EXIT.
049200
049300*    ABENDS THE RUN IF THE HEADER ROW NEVER MAPPED TO ONE OF THE
049400*    FIVE REQUIRED FIELDS - A MISSING COLUMN HERE MEANS EVERY ROW
049500*    IN THE ROSTER WOULD FAIL THE SAME EDIT, SO THE RUN STOPS
049600*    BEFORE WASTING A READ PASS OVER BAD DATA.
049700 150-VERIFY-REQUIRED-HDRS.
049800     MOVE "150-VERIFY-REQUIRED-HDRS" TO PARA-NAME.
049900     IF WS-POS-PATIENT-ID = 0 OR WS-POS-FIRST-NAME = 0
050000        OR WS-POS-LAST-NAME = 0 OR WS-POS-DATE-OF-BIRTH = 0
050100         MOVE "ROSTER MISSING A REQUIRED CANONICAL COLUMN" TO
050200             ABEND-REASON
050300         GO TO 1000-ABEND-RTN.
050400 150-EXIT.
050500     EXIT.
050600
050700 100-MAINLINE.
050800     MOVE "100-MAINLINE" TO PARA-NAME.
050900     PERFORM 200-SPLIT-DATA-ROW THRU 200-EXIT.
051000     PERFORM 250-CHECK-DUPLICATE-ID THRU 250-EXIT.
051100     IF VALID-RECORD
051200         PERFORM 300-FIELD-EDITS THRU 300-EXIT.
051300     IF RECORD-ERROR-FOUND
051400         ADD +1 TO RECORDS-IN-ERROR
051500         PERFORM 710-WRITE-INVALDATA THRU 710-EXIT
051600     ELSE
051700         ADD +1 TO RECORDS-WRITTEN
051800         PERFORM 700-WRITE-PATEDIT THRU 700-EXIT.
051900     PERFORM 910-READ-PATDATA THRU 910-EXIT.
052000 100-EXIT.
052100     EXIT.
052200
052300*    UNSTRINGS THE DELIMITED DATA ROW INTO ITS COLUMNS AND PICKS
052400*    OFF THE FIVE REQUIRED FIELDS BY THE COLUMN POSITIONS
052500*    100-BUILD-COLUMN-MAP WORKED OUT FROM THE HEADER ROW.
052600 200-SPLIT-DATA-ROW.
052700     MOVE "N" TO ERROR-FOUND-SW.
052800     INITIALIZE WS-RAW-ECHO.
052900     MOVE 0 TO WS-TALLY-CNT.
053000     UNSTRING PATDATA-REC DELIMITED BY RUNPARM-DELIM-CHAR
053100         INTO WS-COL-VALUE(1), WS-COL-VALUE(2), WS-COL-VALUE(3),
053200              WS-COL-VALUE(4), WS-COL-VALUE(5), WS-COL-VALUE(6),
053300              WS-COL-VALUE(7), WS-COL-VALUE(8), WS-COL-VALUE(9),
053400              WS-COL-VALUE(10), WS-COL-VALUE(11), WS-COL-VALUE(12),
053500              WS-COL-VALUE(13), WS-COL-VALUE(14), WS-COL-VALUE(15),
053600              WS-COL-VALUE(16), WS-COL-VALUE(17), WS-COL-VALUE(18),
053700              WS-COL-VALUE(19), WS-COL-VALUE(20)
053800         TALLYING IN WS-TALLY-CNT.
053900     MOVE WS-COL-VALUE(WS-POS-PATIENT-ID)    TO WS-RAW-PATIENT-ID.
054000     MOVE WS-COL-VALUE(WS-POS-FIRST-NAME)    TO WS-RAW-FIRST-NAME.
054100     MOVE WS-COL-VALUE(WS-POS-LAST-NAME)     TO WS-RAW-LAST-NAME.
054200     MOVE WS-COL-VALUE(WS-POS-DATE-OF-BIRTH) TO WS-RAW-DOB.
054300     IF WS-POS-SSN > 0
054400         MOVE WS-COL-VALUE(WS-POS-SSN) TO WS-RAW-SSN.
054500 200-EXIT.
054600     EXIT.
054700
054800*    WRITES THE PATIENT ID TO THE VSAM ID-SEEN FILE - A DUPLICATE
054900*    KEY THERE MEANS THE SAME PATIENT ID APPEARED EARLIER IN THIS
055000*    SAME ROSTER, WHICH ABENDS THE STEP RATHER THAN SILENTLY
055100*    LETTING TWO ROWS FOR ONE PATIENT THROUGH TO THE HASH STEPS.
055200*    A BLANK PATIENT ID IS SKIPPED HERE - RULE 1 BELOW CATCHES IT.
055300 250-CHECK-DUPLICATE-ID.
055400     MOVE "250-CHECK-DUPLICATE-ID" TO PARA-NAME.
055500     IF WS-RAW-PATIENT-ID = SPACES
055600         GO TO 250-EXIT.
055700     MOVE WS-RAW-PATIENT-ID TO SEEN-PATIENT-ID.
055800     MOVE WS-ROW-NUMBER     TO SEEN-ROW-NUMBER.
055900     WRITE IDSEEN-REC.
056000     IF IDSEEN-DUPLICATE
056100         MOVE "DUPLICATE PATIENT ID"       TO ABEND-REASON
056200         MOVE WS-RAW-PATIENT-ID(1:20)      TO EXPECTED-VAL
056300         MOVE WS-ROW-NUMBER                TO ACTUAL-NUM-VAL
056400         PERFORM 1100-PURGE-OUTPUTS THRU 1100-EXIT
056500         GO TO 1000-ABEND-RTN.
056600 250-EXIT.
056700     EXIT.
056800
056900*    RUNS THE THREE STANDING LINKJA ROSTER EDITS AGAINST THE
057000*    CURRENT ROW - REQUIRED FIELDS PRESENT, FIRST/LAST NAME AT
057100*    LEAST TWO CHARACTERS WHEN GIVEN, AND A VALID DATE-OF-BIRTH
057200*    FORMAT WHEN GIVEN - ACCUMULATING EVERY FAILURE REASON RATHER
057300*    THAN STOPPING AT THE FIRST ONE FOUND.
057400 300-FIELD-EDITS.
057500     MOVE "300-FIELD-EDITS" TO PARA-NAME.
057600     MOVE SPACES TO WS-INVALID-REASON.
057700******** RULE 1 - REQUIRED FIELDS, IN FIXED ORDER.
057800     IF WS-RAW-PATIENT-ID = SPACES
057900         MOVE "PATIENT IDENTIFIER IS REQUIRED" TO WS-REASON-LINE
058000         PERFORM 310-APPEND-REASON THRU 310-EXIT.
058100     IF WS-RAW-FIRST-NAME = SPACES
058200         MOVE "FIRST NAME IS REQUIRED" TO WS-REASON-LINE
058300         PERFORM 310-APPEND-REASON THRU 310-EXIT.
058400     IF WS-RAW-LAST-NAME = SPACES
058500         MOVE "LAST NAME IS REQUIRED" TO WS-REASON-LINE
058600         PERFORM 310-APPEND-REASON THRU 310-EXIT.
058700     IF WS-RAW-DOB = SPACES
058800         MOVE "DATE OF BIRTH IS REQUIRED" TO WS-REASON-LINE
058900         PERFORM 310-APPEND-REASON THRU 310-EXIT.
059000******** RULE 2 - MINIMUM NAME LENGTH, IF PRESENT.
059100     MOVE 0 TO STR-LTH.
059200     IF WS-RAW-FIRST-NAME NOT = SPACES
059300         CALL "STRLTH" USING WS-RAW-FIRST-NAME, STR-LTH
059400         IF STR-LTH < 2
059500             MOVE "FIRST NAME IS TOO SHORT" TO WS-REASON-LINE
059600             PERFORM 310-APPEND-REASON THRU 310-EXIT.
059700     MOVE 0 TO STR-LTH.
059800     IF WS-RAW-LAST-NAME NOT = SPACES
059900         CALL "STRLTH" USING WS-RAW-LAST-NAME, STR-LTH
060000         IF STR-LTH < 2
060100             MOVE "LAST NAME IS TOO SHORT" TO WS-REASON-LINE
060200             PERFORM 310-APPEND-REASON THRU 310-EXIT.
060300******** RULE 3 - DATE OF BIRTH FORMAT, IF PRESENT.
060400     IF WS-RAW-DOB NOT = SPACES
060500         PERFORM 340-FORMAT-EDITS THRU 340-EXIT.
060600     IF WS-INVALID-REASON = SPACES
060700         MOVE "N" TO ERROR-FOUND-SW
060800     ELSE
060900         MOVE "Y" TO ERROR-FOUND-SW.
061000 300-EXIT.
061100     EXIT.
061200
061300 310-APPEND-REASON.
061400*    ACCUMULATES EVERY FAILURE REASON ON ITS OWN INTERNAL LINE,
061500*    SEPARATED BY X'0A'; 710-WRITE-INVALDATA TURNS THE X'0A'
061600*    SEPARATORS INTO "|" WHEN THE INVALID-DATA ROW IS WRITTEN.
061700     IF WS-INVALID-REASON NOT = SPACES
061800         STRING WS-INVALID-REASON DELIMITED BY SPACE
061900                X"0A"              DELIMITED BY SIZE
062000                WS-REASON-LINE      DELIMITED BY SPACE
062100                INTO WS-INVALID-REASON
062200     ELSE
062300         MOVE WS-REASON-LINE TO WS-INVALID-REASON.
062400 310-EXIT.
062500     EXIT.
062600
062700*    CALLS DTEVAL'S VALIDATE FUNCTION AGAINST THE RAW
062800*    DATE-OF-BIRTH TEXT AND APPENDS A FAILURE REASON IF DTEVAL
062900*    COMES BACK INVALID.
063000 340-FORMAT-EDITS.
063100     MOVE "340-FORMAT-EDITS" TO PARA-NAME.
063200     MOVE "V" TO DTE-FUNCTION-CD.
063300     MOVE WS-RAW-DOB TO DTE-INPUT-DATE.
063400     MOVE 0 TO DTE-RETURN-CD.
063500     CALL "DTEVAL" USING DTE-PARMS.
063600     IF DTE-INVALID
063700         MOVE "DATE OF BIRTH (RECOMMENDED TO USE MM/DD/YYYY FORMAT)"
063800             TO WS-REASON-LINE
063900         PERFORM 310-APPEND-REASON THRU 310-EXIT.
064000 340-EXIT.
064100     EXIT.
064200
064300*    WRITES ONE VALID ROW FORWARD, STILL IN RAW TEXT, FOR HSHNORM
064400*    TO NORMALIZE.
064500 700-WRITE-PATEDIT.
064600     MOVE WS-ROW-NUMBER    TO EDIT-ROW-NUMBER.
064700     MOVE WS-RAW-PATIENT-ID TO EDIT-PATIENT-ID.
064800     MOVE WS-RAW-FIRST-NAME TO EDIT-FIRST-NAME.
064900     MOVE WS-RAW-LAST-NAME  TO EDIT-LAST-NAME.
065000     MOVE WS-RAW-DOB        TO EDIT-DOB.
065100     MOVE WS-RAW-SSN        TO EDIT-SSN.
065200     WRITE HSH-EDIT-REC.
065300 700-EXIT.
065400     EXIT.
065500
065600*    WRITES ONE INVALID ROW TO THE SITE'S "DO NOT SEND" OUTPUT,
065700*    ROW NUMBER AND RAW FIELDS FIRST, FAILURE REASON(S) LAST -
065800*    THE ONLY PLACE IN THE SUITE A SITE SEES ITS OWN UNHASHED DATA
065900*    ECHOED BACK TO IT.
066000 710-WRITE-INVALDATA.
066100     INSPECT WS-INVALID-REASON
066200             REPLACING ALL X"0A" BY "|".
066300     STRING WS-ROW-NUMBER        DELIMITED BY SIZE
066400            RUNPARM-DELIM-CHAR   DELIMITED BY SIZE
066500            WS-RAW-PATIENT-ID    DELIMITED BY SPACE
066600            RUNPARM-DELIM-CHAR   DELIMITED BY SIZE
066700            WS-RAW-FIRST-NAME    DELIMITED BY SPACE
066800            RUNPARM-DELIM-CHAR   DELIMITED BY SIZE
066900            WS-RAW-LAST-NAME     DELIMITED BY SPACE
067000            RUNPARM-DELIM-CHAR   DELIMITED BY SIZE
067100            WS-RAW-DOB           DELIMITED BY SPACE
067200            RUNPARM-DELIM-CHAR   DELIMITED BY SIZE
067300            WS-RAW-SSN           DELIMITED BY SPACE
067400            RUNPARM-DELIM-CHAR   DELIMITED BY SIZE
067500            WS-INVALID-REASON    DELIMITED BY SPACE
067600            INTO INVALDATA-REC.
067700     WRITE INVALDATA-REC.
067800 710-EXIT.
067900     EXIT.
068000
068100*    OPENS EVERY FILE FOR THE RUN, INCLUDING THE VSAM ID-SEEN
068200*    FILE USED ONLY TO CATCH A REPEATED PATIENT ID.
068300 800-OPEN-FILES.
068400     MOVE "800-OPEN-FILES" TO PARA-NAME.
068500     OPEN INPUT PARMDECK, PATDATA.
068600     OPEN OUTPUT PATEDIT, INVALDATA, RUNPARM, STATPASS, SYSOUT.
068700     OPEN OUTPUT IDSEEN.
068800 800-EXIT.
068900     EXIT.
069000
069100*    CLOSES EVERY FILE THIS STEP OPENED.
069200 850-CLOSE-FILES.
069300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
069400     CLOSE PARMDECK, PATDATA, PATEDIT, INVALDATA, RUNPARM,
069500           STATPASS, SYSOUT, IDSEEN.
069600 850-EXIT.
069700     EXIT.
069800
069900*    READS THE ROSTER'S FIRST RECORD - ALWAYS THE HEADER ROW, NOT
070000*    A PATIENT - FOR 100-BUILD-COLUMN-MAP TO PARSE.
070100 900-READ-HEADER-ROW.
070200     READ PATDATA INTO PATDATA-REC
070300         AT END
070400             MOVE "N" TO MORE-DATA-SW
070500     END-READ.
070600 900-EXIT.
070700     EXIT.
070800
070900*    READS THE NEXT DATA ROW AND STAMPS IT WITH THE NEXT ROW
071000*    NUMBER; AN END-OF-FILE HERE IS NORMAL END-OF-ROSTER, NOT AN
071100*    ERROR.
071200 910-READ-PATDATA.
071300     READ PATDATA INTO PATDATA-REC
071400         AT END MOVE "N" TO MORE-DATA-SW
071500         GO TO 910-EXIT
071600     END-READ.
071700     ADD +1 TO RECORDS-READ.
071800     ADD +1 TO WS-ROW-NUMBER.
071900 910-EXIT.
072000     EXIT.
072100
072200 920-WRITE-STATPASS.
072300*    HANDS THIS STEP'S COUNTS FORWARD TO HSHRPT; HSHEDIT DOES NOT
072400*    ITSELF HASH ANY ROWS, SO STAT-ROWS-HASHED GOES OUT ZERO.
072500     MOVE "920-WRITE-STATPASS" TO PARA-NAME.
072600     INITIALIZE HSH-STAT-REC.
072700     MOVE "HSHEDIT "       TO STAT-STEP-NAME.
072800     MOVE RECORDS-READ     TO STAT-RECORDS-READ.
072900     MOVE RECORDS-IN-ERROR TO STAT-INVALID-ROWS.
073000     MOVE 0                TO STAT-ROWS-HASHED.
073100     WRITE HSH-STAT-REC.
073200 920-EXIT.
073300     EXIT.
073400
073500*    NORMAL END-OF-JOB - WRITES THE STATPASS SUMMARY RECORD,
073600*    CLOSES EVERYTHING, AND DISPLAYS THE RUN COUNTS TO THE
073700*    OPERATOR'S JOB LOG.
073800 999-CLEANUP.
073900     MOVE "999-CLEANUP" TO PARA-NAME.
074000     PERFORM 920-WRITE-STATPASS THRU 920-EXIT.
074100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074200     DISPLAY "** RECORDS READ **".
074300     DISPLAY RECORDS-READ.
074400     DISPLAY "** RECORDS WRITTEN **".
074500     DISPLAY RECORDS-WRITTEN.
074600     DISPLAY "** ERROR RECORDS FOUND **".
074700     DISPLAY RECORDS-IN-ERROR.
074800     DISPLAY "******** NORMAL END OF JOB HSHEDIT ********".
074900 999-EXIT.
075000     EXIT.
075100
075200*    ON AN ABEND, BACKS OUT WHATEVER PARTIAL OUTPUT THIS STEP HAD
075300*    WRITTEN SO A RERUN AFTER A FIX STARTS CLEAN - THIS IS THE
075400*    FIRST STEP IN THE SUITE, SO THERE IS NO EARLIER STEP'S OUTPUT
075500*    TO PROTECT.
075600 1100-PURGE-OUTPUTS.
075700     MOVE "1100-PURGE-OUTPUTS" TO PARA-NAME.
075800     CLOSE PATEDIT, INVALDATA, RUNPARM, STATPASS, IDSEEN.
075900     CALL "CBL_DELETE_FILE" USING "UT-S-PATEDIT  "
076000             RETURNING RETURN-CD.
076100     CALL "CBL_DELETE_FILE" USING "UT-S-INVALDATA"
076200             RETURNING RETURN-CD.
076300     CALL "CBL_DELETE_FILE" USING "UT-S-RUNPARM  "
076400             RETURNING RETURN-CD.
076500     CALL "CBL_DELETE_FILE" USING "UT-S-STATPASS "
076600             RETURNING RETURN-CD.
076700 1100-EXIT.
076800     EXIT.
076900
077000 1000-ABEND-RTN.
077100     WRITE SYSOUT-REC FROM ABEND-REC.
077200     DISPLAY "*** ABNORMAL END OF JOB - HSHEDIT ***" UPON CONSOLE.
077300     DISPLAY ABEND-REASON.
077400     DIVIDE ZERO-VAL INTO ONE-VAL.
