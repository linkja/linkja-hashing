000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSHDHASH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 09/14/90.
000600 DATE-COMPILED. 08/11/26.
000700 SECURITY. CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FIFTH STEP OF THE LINKJA HASHING SUITE, RUN AS A
001300*          SEPARATE JOB STEP BEHIND HSHHASH. READS THE SAME
001400*          PATPERM FILE HSHHASH DOES, BUT RUNS THE HASH
001500*          CALCULATION ONLY FOR THE DERIVED (LAST-NAME-PERMUTED)
001600*          ROWS, SKIPPING OVER THE ORIGINAL ROWS HSHHASH ALREADY
001700*          HANDLED. APPENDS ITS HASH-RESULT, CROSSWALK AND (WHEN
001800*          ASKED FOR) REVIEW ROWS ONTO THE SAME THREE FLAT FILES
001900*          HSHHASH OPENED, SO THE NEXT STEP (HSHRPT) SEES ONE
002000*          CONTINUOUS SET OF ROWS PER OUTPUT FILE. A DERIVED ROW
002100*          NEVER GETS ITS OWN CROSSWALK MASTER ENTRY - THE
002200*          PARENT ROW'S PATIENT ID IS ALREADY THERE, WRITTEN BY
002300*          HSHHASH.
002400*
002500*          WHY THIS IS A SEPARATE STEP RATHER THAN ONE MORE
002600*          BRANCH INSIDE HSHHASH: HSHPERM CAN ATTACH ANYWHERE
002700*          FROM ZERO TO SEVERAL DERIVED ROWS BEHIND A GIVEN
002800*          ORIGINAL ROW, SO THE DERIVED-ROW COUNT FOR A RUN IS
002900*          NOT KNOWN UNTIL PERMUTATION HAS ALREADY FINISHED.
003000*          KEEPING THE TWO HASH PASSES AS SEPARATE STEPS MEANS A
003100*          RERUN OF JUST THE DERIVED-ROW PASS NEVER HAS TO TOUCH
003200*          HSHHASH'S ALREADY-WRITTEN ORIGINAL-ROW OUTPUT.
003300*
003400*          HASH7 AND HASH8 (THE TWO HASH FIELDS THAT MIX THE
003500*          FIRST THREE LETTERS OF THE FIRST NAME INTO THE LAST
003600*          NAME) ARE NOT COMPUTED FOR DERIVED ROWS - HSHCALC
003700*          LEAVES THEM BLANK WHEN TOLD THE ROW IS DERIVED.
003800*
003900*          FORMERLY THIS PROGRAM TOTALED A PATIENT'S DAILY
004000*          TREATMENT CHARGES AGAINST THE LAB-TEST RATE TABLE AND
004100*          REWROTE THE PATIENT'S VSAM MASTER RECORD WITH THE NEW
004200*          BALANCE. THAT ROUTINE IS RETIRED - SEE HISTORY BELOW.
004300*
004400******************************************************************
004500
004600          ORIGINAL + DERIVED ROWS IN  -   DDS0001.PATPERM
004700
004800          RUN-CONTROL CARD IN         -   DDS0001.RUNPARM
004900
005000          HASH RESULT ROWS OUT (APPEND)  -   DDS0001.HASHOUT
005100
005200          CROSSWALK ROWS OUT (APPEND) -   DDS0001.XWALKOUT
005300
005400          REVIEW ROWS OUT (APPEND)    -   DDS0001.REVIEWOUT
005500
005600          DUMP FILE                   -   SYSOUT
005700
005800******************************************************************
005900*HISTORY
006000*  01/01/08 JS   ORIGINAL ROUTINE (TRMTUPDT) - TOTALED A PATIENT'S
006100*                DAILY TREATMENT AND LAB-TEST CHARGES ACROSS ALL
006200*                OF THAT PATIENT'S TREATMENT RECORDS AND REWROTE
006300*                THE BALANCE TO VSAM PATMSTR.
006400*  06/03/93 AK   ADDED THE "** PROBLEM REWRITING PATMSTR" ABEND
006500*                CHECK ON THE REWRITE - A SILENT FAILURE HERE WAS
006600*                LEAVING A PATIENT'S BALANCE STALE UNTIL SOMEONE
006700*                NOTICED ON THE NEXT STATEMENT RUN.
006800*  04/02/99 TGD  Y2K SWEEP - NO DATE FIELDS IN THIS ROUTINE OF OUR
006900*                OWN; REVIEWED AND LEFT AS-IS.
007000*  08/11/26 CLB  REQ HSH-0001 - CHARGE-TOTALING AND VSAM-REWRITE
007100*                LOGIC RETIRED ALONG WITH VSAM PATMSTR. ROUTINE
007200*                REBUILT UNDER THE SAME NAME TO RUN THE HASH
007300*                CALCULATION FOR THE DERIVED ROWS HSHPERM
007400*                ATTACHED, AS THE COMPANION STEP TO HSHHASH.
007500*  08/12/26 CLB  REQ HSH-0006 - ADDED THE "WHY A SEPARATE STEP"
007600*                NOTE TO REMARKS AND BANNERED THE WORKING-STORAGE
007700*                AND OUTPUT-BUILDING PARAGRAPHS MORE FULLY AFTER
007800*                THE SHOP REVIEW FLAGGED THIS ROUTINE AS TOO
007900*                SPARSE TO MAINTAIN BLIND. NO LOGIC CHANGED.
008000******************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SYSOUT
009000     ASSIGN TO UT-S-SYSOUT
009100       ORGANIZATION IS SEQUENTIAL.
009200
009300     SELECT PATPERM
009400     ASSIGN TO UT-S-PATPERM
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS IFCODE.
009700
009800     SELECT RUNPARM
009900     ASSIGN TO UT-S-RUNPARM
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS RFCODE.
010200
010300     SELECT HASHOUT
010400     ASSIGN TO UT-S-HASHOUT
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS OFCODE.
010700
010800     SELECT XWALKOUT
010900     ASSIGN TO UT-S-XWALKOUT
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS XFCODE.
011200
011300     SELECT REVIEWOUT
011400     ASSIGN TO UT-S-REVIEWOUT
011500       ACCESS MODE IS SEQUENTIAL
011600       FILE STATUS IS VFCODE.
011700
011800     SELECT STATPASS
011900     ASSIGN TO UT-S-STATPASS
012000       ACCESS MODE IS SEQUENTIAL
012100       FILE STATUS IS OFCODE.
012200
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  SYSOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 130 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SYSOUT-REC.
013100 01  SYSOUT-REC  PIC X(130).
013200
013300 FD  PATPERM
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS HSH-PERM-REC.
013800     COPY HSHPATRC REPLACING HSH-CANON-REC BY HSH-PERM-REC,
013900                             HSH-RAW-REC BY HSH-PERM-RAW-REC.
014000
014100 FD  RUNPARM
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS HSH-RUN-PARM.
014600     COPY HSHRUNPM.
014700
014800****** OPENED EXTEND - HSHHASH'S ROWS ALREADY PRECEDE WHATEVER
014900****** THIS STEP WRITES HERE.
015000 FD  HASHOUT
015100     RECORDING MODE IS V
015200     LABEL RECORDS ARE STANDARD
015300     DATA RECORD IS HASHOUT-REC.
015400 01  HASHOUT-REC                     PIC X(1500).
015500
015600 FD  XWALKOUT
015700     RECORDING MODE IS V
015800     LABEL RECORDS ARE STANDARD
015900     DATA RECORD IS XWALKOUT-REC.
016000 01  XWALKOUT-REC                    PIC X(200).
016100
016200 FD  REVIEWOUT
016300     RECORDING MODE IS V
016400     LABEL RECORDS ARE STANDARD
016500     DATA RECORD IS REVIEWOUT-REC.
016600 01  REVIEWOUT-REC                   PIC X(1700).
016700
016800****** THIS STEP'S COUNT RECORD - ALSO OPENED EXTEND, SO THIS
016900****** STEP'S RECORD LANDS BEHIND HSHEDIT'S AND HSHHASH'S.
017000 FD  STATPASS
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS HSH-STAT-REC.
017500     COPY HSHSTATS.
017600
017700 WORKING-STORAGE SECTION.
017800
017900*    FILE-STATUS BYTES FOR EVERY SELECT ABOVE - CHECKED ONLY AT
018000*    AT-END/AT-ABEND POINTS; THE NORMAL READ/WRITE PATH TRUSTS
018100*    THE COMPILER'S AT END / INVALID KEY CLAUSES.
018200 01  FILE-STATUS-CODES.
018300     05  IFCODE                      PIC X(02).
018400         88  CODE-READ                   VALUE "00".
018500         88  NO-MORE-DATA                 VALUE "10".
018600     05  RFCODE                      PIC X(02).
018700         88  RUNPARM-READ-OK             VALUE "00".
018800     05  OFCODE                      PIC X(02).
018900         88  CODE-WRITE                  VALUE "00".
019000     05  XFCODE                      PIC X(02).
019100         88  XWALKOUT-WRITE-OK           VALUE "00".
019200     05  VFCODE                      PIC X(02).
019300         88  REVIEWOUT-WRITE-OK          VALUE "00".
019400
019500*    THE RUN-CONTROL CARD, READ ONCE IN 000-HOUSEKEEPING AND HELD
019600*    FOR THE WHOLE RUN - SITE ID, PROJECT ID, SALTS, DELIMITER
019700*    AND THE WRITE-UNHASHED-REVIEW-ROWS SWITCH ALL LIVE HERE.
019800 COPY HSHRUNPM REPLACING HSH-RUN-PARM BY WS-RUN-PARM-COPY.
019900
020000*    DTEVAL'S CALLING PARAMETER LIST - REUSED FOR ALL FOUR DTEVAL
020100*    CALLS IN 200-PREP-DATE-FIELDS BELOW.
020200 COPY HSHDTEPM.
020300
020400*    HSHCALC'S CALLING PARAMETER LIST (DEMOGRAPHICS, SALTS AND
020500*    THE ELEVEN HASH-RESULT FIELDS IT COMPUTES) AND ITS OWN
020600*    RETURN CODE, SEPARATE FROM THIS PROGRAM'S JOB-STEP RETURN
020700*    CODE BELOW.
020800 COPY HSHCALPM.
020900 01  WS-CALC-RETURN-CD               PIC 9(04) COMP.
021000
021100 01  RETURN-CD                      PIC S9(04) VALUE 0.
021200
021300*    "1" WHEN HSHEDIT FLAGGED THE ORIGINAL ROW AS AN EXCEPTION,
021400*    "0" OTHERWISE - CARRIED THROUGH TO THE DERIVED ROW'S OWN
021500*    HASH-OUT AND REVIEW-OUT RECORDS, SINCE A DERIVED ROW SHARES
021600*    ITS PARENT'S EXCEPTION STATUS.
021700 01  WS-EXCLUSION-FLAG               PIC X(01).
021800
021900*    DELIMITED-FIELD OUTPUT-RECORD STAGING AREAS - BUILT BY
022000*    STRING IN 400/450 BELOW, THEN MOVED TO THE FD RECORD FOR THE
022100*    WRITE, SAME TWO-STEP HSHHASH USES SO THE STRING TARGET IS
022200*    ALWAYS A FIXED-WIDTH WORKING-STORAGE FIELD RATHER THAN THE
022300*    VARIABLE-LENGTH FD RECORD ITSELF.
022400 01  WS-HASH-OUT-REC                 PIC X(1500).
022500 01  WS-XWALK-OUT-REC                PIC X(200).
022600 01  WS-REVIEW-OUT-REC                PIC X(1700).
022700
022800*    RUN COUNTS - DISPLAYED AT 900-CLEANUP AND CARRIED TO
022900*    STATPASS SO HSHRPT'S SUMMARY REPORT CAN SHOW HOW MANY
023000*    DERIVED ROWS THIS STEP HASHED VERSUS HOW MANY ORIGINAL ROWS
023100*    IT SKIPPED (THOSE BELONG TO HSHHASH'S OWN COUNT).
023200 01  COUNTERS-AND-ACCUMULATORS.
023300     05  RECORDS-READ                PIC 9(9) COMP VALUE 0.
023400     05  RECORDS-READ-X REDEFINES RECORDS-READ
023500                                    PIC 9(9).
023600     05  RECORDS-HASHED               PIC 9(9) COMP VALUE 0.
023700     05  RECORDS-HASHED-X REDEFINES RECORDS-HASHED
023800                                    PIC 9(9).
023900     05  ORIGINAL-ROWS-SKIPPED         PIC 9(9) COMP VALUE 0.
024000     05  ORIGINAL-ROWS-SKIPPED-X REDEFINES ORIGINAL-ROWS-SKIPPED
024100                                    PIC 9(9).
024200
024300 01  MORE-DATA-SW                   PIC X(01) VALUE "Y".
024400     88  ALL-DATA-READ                  VALUE "N".
024500
024600*    SHARED ABEND-MESSAGE LAYOUT (PARA-NAME, ABEND-REASON,
024700*    ACTUAL-NUM-VAL) - SAME COPYBOOK EVERY PROGRAM IN THE SUITE
024800*    USES SO SYSOUT DUMPS LOOK THE SAME ACROSS ALL SEVEN STEPS.
024900 COPY ABENDREC.
025000
025100*----------------------------------------------------------------
025200*    MAIN DRIVER - HOUSEKEEPING, READ-DERIVED-ROWS-UNTIL-EOF
025300*    LOOP, THEN CLEANUP. SAME SHAPE AS EVERY OTHER STEP IN THE
025400*    SUITE.
025500*----------------------------------------------------------------
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900             UNTIL ALL-DATA-READ.
026000     PERFORM 900-CLEANUP THRU 900-EXIT.
026100     MOVE ZERO TO RETURN-CODE.
026200     GOBACK.
026300
026400*    OPENS PATPERM/RUNPARM FOR INPUT AND THE THREE OUTPUT FILES
026500*    PLUS STATPASS FOR EXTEND (APPEND BEHIND HSHHASH'S ROWS),
026600*    THEN PRIMES THE READ LOOP WITH THE FIRST PATPERM RECORD.
026700 000-HOUSEKEEPING.
026800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026900     DISPLAY "******** BEGIN JOB HSHDHASH ********".
027000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027100     OPEN INPUT PATPERM, RUNPARM.
027200     OPEN EXTEND HASHOUT, XWALKOUT, REVIEWOUT, STATPASS.
027300     OPEN OUTPUT SYSOUT.
027400     READ RUNPARM INTO WS-RUN-PARM-COPY
027500         AT END
027600             MOVE "MISSING RUNPARM FILE" TO ABEND-REASON
027700             GO TO 1000-ABEND-RTN
027800     END-READ.
027900     READ PATPERM
028000         AT END
028100             MOVE "N" TO MORE-DATA-SW
028200     END-READ.
028300 000-EXIT.
028400     EXIT.
028500
028600*    ONE RECORD PER ITERATION. AN ORIGINAL ROW IS COUNTED AND
028700*    SKIPPED OUTRIGHT (HSHHASH ALREADY WROTE ITS OUTPUTS); A
028800*    DERIVED ROW GOES THROUGH THE SAME THREE STEPS HSHHASH USES
028900*    FOR ITS OWN ROWS - DATE PREP, HSHCALC CALL, OUTPUT WRITE.
029000*    EVERY ROW MUST HAVE PASSED HSHEDIT'S ROSTER EDITS (THE
029100*    HSH-STEP-VALIDATED FLAG) BEFORE IT EVER REACHES THIS STEP -
029200*    A ROW WITHOUT THAT FLAG MEANS AN EARLIER STEP WAS SKIPPED OR
029300*    THE WRONG FILE WAS FED IN, AND IS TREATED AS A SETUP ERROR,
029400*    NOT A DATA ERROR.
029500 100-MAINLINE.
029600     MOVE "100-MAINLINE" TO PARA-NAME.
029700     ADD +1 TO RECORDS-READ.
029800     IF NOT HSH-STEP-VALIDATED OF HSH-PERM-REC
029900         MOVE "RECORD REACHED HASH STEP WITHOUT"
030000             TO ABEND-REASON
030100         STRING ABEND-REASON DELIMITED BY SIZE
030200                " ROSTER EDITS HAVING RUN" DELIMITED BY SIZE
030300             INTO ABEND-REASON
030400         GO TO 1000-ABEND-RTN.
030500     IF HSH-IS-PRIMARY OF HSH-PERM-REC
030600         ADD +1 TO ORIGINAL-ROWS-SKIPPED
030700     ELSE
030800         PERFORM 200-PREP-DATE-FIELDS THRU 200-EXIT
030900         PERFORM 300-CALL-HASHCALC-DERIVED THRU 300-EXIT
031000         PERFORM 400-WRITE-DERIVED-OUTPUTS THRU 400-EXIT
031100         ADD +1 TO RECORDS-HASHED.
031200     READ PATPERM
031300         AT END
031400             MOVE "N" TO MORE-DATA-SW
031500     END-READ.
031600 100-EXIT.
031700     EXIT.
031800
031900*    SAME DATE PREP AS HSHHASH - SEE THAT PROGRAM'S 200 PARAGRAPH
032000*    FOR THE COMMENT ON WHAT EACH DERIVED FIELD FEEDS.
032100*    TRANSPOSED-DOB FEEDS HASH6, DOB-PLUS-1-DAY FEEDS HASH9,
032200*    DOB-PLUS-1-YEAR FEEDS HASH10, AND DAYS-OFFSET FEEDS PIDHASH.
032300 200-PREP-DATE-FIELDS.
032400     MOVE "200-PREP-DATE-FIELDS" TO PARA-NAME.
032500     MOVE "T" TO DTE-FUNCTION-CD.
032600     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO DTE-INPUT-DATE.
032700     CALL "DTEVAL" USING DTE-PARMS.
032800     MOVE DTE-OUTPUT-DATE TO CALC-TRANSPOSED-DOB.
032900     MOVE "A" TO DTE-FUNCTION-CD.
033000     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO DTE-INPUT-DATE.
033100     CALL "DTEVAL" USING DTE-PARMS.
033200     MOVE DTE-OUTPUT-DATE TO CALC-DOB-PLUS-1-DAY.
033300     MOVE "Y" TO DTE-FUNCTION-CD.
033400     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO DTE-INPUT-DATE.
033500     CALL "DTEVAL" USING DTE-PARMS.
033600     MOVE DTE-OUTPUT-DATE TO CALC-DOB-PLUS-1-YEAR.
033700     MOVE "D" TO DTE-FUNCTION-CD.
033800     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO DTE-INPUT-DATE.
033900     MOVE RUNPARM-RUN-DATE OF WS-RUN-PARM-COPY TO DTE-INPUT-DATE2.
034000     CALL "DTEVAL" USING DTE-PARMS.
034100     MOVE DTE-DAYS-BETWEEN TO CALC-DAYS-OFFSET.
034200 200-EXIT.
034300     EXIT.
034400
034500*    LOADS HSH-CALC-PARM FROM THE DERIVED ROW AND THE RUN-CONTROL
034600*    CARD AND CALLS HSHCALC. CALC-DERIVED-SW IS FORCED TO "Y" -
034700*    THE ONE DIFFERENCE FROM HSHHASH'S OWN CALL, AND WHAT TELLS
034800*    HSHCALC TO SKIP HASH7/HASH8 FOR THIS ROW.
034900 300-CALL-HASHCALC-DERIVED.
035000     MOVE "300-CALL-HASHCALC-DERIVED" TO PARA-NAME.
035100     MOVE "Y" TO CALC-DERIVED-SW.
035200     IF HSH-SSN OF HSH-PERM-REC = SPACES
035300         MOVE "N" TO CALC-HAS-SSN-SW
035400     ELSE
035500         MOVE "Y" TO CALC-HAS-SSN-SW.
035600     MOVE HSH-PATIENT-ID OF HSH-PERM-REC    TO CALC-PATIENT-ID.
035700     MOVE RUNPARM-SITE-ID OF WS-RUN-PARM-COPY TO CALC-SITE-ID.
035800     MOVE HSH-FIRST-NAME OF HSH-PERM-REC    TO CALC-FIRST-NAME.
035900     MOVE HSH-LAST-NAME OF HSH-PERM-REC     TO CALC-LAST-NAME.
036000     MOVE HSH-DATE-OF-BIRTH OF HSH-PERM-REC TO CALC-DOB.
036100     MOVE HSH-SSN OF HSH-PERM-REC           TO CALC-SSN.
036200     MOVE RUNPARM-PRIVATE-SALT OF WS-RUN-PARM-COPY
036300                                             TO CALC-PRIVATE-SALT.
036400     MOVE RUNPARM-PROJECT-SALT OF WS-RUN-PARM-COPY
036500                                             TO CALC-PROJECT-SALT.
036600     CALL "HSHCALC" USING HSH-CALC-PARM, WS-CALC-RETURN-CD.
036700     IF WS-CALC-RETURN-CD NOT = 0
036800         MOVE "HSHCALC RETURNED A NON-ZERO RETURN CODE"
036900             TO ABEND-REASON
037000         MOVE WS-CALC-RETURN-CD TO ACTUAL-NUM-VAL
037100         GO TO 1000-ABEND-RTN.
037200 300-EXIT.
037300     EXIT.
037400
037500*    BUILDS AND WRITES THE HASH-OUT AND CROSSWALK ROWS FOR ONE
037600*    DERIVED ROW, IN THE SAME DELIMITED LAYOUT HSHHASH'S OWN
037700*    400 PARAGRAPH USES - SITE-ID, PROJECT-ID, THEN PIDHASH
037800*    FOLLOWED BY HASH1 THROUGH HASH10 IN ORDER, THEN THE
037900*    EXCLUSION FLAG, EACH FIELD SEPARATED BY THE RUN-CONTROL
038000*    CARD'S DELIMITER CHARACTER. CALC-HASH7 AND CALC-HASH8 COME
038100*    BACK BLANK FROM HSHCALC FOR A DERIVED ROW - WRITTEN THROUGH
038200*    AS-IS, SAME AS A BLANK HASH1/HASH3/HASH5/HASH7 ON A ROW WITH
038300*    NO SSN.
038400 400-WRITE-DERIVED-OUTPUTS.
038500     MOVE "400-WRITE-DERIVED-OUTPUTS" TO PARA-NAME.
038600     IF HSH-EXCEPTION-YES OF HSH-PERM-REC
038700         MOVE "1" TO WS-EXCLUSION-FLAG
038800     ELSE
038900         MOVE "0" TO WS-EXCLUSION-FLAG.
039000     MOVE SPACES TO WS-HASH-OUT-REC.
039100     STRING CALC-SITE-ID           DELIMITED BY SPACE
039200            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
039300                                   DELIMITED BY SIZE
039400            RUNPARM-PROJECT-ID OF WS-RUN-PARM-COPY
039500                                   DELIMITED BY SPACE
039600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
039700                                   DELIMITED BY SIZE
039800            CALC-PIDHASH           DELIMITED BY SPACE
039900            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
040000                                   DELIMITED BY SIZE
040100            CALC-HASH1             DELIMITED BY SPACE
040200            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
040300                                   DELIMITED BY SIZE
040400            CALC-HASH2             DELIMITED BY SPACE
040500            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
040600                                   DELIMITED BY SIZE
040700            CALC-HASH3             DELIMITED BY SPACE
040800            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
040900                                   DELIMITED BY SIZE
041000            CALC-HASH4             DELIMITED BY SPACE
041100            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
041200                                   DELIMITED BY SIZE
041300            CALC-HASH5             DELIMITED BY SPACE
041400            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
041500                                   DELIMITED BY SIZE
041600            CALC-HASH6             DELIMITED BY SPACE
041700            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
041800                                   DELIMITED BY SIZE
041900            CALC-HASH7             DELIMITED BY SPACE
042000            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
042100                                   DELIMITED BY SIZE
042200            CALC-HASH8             DELIMITED BY SPACE
042300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
042400                                   DELIMITED BY SIZE
042500            CALC-HASH9             DELIMITED BY SPACE
042600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
042700                                   DELIMITED BY SIZE
042800            CALC-HASH10            DELIMITED BY SPACE
042900            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
043000                                   DELIMITED BY SIZE
043100            WS-EXCLUSION-FLAG      DELIMITED BY SIZE
043200         INTO WS-HASH-OUT-REC.
043300     MOVE WS-HASH-OUT-REC TO HASHOUT-REC.
043400     WRITE HASHOUT-REC.
043500*    CROSSWALK ROW - PATIENT ID TO PIDHASH ONLY. NOTE THIS ROW
043600*    STILL CARRIES THE DERIVED ROW'S OWN PIDHASH (IDENTICAL TO
043700*    ITS PARENT'S, SINCE PIDHASH NEVER VARIES BY NAME
043800*    PERMUTATION) - NOT WRITTEN AS A NEW MASTER ENTRY, JUST AS A
043900*    REDUNDANT COPY HSHRPT'S DEDUP LOGIC FOLDS BACK INTO ONE.
044000     MOVE SPACES TO WS-XWALK-OUT-REC.
044100     STRING CALC-PATIENT-ID        DELIMITED BY SPACE
044200            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
044300                                   DELIMITED BY SIZE
044400            CALC-PIDHASH           DELIMITED BY SPACE
044500         INTO WS-XWALK-OUT-REC.
044600     MOVE WS-XWALK-OUT-REC TO XWALKOUT-REC.
044700     WRITE XWALKOUT-REC.
044800     IF RUNPARM-WRITE-UNHASHED OF WS-RUN-PARM-COPY
044900         PERFORM 450-WRITE-REVIEW-ROW THRU 450-EXIT.
045000 400-EXIT.
045100     EXIT.
045200
045300*    BUILDS AND WRITES THE OPTIONAL REVIEW ROW - UNHASHED
045400*    DEMOGRAPHICS PLUS EVERY HASH RESULT, SIDE BY SIDE, FOR A
045500*    SITE ANALYST TO VISUALLY CONFIRM A MATCH (OR NON-MATCH)
045600*    DURING ROLLOUT. ONLY WRITTEN WHEN THE RUN-CONTROL CARD'S
045700*    WRITE-UNHASHED SWITCH IS ON - SITES RUNNING IN PRODUCTION
045800*    TURN THIS OFF SO RAW DEMOGRAPHICS NEVER LEAVE THE SITE'S
045900*    OWN DISK.
046000 450-WRITE-REVIEW-ROW.
046100     MOVE "450-WRITE-REVIEW-ROW" TO PARA-NAME.
046200     MOVE SPACES TO WS-REVIEW-OUT-REC.
046300     STRING CALC-SITE-ID           DELIMITED BY SPACE
046400            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
046500                                   DELIMITED BY SIZE
046600            RUNPARM-PROJECT-ID OF WS-RUN-PARM-COPY
046700                                   DELIMITED BY SPACE
046800            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
046900                                   DELIMITED BY SIZE
047000            CALC-PATIENT-ID        DELIMITED BY SPACE
047100            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
047200                                   DELIMITED BY SIZE
047300            CALC-FIRST-NAME        DELIMITED BY SPACE
047400            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
047500                                   DELIMITED BY SIZE
047600            CALC-LAST-NAME         DELIMITED BY SPACE
047700            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
047800                                   DELIMITED BY SIZE
047900            CALC-DOB               DELIMITED BY SPACE
048000            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
048100                                   DELIMITED BY SIZE
048200            CALC-SSN               DELIMITED BY SPACE
048300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
048400                                   DELIMITED BY SIZE
048500            CALC-PIDHASH           DELIMITED BY SPACE
048600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
048700                                   DELIMITED BY SIZE
048800            CALC-HASH1             DELIMITED BY SPACE
048900            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
049000                                   DELIMITED BY SIZE
049100            CALC-HASH2             DELIMITED BY SPACE
049200            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
049300                                   DELIMITED BY SIZE
049400            CALC-HASH3             DELIMITED BY SPACE
049500            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
049600                                   DELIMITED BY SIZE
049700            CALC-HASH4             DELIMITED BY SPACE
049800            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
049900                                   DELIMITED BY SIZE
050000            CALC-HASH5             DELIMITED BY SPACE
050100            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
050200                                   DELIMITED BY SIZE
050300            CALC-HASH6             DELIMITED BY SPACE
050400            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
050500                                   DELIMITED BY SIZE
050600            CALC-HASH7             DELIMITED BY SPACE
050700            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
050800                                   DELIMITED BY SIZE
050900            CALC-HASH8             DELIMITED BY SPACE
051000            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
051100                                   DELIMITED BY SIZE
051200            CALC-HASH9             DELIMITED BY SPACE
051300            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
051400                                   DELIMITED BY SIZE
051500            CALC-HASH10            DELIMITED BY SPACE
051600            RUNPARM-DELIM-CHAR OF WS-RUN-PARM-COPY
051700                                   DELIMITED BY SIZE
051800            WS-EXCLUSION-FLAG      DELIMITED BY SIZE
051900         INTO WS-REVIEW-OUT-REC.
052000     MOVE WS-REVIEW-OUT-REC TO REVIEWOUT-REC.
052100     WRITE REVIEWOUT-REC.
052200 450-EXIT.
052300     EXIT.
052400
052500*    CLOSES EVERY FILE THIS STEP TOUCHED, INPUT AND OUTPUT ALIKE.
052600 700-CLOSE-FILES.
052700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
052800     CLOSE PATPERM, RUNPARM, HASHOUT, XWALKOUT, REVIEWOUT, STATPASS,
052900           SYSOUT.
053000 700-EXIT.
053100     EXIT.
053200
053300*    LAST RECORD INTO STATPASS - HSHRPT'S READ LOOP TREATS THE
053400*    HSHDHASH RECORD AS ITS CUE THAT ALL THREE HASHING-RELATED
053500*    STEPS (HSHEDIT, HSHHASH, HSHDHASH) ARE IN AND A SUMMARY
053600*    REPORT CAN BE PRODUCED. STAT-RECORDS-READ AND STAT-INVALID-
053700*    ROWS ARE ZERO HERE SINCE THIS STEP NEVER REJECTS A ROW OF
053800*    ITS OWN - THAT BOOKKEEPING BELONGS TO HSHEDIT.
053900 800-WRITE-STATPASS.
054000     MOVE "800-WRITE-STATPASS" TO PARA-NAME.
054100     INITIALIZE HSH-STAT-REC.
054200     MOVE "HSHDHASH"      TO STAT-STEP-NAME.
054300     MOVE 0                TO STAT-RECORDS-READ.
054400     MOVE 0                TO STAT-INVALID-ROWS.
054500     MOVE RECORDS-HASHED  TO STAT-ROWS-HASHED.
054600     WRITE HSH-STAT-REC.
054700 800-EXIT.
054800     EXIT.
054900
055000*    NORMAL END-OF-JOB - WRITES THE STATPASS SUMMARY RECORD,
055100*    CLOSES EVERYTHING, AND DISPLAYS THE THREE RUN COUNTS TO
055200*    SYSOUT FOR THE OPERATOR'S JOB LOG.
055300 900-CLEANUP.
055400     MOVE "900-CLEANUP" TO PARA-NAME.
055500     PERFORM 800-WRITE-STATPASS THRU 800-EXIT.
055600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
055700     DISPLAY "** RECORDS READ **".
055800     DISPLAY RECORDS-READ.
055900     DISPLAY "** RECORDS HASHED (DERIVED) **".
056000     DISPLAY RECORDS-HASHED.
056100     DISPLAY "** ORIGINAL ROWS SKIPPED (SEE HSHHASH) **".
056200     DISPLAY ORIGINAL-ROWS-SKIPPED.
056300     DISPLAY "******** NORMAL END OF JOB HSHDHASH ********".
056400 900-EXIT.
056500     EXIT.
056600
056700*    ON AN ABEND, ANY PARTIAL OUTPUT THIS STEP ALREADY APPENDED
056800*    TO THE SHARED HASHOUT/XWALKOUT/REVIEWOUT/STATPASS FILES IS
056900*    BACKED OUT BY CLOSING AND DELETING THEM - SINCE THESE FILES
057000*    ALSO CARRY HSHHASH'S EARLIER, GOOD OUTPUT, A PARTIAL RERUN
057100*    AFTER A FIX MUST START THE WHOLE HASHING PHASE OVER FROM
057200*    HSHHASH, NOT JUST FROM THIS STEP.
057300 1100-PURGE-OUTPUTS.
057400     MOVE "1100-PURGE-OUTPUTS" TO PARA-NAME.
057500     CLOSE HASHOUT, XWALKOUT, REVIEWOUT, STATPASS.
057600     CALL "CBL_DELETE_FILE" USING "UT-S-HASHOUT  "
057700             RETURNING RETURN-CD.
057800     CALL "CBL_DELETE_FILE" USING "UT-S-XWALKOUT "
057900             RETURNING RETURN-CD.
058000     CALL "CBL_DELETE_FILE" USING "UT-S-REVIEWOUT"
058100             RETURNING RETURN-CD.
058200 1100-EXIT.
058300     EXIT.
058400
058500*    COMMON ABEND ROUTE - DUMPS THE ABEND-REC TO SYSOUT, PURGES
058600*    WHATEVER PARTIAL OUTPUT THIS STEP HAD WRITTEN, DISPLAYS THE
058700*    REASON TO THE CONSOLE, AND FORCES A DIVIDE-BY-ZERO TO GET A
058800*    SYSTEM ABEND CODE THE OPERATOR CANNOT MISS IN THE JOB LOG.
058900 1000-ABEND-RTN.
059000     WRITE SYSOUT-REC FROM ABEND-REC.
059100     PERFORM 1100-PURGE-OUTPUTS THRU 1100-EXIT.
059200     DISPLAY "*** ABNORMAL END OF JOB - HSHDHASH ***" UPON CONSOLE.
059300     DISPLAY ABEND-REASON.
059400     DIVIDE ZERO-VAL INTO ONE-VAL.
