000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSHPERM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/22/86.
000600 DATE-COMPILED. 08/11/26.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIRD STEP OF THE LINKJA HASHING SUITE. READS THE
001300*          CANONICAL ROWS HSHNORM PASSED FORWARD ON PATNORM AND
001400*          SPLITS A HYPHENATED OR MULTI-WORD LAST NAME IN TWO:
001500*          IS SPLIT AND UP TO TWO DERIVED ROWS (ONE PER SPLIT PART)
001600*          ARE WRITTEN ALONGSIDE THE ORIGINAL ROW. HSHHASH AND
001700*          HSHDHASH TREAT EVERY ROW WRITTEN HERE - ORIGINAL AND
001800*          DERIVED ALIKE - AS A RECORD TO BE HASHED ON ITS OWN.
001900*
002000*          FORMERLY THIS PROGRAM SEARCHED THE DAILY TREATMENT FILE
002100*          FOR A PATIENT'S EQUIPMENT AND LAB-TEST CHARGE LINES AND
002200*          SUMMARIZED THEM AGAINST THE RATE TABLE. THAT ROUTINE IS
002300*          RETIRED - SEE HISTORY BELOW. THE JOB-STEP SHAPE IS
002400*          UNCHANGED: READ ONE TRANSACTION FILE, PERFORM A TABLE
002500*          LOOKUP AGAINST EACH RECORD, WRITE ONE OR MORE OUTPUT
002600*          RECORDS PER INPUT RECORD.
002700*
002800******************************************************************
002900
003000          CANONICAL ROWS IN       -   DDS0001.PATNORM
003100
003200          ORIGINAL + DERIVED OUT  -   DDS0001.PATPERM
003300
003400          DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700*HISTORY
003800*  07/22/86 JS   ORIGINAL ROUTINE (PATSRCH) - SEARCHED THE DAILY
003900*                TREATMENT FILE FOR A PATIENT'S EQUIPMENT AND LAB
004000*                CHARGE LINES AND PRICED THEM FROM THE EQUIPMENT
004100*                RATE TABLE.
004200*  02/08/93 AK   ADDED THE SECOND (LAB-TEST) RATE TABLE LOOKUP -
004300*                PREVIOUSLY PRICED BY A SEPARATE NIGHTLY STEP.
004400*  04/02/99 TGD  Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM; THE
004500*                COPYBOOK DATE FIELDS IN PATMSTR WERE HANDLED BY
004600*                THE PATMSTR OWNER'S OWN Y2K LINE ITEM.
004700*  08/11/26 CLB  REQ HSH-0001 - TREATMENT-SEARCH/RATE-TABLE LOGIC
004800*                RETIRED. ROUTINE REBUILT UNDER THE SAME NAME TO
004900*                DO THE LAST-NAME SPLIT AND DERIVED-ROW
005000*                BUILD) IN ITS PLACE. EQUIPMENT/LAB RATE TABLES
005100*                AND VSAM PATMSTR ACCESS REMOVED.
005200*  08/12/26 CLB  REQ HSH-0006 - ADDED A BANNER COMMENT TO EACH
005300*                PARAGRAPH THAT LACKED ONE AFTER THE SHOP REVIEW
005400*                FLAGGED THIS ROUTINE AS TOO SPARSE TO MAINTAIN
005500*                BLIND. NO SPLIT OR LETTER-SQUEEZE LOGIC CHANGED.
005600*  08/12/26 CLB  REQ HSH-0007 - ADDED 250-STRIP-FIRST-NAME-LETTERS,
005700*                PERFORMED UNCONDITIONALLY FROM 100-MAINLINE, TO
005800*                SQUEEZE THE FIRST NAME TO LETTERS ONLY THE SAME
005900*                WAY 270-SQUEEZE-LETTERS-ONLY ALREADY DOES FOR THE
006000*                LAST NAME - SHOP REVIEW CAUGHT THAT THE FIRST
006100*                NAME WAS NEVER TOUCHED IN THIS ROUTINE, WHICH WENT
006200*                UNNOTICED ONLY BECAUSE HSHNORM NORMALLY DOES THIS
006300*                FIRST UNLESS RUNPARM-SKIP-NORM IS SET.
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT PATNORM
007800     ASSIGN TO UT-S-PATNORM
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS IFCODE.
008100
008200     SELECT PATPERM
008300     ASSIGN TO UT-S-PATPERM
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(130).
009600
009700 FD  PATNORM
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS HSH-CANON-REC.
010200     COPY HSHPATRC.
010300
010400 FD  PATPERM
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS HSH-PERM-REC.
010900     COPY HSHPATRC REPLACING HSH-CANON-REC BY HSH-PERM-REC,
011000                             HSH-RAW-REC BY HSH-PERM-RAW-REC.
011100
011200 WORKING-STORAGE SECTION.
011300
011400 01  FILE-STATUS-CODES.
011500     05  IFCODE                      PIC X(02).
011600         88  CODE-READ                   VALUE "00".
011700         88  NO-MORE-DATA                 VALUE "10".
011800     05  OFCODE                      PIC X(02).
011900         88  CODE-WRITE                  VALUE "00".
012000
012100*    A DERIVED ROW IS BUILT HERE FROM A COPY OF THE INCOMING
012200*    CANONICAL ROW, WITH ONLY THE LAST NAME AND THE DERIVED/
012300*    PARENT-ROW-NUMBER FIELDS CHANGED, THEN MOVED TO HSH-PERM-REC
012400*    FOR THE WRITE.
012500 01  WS-DERIVED-REC-AREA.
012600     COPY HSHPATRC REPLACING HSH-CANON-REC BY WS-DERIVED-REC,
012700                             HSH-RAW-REC BY WS-DERIVED-RAW-REC.
012800
012900*    THE LAST NAME UNSTRUNG INTO ITS SPACE-SEPARATED WORDS - UP TO
013000*    10 PARTS, THOUGH A REAL LAST NAME RARELY SPLITS INTO MORE
013100*    THAN TWO OR THREE.
013200 01  WS-SPLIT-WORK.
013300     05  WS-SPLIT-SOURCE            PIC X(40).
013400     05  WS-PART-TABLE.
013500         10  WS-PART-ENTRY          PIC X(40)
013600                                    OCCURS 10 TIMES
013700                                    INDEXED BY PART-IX.
013800     05  WS-PART-TABLE-FLAT REDEFINES WS-PART-TABLE
013900                                    PIC X(400).
014000     05  WS-PART-CNT                PIC 9(04) COMP VALUE 0.
014100     05  WS-RAW-PART-CNT            PIC 9(04) COMP VALUE 0.
014200     05  WS-ONE-CHAR                PIC X(01).
014300
014400*    THE TWO CANDIDATE DERIVED LAST NAMES (FIRST SPLIT PART, LAST
014500*    SPLIT PART) AND THEIR LETTERS-ONLY LENGTHS, AS RETURNED BY
014600*    STRLTH.
014700 01  WS-CANDIDATE-WORK.
014800     05  WS-CAND-1-LASTNAME         PIC X(40) VALUE SPACES.
014900     05  WS-CAND-1-LEN              PIC 9(04) COMP VALUE 0.
015000     05  WS-CAND-2-LASTNAME         PIC X(40) VALUE SPACES.
015100     05  WS-CAND-2-LEN              PIC 9(04) COMP VALUE 0.
015200 01  WS-CANDIDATE-WORK-FLAT REDEFINES WS-CANDIDATE-WORK
015300                                    PIC X(84).
015400
015500*    SCRATCH FIELDS FOR 270-SQUEEZE-LETTERS-ONLY - ONE NAME IN,
015600*    ONE LETTERS-ONLY NAME OUT.
015700 01  WS-LETTERS-WORK.
015800     05  WS-LETTERS-IN              PIC X(40).
015900     05  WS-LETTERS-OUT             PIC X(40).
016000     05  WS-LETTERS-SUB             PIC 9(04) COMP VALUE 0.
016100     05  WS-LETTERS-OUT-SUB         PIC 9(04) COMP VALUE 0.
016200
016300*    RUN COUNTS DISPLAYED AT 900-CLEANUP - RECORDS-PERMUTED IS
016400*    HOW MANY ORIGINAL ROWS ACTUALLY HAD A MULTI-WORD LAST NAME
016500*    TO SPLIT, NOT HOW MANY ROWS CAME THROUGH.
016600 01  COUNTERS-AND-ACCUMULATORS.
016700     05  RECORDS-READ                PIC 9(9) COMP VALUE 0.
016800     05  RECORDS-WRITTEN             PIC 9(9) COMP VALUE 0.
016900     05  RECORDS-PERMUTED             PIC 9(9) COMP VALUE 0.
017000     05  RECORDS-PERMUTED-X REDEFINES RECORDS-PERMUTED
017100                                    PIC 9(9).
017200     05  DERIVED-ROWS-WRITTEN         PIC 9(9) COMP VALUE 0.
017300
017400 01  MORE-DATA-SW                   PIC X(01) VALUE "Y".
017500     88  ALL-DATA-READ                  VALUE "N".
017600
017700 COPY ABENDREC.
017800
017900*----------------------------------------------------------------
018000*    MAIN DRIVER - HOUSEKEEPING, READ-SPLIT-WRITE LOOP, CLEANUP.
018100*----------------------------------------------------------------
018200 PROCEDURE DIVISION.
018300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018400     PERFORM 100-MAINLINE THRU 100-EXIT
018500             UNTIL ALL-DATA-READ.
018600     PERFORM 900-CLEANUP THRU 900-EXIT.
018700     MOVE ZERO TO RETURN-CODE.
018800     GOBACK.
018900
019000*    OPENS PATNORM FOR INPUT AND PATPERM FOR OUTPUT AND PRIMES
019100*    THE READ LOOP WITH THE FIRST CANONICAL RECORD.
019200 000-HOUSEKEEPING.
019300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019400     DISPLAY "******** BEGIN JOB HSHPERM ********".
019500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
019600     OPEN INPUT PATNORM.
019700     OPEN OUTPUT PATPERM, SYSOUT.
019800     READ PATNORM
019900         AT END
020000             MOVE "N" TO MORE-DATA-SW
020100     END-READ.
020200 000-EXIT.
020300     EXIT.
020400
020500*    ONE RECORD PER ITERATION. EVERY ROW WRITTEN HERE IS FLAGGED
020600*    HSH-STEP-PERMUTED SO THE NEXT STEP CAN TELL ITS INPUT CAME
020700*    THROUGH THIS STEP. THE ORIGINAL ROW IS ALWAYS WRITTEN,
020800*    POSSIBLY WITH ITS LAST NAME COLLAPSED TO ONE LETTERS-ONLY
020900*    WORD BY 200-PERMUTE-LAST-NAME; ANY DERIVED ROWS THAT
021000*    PARAGRAPH BUILT WERE ALREADY WRITTEN BEFORE CONTROL RETURNS
021100*    HERE.
021200 100-MAINLINE.
021300     MOVE "100-MAINLINE" TO PARA-NAME.
021400     ADD +1 TO RECORDS-READ.
021500     MOVE "Y" TO HSH-STEP-PERMUTED OF HSH-CANON-REC.
021600     IF HSH-LAST-NAME OF HSH-CANON-REC NOT = SPACES
021700         PERFORM 200-PERMUTE-LAST-NAME THRU 200-EXIT.
021800     PERFORM 250-STRIP-FIRST-NAME-LETTERS THRU 250-EXIT.
021900     MOVE HSH-CANON-REC TO HSH-PERM-REC.
022000     WRITE HSH-PERM-REC.
022100     ADD +1 TO RECORDS-WRITTEN.
022200     READ PATNORM
022300         AT END
022400             MOVE "N" TO MORE-DATA-SW
022500     END-READ.
022600 100-EXIT.
022700     EXIT.
022800
022900 200-PERMUTE-LAST-NAME.
023000*    SPLITS THE (ALREADY-NORMALIZED, SPACE-SEPARATED) LAST NAME ON
023100*    BLANKS.  A ONE-WORD LAST NAME IS LEFT ALONE.  A MULTI-WORD LAST
023200*    NAME YIELDS UP TO TWO DERIVED ROWS - ONE NAMED FOR THE FIRST
023300*    SPLIT PART, ONE FOR THE LAST - AND THE ORIGINAL ROW'S OWN LAST
023400*    NAME IS THEN COLLAPSED TO A SINGLE LETTERS-ONLY WORD.
023500     MOVE "200-PERMUTE-LAST-NAME" TO PARA-NAME.
023600     MOVE HSH-LAST-NAME OF HSH-CANON-REC TO WS-SPLIT-SOURCE.
023700     PERFORM 210-SPLIT-ON-SPACES THRU 210-EXIT.
023800     IF WS-PART-CNT > 1
023900         MOVE WS-PART-ENTRY(1) TO WS-CAND-1-LASTNAME
024000         PERFORM 220-BUILD-ONE-DERIVED THRU 220-EXIT
024100         IF WS-CAND-1-LEN >= 2
024200             PERFORM 260-WRITE-DERIVED-ROW THRU 260-EXIT
024300         END-IF
024400         MOVE WS-PART-ENTRY(WS-PART-CNT) TO WS-CAND-2-LASTNAME
024500         PERFORM 230-BUILD-SECOND-CANDIDATE THRU 230-EXIT
024600         IF WS-CAND-2-LEN >= 2
024700             AND WS-CAND-2-LASTNAME NOT = WS-CAND-1-LASTNAME
024800             MOVE WS-CAND-2-LASTNAME TO WS-CAND-1-LASTNAME
024900             PERFORM 260-WRITE-DERIVED-ROW THRU 260-EXIT
025000         END-IF
025100         MOVE HSH-LAST-NAME OF HSH-CANON-REC TO WS-LETTERS-IN
025200         PERFORM 270-SQUEEZE-LETTERS-ONLY THRU 270-EXIT
025300         MOVE WS-LETTERS-OUT TO HSH-LAST-NAME OF HSH-CANON-REC
025400         ADD +1 TO RECORDS-PERMUTED
025500     END-IF.
025600 200-EXIT.
025700     EXIT.
025800
025900*    UNCONDITIONAL, REGARDLESS OF WHETHER THE LAST NAME ABOVE WAS
026000*    SPLIT OR LEFT ALONE - COLLAPSES THE FIRST NAME TO A SINGLE
026100*    LETTERS-ONLY WORD THE SAME WAY 270-SQUEEZE-LETTERS-ONLY DOES
026200*    FOR THE LAST NAME. NORMALLY A NO-OP SINCE HSHNORM'S OWN
026300*    NAME-NORMALIZATION ALREADY LEFT THE FIRST NAME LETTERS-ONLY -
026400*    BUT WHEN THE RUN-CONTROL CARD SET RUNPARM-SKIP-NORM, HSHNORM
026500*    PASSED THE FIRST NAME THROUGH RAW, AND THIS IS THE ONLY PLACE
026600*    LEFT IN THE SUITE TO ENFORCE THE LETTERS-ONLY RULE ON IT.
026700 250-STRIP-FIRST-NAME-LETTERS.
026800     MOVE "250-STRIP-FIRST-NAME-LETTERS" TO PARA-NAME.
026900     MOVE HSH-FIRST-NAME OF HSH-CANON-REC TO WS-LETTERS-IN.
027000     PERFORM 270-SQUEEZE-LETTERS-ONLY THRU 270-EXIT.
027100     MOVE WS-LETTERS-OUT TO HSH-FIRST-NAME OF HSH-CANON-REC.
027200 250-EXIT.
027300     EXIT.
027400
027500 210-SPLIT-ON-SPACES.
027600*    UNSTRING CANNOT COLLAPSE RUNS OF DELIMITERS ON ITS OWN, BUT
027700*    HSHNORM ALREADY LEFT AT MOST ONE SPACE BETWEEN WORDS,
027800*    SO A SIMPLE SPACE-DELIMITED UNSTRING IS SAFE HERE.
027900     MOVE 0 TO WS-RAW-PART-CNT.
028000     MOVE SPACES TO WS-PART-TABLE.
028100     UNSTRING WS-SPLIT-SOURCE DELIMITED BY SPACE
028200         INTO WS-PART-ENTRY(1) WS-PART-ENTRY(2) WS-PART-ENTRY(3)
028300              WS-PART-ENTRY(4) WS-PART-ENTRY(5) WS-PART-ENTRY(6)
028400              WS-PART-ENTRY(7) WS-PART-ENTRY(8) WS-PART-ENTRY(9)
028500              WS-PART-ENTRY(10)
028600         TALLYING IN WS-RAW-PART-CNT.
028700     MOVE WS-RAW-PART-CNT TO WS-PART-CNT.
028800     PERFORM 212-DROP-EMPTY-PARTS THRU 212-EXIT
028900             VARYING PART-IX FROM 1 BY 1
029000             UNTIL PART-IX > WS-RAW-PART-CNT.
029100 210-EXIT.
029200     EXIT.
029300
029400 212-DROP-EMPTY-PARTS.
029500*    UNSTRING COUNTS A DELIMITER RUN AS AN EMPTY RECEIVING FIELD -
029600*    THOSE DO NOT COUNT AS SPLIT PARTS FOR THE LAST-NAME SPLIT.
029700     IF WS-PART-ENTRY(PART-IX) = SPACES
029800         SUBTRACT +1 FROM WS-PART-CNT.
029900 212-EXIT.
030000     EXIT.
030100
030200*    SQUEEZES THE FIRST SPLIT PART DOWN TO LETTERS ONLY AND
030300*    MEASURES IT WITH STRLTH - USED TO SCREEN OUT A ONE-LETTER
030400*    STRAY (E.G. A LONE MIDDLE INITIAL THAT LANDED IN THE LAST
030500*    NAME FIELD) FROM BECOMING A DERIVED ROW OF ITS OWN.
030600 220-BUILD-ONE-DERIVED.
030700     MOVE WS-CAND-1-LASTNAME TO WS-LETTERS-IN.
030800     PERFORM 270-SQUEEZE-LETTERS-ONLY THRU 270-EXIT.
030900     MOVE WS-LETTERS-OUT TO WS-CAND-1-LASTNAME.
031000     MOVE 0 TO WS-CAND-1-LEN.
031100     CALL "STRLTH" USING WS-CAND-1-LASTNAME, WS-CAND-1-LEN.
031200 220-EXIT.
031300     EXIT.
031400
031500*    SAME SCREENING AS 220-BUILD-ONE-DERIVED, FOR THE LAST SPLIT
031600*    PART.
031700 230-BUILD-SECOND-CANDIDATE.
031800     MOVE WS-CAND-2-LASTNAME TO WS-LETTERS-IN.
031900     PERFORM 270-SQUEEZE-LETTERS-ONLY THRU 270-EXIT.
032000     MOVE WS-LETTERS-OUT TO WS-CAND-2-LASTNAME.
032100     MOVE 0 TO WS-CAND-2-LEN.
032200     CALL "STRLTH" USING WS-CAND-2-LASTNAME, WS-CAND-2-LEN.
032300 230-EXIT.
032400     EXIT.
032500
032600*    WRITES ONE DERIVED ROW - A COPY OF THE ORIGINAL ROW WITH
032700*    ITS LAST NAME REPLACED BY THE CANDIDATE SPLIT-PART NAME,
032800*    THE DERIVED-ROW INDICATOR SET, AND THE ORIGINAL ROW'S OWN
032900*    ROW NUMBER CARRIED AS THE PARENT-ROW NUMBER SO A LATER STEP
033000*    CAN TRACE A DERIVED ROW BACK TO WHERE IT CAME FROM.
033100 260-WRITE-DERIVED-ROW.
033200     MOVE "260-WRITE-DERIVED-ROW" TO PARA-NAME.
033300     MOVE HSH-CANON-REC TO WS-DERIVED-REC.
033400     MOVE WS-CAND-1-LASTNAME TO HSH-LAST-NAME OF WS-DERIVED-REC.
033500     MOVE "Y" TO HSH-DERIVED-IND OF WS-DERIVED-REC.
033600     MOVE HSH-ROW-NUMBER OF HSH-CANON-REC
033700         TO HSH-PARENT-ROW-NBR OF WS-DERIVED-REC.
033800     MOVE WS-DERIVED-REC TO HSH-PERM-REC.
033900     WRITE HSH-PERM-REC.
034000     ADD +1 TO RECORDS-WRITTEN.
034100     ADD +1 TO DERIVED-ROWS-WRITTEN.
034200 260-EXIT.
034300     EXIT.
034400
034500 270-SQUEEZE-LETTERS-ONLY.
034600*    DROPS EVERY CHARACTER THAT IS NOT A-Z, INCLUDING EMBEDDED
034700*    SPACES - USED BOTH FOR A SPLIT PART (ALREADY ONE WORD, SO THIS
034800*    IS ONLY A SAFETY NET) AND FOR COLLAPSING THE ORIGINAL ROW'S
034900*    MULTI-WORD LAST NAME DOWN TO ONE LETTERS-ONLY WORD.
035000     MOVE SPACES TO WS-LETTERS-OUT.
035100     MOVE 0 TO WS-LETTERS-OUT-SUB.
035200     PERFORM 272-KEEP-ONE-LETTER THRU 272-EXIT
035300             VARYING WS-LETTERS-SUB FROM 1 BY 1
035400             UNTIL WS-LETTERS-SUB > 40.
035500 270-EXIT.
035600     EXIT.
035700
035800*    TESTS ONE BYTE OF THE INPUT NAME AND, IF IT IS AN UPPERCASE
035900*    LETTER, APPENDS IT TO THE OUTPUT NAME - EVERYTHING ELSE
036000*    (SPACES, HYPHENS, APOSTROPHES, DIGITS) IS SILENTLY DROPPED.
036100 272-KEEP-ONE-LETTER.
036200     MOVE WS-LETTERS-IN(WS-LETTERS-SUB:1) TO WS-ONE-CHAR.
036300     IF WS-ONE-CHAR >= "A" AND WS-ONE-CHAR <= "Z"
036400         ADD +1 TO WS-LETTERS-OUT-SUB
036500         MOVE WS-ONE-CHAR TO WS-LETTERS-OUT(WS-LETTERS-OUT-SUB:1).
036600 272-EXIT.
036700     EXIT.
036800
036900*    CLOSES THE TWO FILES THIS STEP TOUCHED.
037000 700-CLOSE-FILES.
037100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
037200     CLOSE PATNORM, PATPERM, SYSOUT.
037300 700-EXIT.
037400     EXIT.
037500
037600*    NORMAL END-OF-JOB - CLOSES FILES AND DISPLAYS THE RUN COUNTS
037700*    TO THE OPERATOR'S JOB LOG.
037800 900-CLEANUP.
037900     MOVE "900-CLEANUP" TO PARA-NAME.
038000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038100     DISPLAY "** RECORDS READ **".
038200     DISPLAY RECORDS-READ.
038300     DISPLAY "** RECORDS PERMUTED **".
038400     DISPLAY RECORDS-PERMUTED.
038500     DISPLAY "** DERIVED ROWS WRITTEN **".
038600     DISPLAY DERIVED-ROWS-WRITTEN.
038700     DISPLAY "** RECORDS WRITTEN (TOTAL) **".
038800     DISPLAY RECORDS-WRITTEN.
038900     DISPLAY "******** NORMAL END OF JOB HSHPERM ********".
039000 900-EXIT.
039100     EXIT.
039200
039300*    COMMON ABEND ROUTE - DUMPS THE ABEND-REC TO SYSOUT, CLOSES
039400*    FILES, DISPLAYS THE REASON, AND FORCES A SYSTEM ABEND CODE
039500*    VIA A DELIBERATE DIVIDE BY ZERO.
039600 1000-ABEND-RTN.
039700     WRITE SYSOUT-REC FROM ABEND-REC.
039800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039900     DISPLAY "*** ABNORMAL END OF JOB-HSHPERM ***" UPON CONSOLE.
040000     DIVIDE ZERO-VAL INTO ONE-VAL.
