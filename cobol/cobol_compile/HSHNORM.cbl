000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HSHNORM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/11/85.
000600 DATE-COMPILED. 08/11/26.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND STEP OF THE LINKJA HASHING SUITE. READS THE
001300*          "GOOD" ROWS HSHEDIT PASSED FORWARD ON PATEDIT (RAW-TEXT
001400*          WIDTH, ROSTER EDITS ALREADY APPLIED) AND NORMALIZES
001500*          THE NAME/DOB/SSN FIELDS, THEN, WHEN THE RUN-CONTROL
001600*          CARD SAYS TO, SCREENS THE ROW AGAINST THE GENERIC/
001700*          PLACEHOLDER NAME TABLE. WRITES THE FIRST TRUE HSH-CANON-REC
001800*          (CANONICAL SHAPE) FOR HSHPERM TO PICK UP.
001900*
002000*          FORMERLY THIS PROGRAM POSTED THE DAILY TREATMENT SEARCH
002100*          FILE'S EQUIPMENT/LAB-TEST CHARGES BACK TO THE PATIENT
002200*          MASTER AND RECONCILED DIAGNOSTIC CODES. THAT ROUTINE IS
002300*          RETIRED - SEE HISTORY BELOW. THE JOB-STEP SHAPE IS
002400*          UNCHANGED: READ ONE TRANSACTION FILE, APPLY A TABLE-
002500*          DRIVEN SET OF EDITS TO EACH RECORD, WRITE ONE OUTPUT
002600*          RECORD PER INPUT RECORD.
002700*
002800******************************************************************
002900
003000          "GOOD" ROWS IN         -   DDS0001.PATEDIT
003100
003200          RUN-CONTROL CARD IN     -   DDS0001.RUNPARM
003300
003400          CANONICAL ROWS OUT      -   DDS0001.PATNORM
003500
003600          DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*HISTORY
004000*  03/11/85 JS   ORIGINAL ROUTINE (DALYUPDT) - POSTED THE DAILY
004100*                TREATMENT SEARCH FILE'S EQUIPMENT AND LAB-TEST
004200*                CHARGES BACK TO PATMSTR AND RECONCILED UP TO
004300*                THREE DIAGNOSTIC CODES PER STAY.
004400*  11/19/94 AK   ADDED THE VENIPUNCTURE-CHARGE ACCUMULATOR - NEW
004500*                BILLING CODE FROM THE LAB.
004600*  04/02/99 TGD  Y2K SWEEP - WS-DATE AND LAB-TEST-DATE REVIEWED;
004700*                ACCEPT FROM DATE REPLACED WITH A FOUR-DIGIT-YEAR
004800*                SOURCE WHERE ONE WAS AVAILABLE.
004900*  08/11/26 CLB  REQ HSH-0001 - TREATMENT-POSTING SUITE RETIRED
005000*                ALONG WITH THE PATMSTR REWRITE AND DIAGNOSTIC-
005100*                CODE RECONCILIATION. ROUTINE REBUILT UNDER THE
005200*                SAME NAME TO NORMALIZE NAME/SSN/DOB FIELDS AND,
005300*                WHEN CONFIGURED, SCREEN AGAINST THE GENERIC/
005400*                PLACEHOLDER NAME TABLE, IN PLACE OF THE OLD
005500*                TREATMENT-POSTING LOGIC.
005600*  08/12/26 CLB  REQ HSH-0006 - COMMENTED UP THE PREFIX/SUFFIX AND
005700*                EXCLUSION-TABLE PARAGRAPHS MORE FULLY AFTER THE
005800*                SHOP REVIEW FLAGGED THIS ROUTINE AS TOO SPARSE
005900*                TO MAINTAIN BLIND. NO LOGIC CHANGED.
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    DUMP/TRACE OUTPUT - ALSO CARRIES THE ABEND-REC IMAGE WHEN
007000*    1000-ABEND-RTN FIRES.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500*    HSHEDIT'S SURVIVING-ROW OUTPUT - OUR INPUT.
007600     SELECT PATEDIT
007700     ASSIGN TO UT-S-PATEDIT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS IFCODE.
008000
008100*    ONE-RECORD RUN-CONTROL CARD - TELLS US WHETHER TO SKIP
008200*    NORMALIZATION ENTIRELY AND WHETHER TO RUN THE EXCLUSION
008300*    (GENERIC/PLACEHOLDER NAME) SCREEN.
008400     SELECT RUNPARM
008500     ASSIGN TO UT-S-RUNPARM
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS RFCODE.
008800
008900*    OUR OUTPUT - HSHPERM'S INPUT.
009000     SELECT PATNORM
009100     ASSIGN TO UT-S-PATNORM
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700*    130-BYTE PRINT-LINE SHAPE - CARRIES EITHER A RUN-SUMMARY
009800*    DISPLAY LINE OR, ON ABEND, THE ABEND-REC IMAGE.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 130 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC  PIC X(130).
010600
010700*    INPUT RECORD SHAPE - SEE HSHEDREC FOR THE RAW-TEXT LAYOUT
010800*    HSHEDIT WRITES (ONE ROW PER SURVIVING TRANSACTION CARD).
010900 FD  PATEDIT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS HSH-EDIT-REC.
011400     COPY HSHEDREC.
011500
011600*    RUN-CONTROL CARD SHAPE - SEE HSHRUNPM.
011700 FD  RUNPARM
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS HSH-RUN-PARM.
012200     COPY HSHRUNPM.
012300
012400*    OUTPUT RECORD SHAPE - THE CANONICAL HSH-CANON-REC LAYOUT
012500*    SHARED BY EVERY STEP FROM HERE FORWARD (SEE HSHPATRC).
012600 FD  PATNORM
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS HSH-CANON-REC.
013100     COPY HSHPATRC.
013200
013300 WORKING-STORAGE SECTION.
013400
013500*    FILE-STATUS BYTES FOR THE THREE SEQUENTIAL FILES. IFCODE ALSO
013600*    DOUBLES AS THE END-OF-PATEDIT TEST IN THE READ STATEMENTS
013700*    BELOW.
013800 01  FILE-STATUS-CODES.
013900     05  IFCODE                      PIC X(02).
014000         88  CODE-READ                   VALUE "00".
014100         88  NO-MORE-DATA                 VALUE "10".
014200     05  RFCODE                      PIC X(02).
014300         88  RUNPARM-READ-OK             VALUE "00".
014400     05  OFCODE                      PIC X(02).
014500         88  CODE-WRITE                  VALUE "00".
014600
014700*    THE RUN-CONTROL CARD, READ ONCE AT HOUSEKEEPING AND HELD FOR
014800*    THE LIFE OF THE RUN. RENAMED AWAY FROM THE FD-LEVEL HSH-RUN-
014900*    PARM SO THE COPY OF IT WE HOLD IN WORKING-STORAGE CANNOT BE
015000*    CONFUSED WITH THE RECORD AREA THE NEXT READ WOULD OVERWRITE.
015100 COPY HSHRUNPM REPLACING HSH-RUN-PARM BY WS-RUN-PARM-COPY.
015200
015300*    GENERIC NAME-PREFIX/SUFFIX TABLE (SEE HSHPFSF FOR THE SQL
015400*    FETCH-AREA SHAPE) AND ITS IN-MEMORY TABLE. LOADED ONCE AT
015500*    HOUSEKEEPING BY 050-LOAD-PFXSFX-TABLE AND CONSULTED BY EVERY
015600*    NAME NORMALIZED DURING THE RUN - A SQL LOOKUP PER NAME WOULD
015700*    BE FAR TOO SLOW AGAINST A PATIENT-ROSTER-SIZE FILE.
015800 COPY HSHPFSF.
015900 01  WS-PFXSFX-TABLE.
016000     05  WS-PFXSFX-ENTRY OCCURS 30 TIMES
016100                           INDEXED BY PFX-IX.
016200         10  WS-PFXSFX-TXT          PIC X(10).
016300         10  WS-PFXSFX-IND          PIC X(01).
016400             88  WS-PFXSFX-IS-PREFIX    VALUE "P".
016500             88  WS-PFXSFX-IS-SUFFIX    VALUE "S".
016600 01  WS-PFXSFX-CNT                  PIC 9(04) COMP VALUE 0.
016700
016800*    GENERIC/PLACEHOLDER NAME-PART EXCLUSION TABLE (SEE HSHEXCL)
016900*    AND ITS IN-MEMORY TABLE. ONLY LOADED WHEN THE RUN-CONTROL
017000*    CARD TURNS THE EXCLUSION SCREEN ON - MOST RUNS DO NOT NEED
017100*    IT, SO WE DO NOT PAY FOR THE CURSOR OPEN ON EVERY RUN.
017200 COPY HSHEXCL.
017300 01  WS-EXCL-TABLE.
017400     05  WS-EXCL-ENTRY OCCURS 200 TIMES
017500                         INDEXED BY EXCL-IX.
017600         10  WS-EXCL-NAME-PART      PIC X(40).
017700         10  WS-EXCL-MATCH-CD       PIC X(01).
017800             88  WS-EXCL-IS-EXACT       VALUE "E".
017900             88  WS-EXCL-IS-PARTIAL     VALUE "P".
018000 01  WS-EXCL-CNT                    PIC 9(04) COMP VALUE 0.
018100 01  WS-EXCL-ROW-NBR                PIC 9(04) COMP VALUE 0.
018200 01  WS-EXCL-MATCH-TYPE-UC          PIC X(10).
018300 01  WS-EXCL-DUP-SW                 PIC X(01) VALUE "N".
018400     88  WS-EXCL-IS-DUP                 VALUE "Y".
018500
018600*    SCRATCH AREA FOR ONE NAME FIELD AS IT MOVES THROUGH THE
018700*    210-NORMALIZE-ONE-NAME PIPELINE (UPPERCASE, TRIM, HYPHEN-TO-
018800*    SPACE, DOUBLE-SPACE COLLAPSE, PREFIX/SUFFIX STRIP, AND
018900*    LETTER-ONLY FILTER). RE-USED FOR BOTH FIRST AND LAST NAME.
019000 01  WS-NORMALIZE-WORK.
019100     05  WS-NAME-WORK               PIC X(40).
019200     05  WS-NAME-OUT                PIC X(40).
019300     05  WS-KEEP-SPACE-SW           PIC X(01).
019400         88  WS-KEEP-SPACES             VALUE "Y".
019500     05  WS-WORK-LEN                PIC 9(04) COMP VALUE 0.
019600     05  WS-SCAN-SUB                PIC 9(04) COMP VALUE 0.
019700     05  WS-OUT-SUB                 PIC 9(04) COMP VALUE 0.
019800     05  WS-ONE-CHAR                PIC X(01).
019900     05  WS-DBLSPACE-CNT            PIC 9(04) COMP VALUE 0.
020000
020100*    SSN SCRATCH AREA - WS-SSN-NUM IS A NUMERIC REDEFINITION USED
020200*    ONLY AS A CONVENIENT ALL-NUMERIC-DIGITS VIEW; THE ACTUAL
020300*    COMPARISON LOGIC STAYS IN THE ALPHANUMERIC VIEW BELOW.
020400 01  WS-SSN-WORK.
020500     05  WS-SSN-DIGITS              PIC X(11) VALUE SPACES.
020600     05  WS-SSN-NUM REDEFINES WS-SSN-DIGITS
020700                                    PIC 9(11).
020800     05  WS-SSN-DIGIT-CNT           PIC 9(02) COMP VALUE 0.
020900
021000*    DOB SCRATCH AREA - WS-DOB-OUT-NUM IS CARRIED THE SAME WAY,
021100*    FOR A FUTURE CALLER THAT NEEDS A NUMERIC VIEW OF THE
021200*    NORMALIZED YYYY-MM-DD STRING WITHOUT RE-PARSING IT.
021300 01  WS-DOB-WORK.
021400     05  WS-DOB-OUT-TXT             PIC X(10) VALUE SPACES.
021500     05  WS-DOB-OUT-NUM REDEFINES WS-DOB-OUT-TXT
021600                                    PIC 9(10).
021700
021800*    WORK AREA FOR THE 300-EXCLUSION-CHECK "PARTIAL" MATCH TEST -
021900*    SEE THE BANNER OVER 320-PARTIAL-MATCH-TEST FOR HOW THE
022000*    PADDED-SLIDE ALGORITHM USES THESE FIELDS.
022100 01  WS-EXCL-MATCH-WORK.
022200     05  WS-MATCH-CAND              PIC X(42).
022300     05  WS-ENTRY-PADDED            PIC X(42).
022400     05  WS-ENTRY-LEN               PIC 9(04) COMP VALUE 0.
022500     05  WS-PAD-LEN                 PIC 9(04) COMP VALUE 0.
022600     05  WS-SCAN-POS                PIC 9(04) COMP VALUE 0.
022700     05  WS-HI-POS                  PIC 9(04) COMP VALUE 0.
022800     05  WS-SCAN-WHICH-SW           PIC X(01) VALUE "F".
022900         88  WS-SCAN-FIRST-NAME         VALUE "F".
023000         88  WS-SCAN-LAST-NAME          VALUE "L".
023100
023200*    RUN-SUMMARY COUNTERS, DISPLAYED AT 900-CLEANUP. ALL COMP PER
023300*    SHOP STANDARD FOR AN ACCUMULATOR THAT IS NEVER EDITED OR
023400*    WRITTEN TO A REPORT LINE DIRECTLY.
023500 01  COUNTERS-AND-ACCUMULATORS.
023600     05  RECORDS-READ                PIC 9(9) COMP VALUE 0.
023700     05  RECORDS-WRITTEN             PIC 9(9) COMP VALUE 0.
023800     05  RECORDS-NORMALIZED           PIC 9(9) COMP VALUE 0.
023900     05  RECORDS-EXCEPTION            PIC 9(9) COMP VALUE 0.
024000     05  RECORDS-NORMALIZED-X REDEFINES RECORDS-NORMALIZED
024100                                    PIC 9(9).
024200
024300*    END-OF-PATEDIT SWITCH - DRIVES THE 100-MAINLINE PERFORM UNTIL
024400*    BELOW.
024500 01  MORE-DATA-SW                   PIC X(01) VALUE "Y".
024600     88  ALL-DATA-READ                  VALUE "N".
024700
024800*    DTEVAL'S CALL INTERFACE - SEE HSHDTEPM. USED BY
024900*    270-NORMALIZE-DOB TO REFORMAT THE DATE OF BIRTH INTO
025000*    CANONICAL YYYY-MM-DD.
025100 COPY HSHDTEPM.
025200
025300*    SHARED ABEND-WORK-FIELDS AND ABEND-REC LAYOUT - SEE ABENDREC.
025400 COPY ABENDREC.
025500
025600 EXEC SQL
025700     INCLUDE SQLCA
025800 END-EXEC.
025900
026000*----------------------------------------------------------------
026100*    MAINLINE - STANDARD THREE-PART SHOP SHAPE: HOUSEKEEPING ONCE,
026200*    ONE ITERATION OF 100-MAINLINE PER INPUT ROW, CLEANUP ONCE.
026300*----------------------------------------------------------------
026400 PROCEDURE DIVISION.
026500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026600     PERFORM 100-MAINLINE THRU 100-EXIT
026700             UNTIL ALL-DATA-READ.
026800     PERFORM 900-CLEANUP THRU 900-EXIT.
026900     MOVE ZERO TO RETURN-CODE.
027000     GOBACK.
027100
027200*    OPENS ALL FOUR FILES, READS THE ONE-RECORD RUN-CONTROL CARD
027300*    (AN EMPTY RUNPARM FILE IS A SETUP ERROR, NOT A ZERO-ROW RUN -
027400*    ABEND IMMEDIATELY), LOADS THE PREFIX/SUFFIX TABLE, LOADS THE
027500*    EXCLUSION TABLE WHEN ASKED, AND PRIMES THE READ-AHEAD LOOP
027600*    WITH THE FIRST PATEDIT ROW.
027700 000-HOUSEKEEPING.
027800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027900     DISPLAY "******** BEGIN JOB HSHNORM ********".
028000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028100     OPEN INPUT PATEDIT, RUNPARM.
028200     OPEN OUTPUT PATNORM, SYSOUT.
028300     READ RUNPARM INTO WS-RUN-PARM-COPY
028400         AT END
028500             MOVE "MISSING RUNPARM FILE" TO ABEND-REASON
028600             GO TO 1000-ABEND-RTN
028700     END-READ.
028800     PERFORM 050-LOAD-PFXSFX-TABLE THRU 050-EXIT.
028900     IF RUNPARM-EXCL-GENERATE OF WS-RUN-PARM-COPY
029000         PERFORM 060-LOAD-EXCL-TABLE THRU 060-EXIT.
029100     READ PATEDIT INTO HSH-EDIT-REC
029200         AT END
029300             MOVE "N" TO MORE-DATA-SW
029400     END-READ.
029500 000-EXIT.
029600     EXIT.
029700
029800*    LOADS THE GENERIC PREFIX/SUFFIX TABLE FROM
029900*    DDS0001.NAME_PFX_SFX_TBL INTO WS-PFXSFX-TABLE, VIA A READ-
030000*    ONLY CURSOR. THIS TABLE IS ALWAYS LOADED - EVEN A RUN THAT
030100*    SKIPS THE EXCLUSION SCREEN STILL STRIPS "DR"/"MR"/"JR" ETC.
030200*    FROM EVERY NAME.
030300 050-LOAD-PFXSFX-TABLE.
030400     MOVE "050-LOAD-PFXSFX-TABLE" TO PARA-NAME.
030500     MOVE 0 TO WS-PFXSFX-CNT.
030600     EXEC SQL
030700         DECLARE PFXSFX-CSR CURSOR FOR
030800         SELECT PFX_SFX_TXT, PFX_SFX_IND
030900         FROM DDS0001.NAME_PFX_SFX_TBL
031000     END-EXEC.
031100     EXEC SQL OPEN PFXSFX-CSR END-EXEC.
031200     PERFORM 052-FETCH-ONE-PFXSFX THRU 052-EXIT
031300             UNTIL SQLCODE NOT = 0.
031400     EXEC SQL CLOSE PFXSFX-CSR END-EXEC.
031500 050-EXIT.
031600     EXIT.
031700
031800*    ONE FETCH, ONE TABLE ROW. A NON-ZERO SQLCODE IS TREATED AS
031900*    END-OF-CURSOR (NOT AN ERROR) AND BACKS THE COUNT OFF BY ONE
032000*    SO THE LAST, EMPTY FETCH DOES NOT LEAVE A PHANTOM ENTRY.
032100 052-FETCH-ONE-PFXSFX.
032200     ADD +1 TO WS-PFXSFX-CNT.
032300     EXEC SQL
032400         FETCH PFXSFX-CSR
032500         INTO :PFX-SFX-TXT, :PFX-SFX-IND
032600     END-EXEC.
032700     IF SQLCODE = 0
032800         MOVE PFX-SFX-TXT TO WS-PFXSFX-TXT(WS-PFXSFX-CNT)
032900         MOVE PFX-SFX-IND TO WS-PFXSFX-IND(WS-PFXSFX-CNT)
033000     ELSE
033100         SUBTRACT +1 FROM WS-PFXSFX-CNT.
033200 052-EXIT.
033300     EXIT.
033400
033500*    LOADS THE GENERIC/PLACEHOLDER NAME-PART EXCLUSION TABLE FROM
033600*    DDS0001.EXCL_NAME_TBL. EVERY ROW IS VALIDATED AS IT IS
033700*    FETCHED (065-VALIDATE-EXCL-ROW) - A BAD EXCLUSION-TABLE ROW
033800*    IS A SETUP ERROR THAT MUST STOP THE RUN, NOT SILENTLY
033900*    UNDER-SCREEN EVERY ROSTER ROW THAT FOLLOWS.
034000 060-LOAD-EXCL-TABLE.
034100     MOVE "060-LOAD-EXCL-TABLE" TO PARA-NAME.
034200     MOVE 0 TO WS-EXCL-CNT.
034300     MOVE 0 TO WS-EXCL-ROW-NBR.
034400     EXEC SQL
034500         DECLARE EXCL-CSR CURSOR FOR
034600         SELECT NAME_PART_TXT, MATCH_TYPE_CD
034700         FROM DDS0001.EXCL_NAME_TBL
034800     END-EXEC.
034900     EXEC SQL OPEN EXCL-CSR END-EXEC.
035000     PERFORM 062-FETCH-ONE-EXCL THRU 062-EXIT
035100             UNTIL SQLCODE NOT = 0.
035200     EXEC SQL CLOSE EXCL-CSR END-EXEC.
035300 060-EXIT.
035400     EXIT.
035500
035600*    ONE FETCH, ONE CALL TO THE VALIDATOR BELOW. WS-EXCL-ROW-NBR
035700*    IS THE TABLE'S OWN ROW COUNT (NOT THE SURVIVING-ENTRY COUNT)
035800*    SO AN ABEND MESSAGE CAN POINT AT THE EXACT SOURCE ROW.
035900 062-FETCH-ONE-EXCL.
036000     EXEC SQL
036100         FETCH EXCL-CSR
036200         INTO :NAME-PART-TXT, :MATCH-TYPE-CD
036300     END-EXEC.
036400     IF SQLCODE = 0
036500         ADD +1 TO WS-EXCL-ROW-NBR
036600         PERFORM 065-VALIDATE-EXCL-ROW THRU 065-EXIT.
036700 062-EXIT.
036800     EXIT.
036900
037000*    A BLANK NAME PART, A DUPLICATE NAME PART, OR A MATCH-TYPE
037100*    CODE OTHER THAN "EXACT" / "PARTIAL" ARE ALL FATAL SETUP
037200*    ERRORS. A DUPLICATE IS HARMLESS TO THE MATCH LOGIC ITSELF
037300*    (THE FIRST HIT WINS EITHER WAY) BUT IS TREATED AS A SIGN THE
037400*    TABLE WAS LOADED WRONG, SO WE STOP RATHER THAN RUN A RATE
037500*    PRODUCTION REPORT AGAINST A SUSPECT TABLE.
037600 065-VALIDATE-EXCL-ROW.
037700     MOVE "065-VALIDATE-EXCL-ROW" TO PARA-NAME.
037800     IF NAME-PART-TXT = SPACES
037900         MOVE "EXCLUSION TABLE - BLANK NAME PART AT ROW"
038000             TO ABEND-REASON
038100         MOVE WS-EXCL-ROW-NBR TO ACTUAL-NUM-VAL
038200         GO TO 1000-ABEND-RTN.
038300     MOVE MATCH-TYPE-CD TO WS-EXCL-MATCH-TYPE-UC.
038400     INSPECT WS-EXCL-MATCH-TYPE-UC
038500             CONVERTING
038600             "abcdefghijklmnopqrstuvwxyz"
038700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038800     MOVE "N" TO WS-EXCL-DUP-SW.
038900     PERFORM 067-CHECK-ONE-DUP THRU 067-EXIT
039000             VARYING EXCL-IX FROM 1 BY 1
039100             UNTIL EXCL-IX > WS-EXCL-CNT
039200             OR WS-EXCL-IS-DUP.
039300     IF WS-EXCL-IS-DUP
039400         MOVE "EXCLUSION TABLE - DUPLICATE NAME PART AT ROW"
039500             TO ABEND-REASON
039600         MOVE WS-EXCL-ROW-NBR TO ACTUAL-NUM-VAL
039700         GO TO 1000-ABEND-RTN.
039800     ADD +1 TO WS-EXCL-CNT.
039900     MOVE NAME-PART-TXT TO WS-EXCL-NAME-PART(WS-EXCL-CNT).
040000     EVALUATE WS-EXCL-MATCH-TYPE-UC(1:7)
040100         WHEN "EXACT  "
040200             MOVE "E" TO WS-EXCL-MATCH-CD(WS-EXCL-CNT)
040300         WHEN "PARTIAL"
040400             MOVE "P" TO WS-EXCL-MATCH-CD(WS-EXCL-CNT)
040500         WHEN OTHER
040600             MOVE "EXCLUSION TABLE - BAD MATCH TYPE AT ROW"
040700                 TO ABEND-REASON
040800             MOVE WS-EXCL-ROW-NBR TO ACTUAL-NUM-VAL
040900             GO TO 1000-ABEND-RTN
041000     END-EVALUATE.
041100 065-EXIT.
041200     EXIT.
041300
041400*    COMPARES THE CANDIDATE ROW AGAINST ONE ALREADY-LOADED TABLE
041500*    ENTRY. CALLED BY THE VARYING-LOOP ABOVE ONCE PER LOADED ROW.
041600 067-CHECK-ONE-DUP.
041700     IF WS-EXCL-NAME-PART(EXCL-IX) = NAME-PART-TXT
041800         MOVE "Y" TO WS-EXCL-DUP-SW.
041900 067-EXIT.
042000     EXIT.
042100
042200*    ONE TRANSACTION ROW IN, ONE CANONICAL ROW OUT. HSH-STEP-
042300*    VALIDATED IS SET HERE (NOT JUST ECHOED FROM HSHEDIT) BECAUSE
042400*    BY DEFINITION ANY ROW REACHING THIS PARAGRAPH ALREADY PASSED
042500*    HSHEDIT'S ROSTER EDITS - HSHEDIT NEVER WRITES A FAILING ROW
042600*    TO PATEDIT. RUNPARM-SKIP-NORM LETS A TEST RUN BYPASS THE
042700*    NORMALIZATION LOGIC ENTIRELY AND CARRY THE RAW DOB/SSN
042800*    SUBSTRINGS FORWARD UNCHANGED, FOR DEBUGGING THE HASH STEPS
042900*    IN ISOLATION FROM THE NORMALIZATION RULES.
043000 100-MAINLINE.
043100     MOVE "100-MAINLINE" TO PARA-NAME.
043200     ADD +1 TO RECORDS-READ.
043300*    CARRY THE KEY AND NAME FIELDS STRAIGHT ACROSS FROM THE
043400*    EDIT RECORD INTO THE CANONICAL RECORD'S SHAPE.
043500     MOVE EDIT-ROW-NUMBER  TO HSH-ROW-NUMBER.
043600     MOVE EDIT-PATIENT-ID  TO HSH-PATIENT-ID.
043700     MOVE EDIT-FIRST-NAME  TO HSH-FIRST-NAME.
043800     MOVE EDIT-LAST-NAME   TO HSH-LAST-NAME.
043900*    RESET THE INDICATOR FIELDS - THIS ROW HAS NOT YET BEEN
044000*    FLAGGED AS A DERIVED ROW, AN EXCEPTION ROW, OR CARRIED ANY
044100*    INVALID-REASON TEXT FORWARD FROM A LATER STEP.
044200     MOVE SPACES           TO HSH-INVALID-REASON.
044300     MOVE "N"              TO HSH-DERIVED-IND.
044400     MOVE 0                TO HSH-PARENT-ROW-NBR.
044500     MOVE SPACES           TO HSH-STEPS-DONE.
044600     MOVE "Y"              TO HSH-STEP-VALIDATED.
044700     MOVE "N"              TO HSH-IS-EXCEPTION.
044800     IF RUNPARM-SKIP-NORM OF WS-RUN-PARM-COPY
044900*        TEST-RUN SHORTCUT - TAKE THE RAW SUBSTRINGS AS-IS.
045000         MOVE EDIT-DOB(1:10) TO HSH-DATE-OF-BIRTH
045100         MOVE EDIT-SSN(1:4)  TO HSH-SSN
045200     ELSE
045300         PERFORM 200-NORMALIZE-NAMES THRU 200-EXIT
045400         PERFORM 250-NORMALIZE-SSN   THRU 250-EXIT
045500         PERFORM 270-NORMALIZE-DOB   THRU 270-EXIT
045600         MOVE "Y" TO HSH-STEP-NORMALIZED
045700         ADD +1 TO RECORDS-NORMALIZED.
045800     IF RUNPARM-EXCL-GENERATE OF WS-RUN-PARM-COPY
045900         PERFORM 300-EXCLUSION-CHECK THRU 300-EXIT
046000         MOVE "Y" TO HSH-STEP-EXCLUDED.
046100*    ONE CANONICAL ROW WRITTEN PER EDIT ROW READ - THIS STEP
046200*    NEVER DROPS A ROW OUTRIGHT (EXCEPTION ROWS STILL WRITE, WITH
046300*    HSH-IS-EXCEPTION SET, FOR HSHPERM/HSHHASH TO SKIP LATER).
046400     WRITE HSH-CANON-REC.
046500     ADD +1 TO RECORDS-WRITTEN.
046600     READ PATEDIT INTO HSH-EDIT-REC
046700         AT END
046800             MOVE "N" TO MORE-DATA-SW
046900     END-READ.
047000 100-EXIT.
047100     EXIT.
047200
047300*    RUNS BOTH NAME FIELDS THROUGH 210-NORMALIZE-ONE-NAME.
047400*    WS-KEEP-SPACE-SW IS SET DIFFERENTLY FOR EACH CALL - FIRST
047500*    NAMES ARE LEFT SPACE-FREE (262-KEEP-ONE-CHAR DROPS THEM) SO
047600*    A TWO-WORD FIRST NAME HASHES AS ONE TOKEN, WHILE LAST NAMES
047700*    KEEP THEIR INTERNAL SPACE SO HSHPERM CAN LATER SPLIT A
047800*    MULTI-WORD LAST NAME BACK INTO ITS PARTS.
047900 200-NORMALIZE-NAMES.
048000     MOVE "200-NORMALIZE-NAMES" TO PARA-NAME.
048100     MOVE HSH-FIRST-NAME TO WS-NAME-WORK.
048200     MOVE "N" TO WS-KEEP-SPACE-SW.
048300     PERFORM 210-NORMALIZE-ONE-NAME THRU 210-EXIT.
048400     MOVE WS-NAME-OUT TO HSH-FIRST-NAME.
048500     MOVE HSH-LAST-NAME TO WS-NAME-WORK.
048600     MOVE "Y" TO WS-KEEP-SPACE-SW.
048700     PERFORM 210-NORMALIZE-ONE-NAME THRU 210-EXIT.
048800     MOVE WS-NAME-OUT TO HSH-LAST-NAME.
048900 200-EXIT.
049000     EXIT.
049100
049200*    ONE NAME FIELD'S FULL NORMALIZATION PIPELINE, IN ORDER:
049300*    UPPERCASE, LEFT-TRIM, HYPHEN-TO-SPACE, COLLAPSE RUNS OF
049400*    SPACES DOWN TO ONE, LEFT-TRIM AGAIN, STRIP ONE LEADING
049500*    PREFIX, STRIP ONE TRAILING SUFFIX, THEN DROP ANY CHARACTER
049600*    THAT IS NOT A-Z (OR A KEPT SPACE). THE ORDER MATTERS - THE
049700*    PREFIX/SUFFIX STRIP HAS TO RUN ON SPACE-COLLAPSED TEXT OR A
049800*    DOUBLED SPACE WOULD MASK A MATCHING PREFIX.
049900 210-NORMALIZE-ONE-NAME.
050000     MOVE "210-NORMALIZE-ONE-NAME" TO PARA-NAME.
050100     INSPECT WS-NAME-WORK
050200             CONVERTING
050300             "abcdefghijklmnopqrstuvwxyz"
050400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050500     PERFORM 212-LEFT-TRIM THRU 212-EXIT.
050600     INSPECT WS-NAME-WORK REPLACING ALL "-" BY " ".
050700     MOVE 1 TO WS-DBLSPACE-CNT.
050800     PERFORM 214-COLLAPSE-DBL-SPACE THRU 214-EXIT
050900             UNTIL WS-DBLSPACE-CNT = 0.
051000     PERFORM 212-LEFT-TRIM THRU 212-EXIT.
051100     PERFORM 230-STRIP-PREFIX  THRU 230-EXIT.
051200     PERFORM 240-STRIP-SUFFIX  THRU 240-EXIT.
051300     PERFORM 260-STRIP-NONLETTERS THRU 260-EXIT.
051400 210-EXIT.
051500     EXIT.
051600
051700*    SCANS FOR THE FIRST NON-SPACE BYTE (213-SCAN-LEFT-TRIM IS A
051800*    NO-OP BODY - ALL THE WORK IS IN THE VARYING/UNTIL TEST) AND
051900*    SLIDES EVERYTHING FROM THERE LEFT TO POSITION 1. AN ALL-
052000*    SPACE FIELD COMES BACK AS ALL SPACE, NOT AN ERROR.
052100 212-LEFT-TRIM.
052200     MOVE 1 TO WS-SCAN-SUB.
052300     PERFORM 213-SCAN-LEFT-TRIM THRU 213-EXIT
052400             VARYING WS-SCAN-SUB FROM 1 BY 1
052500             UNTIL WS-SCAN-SUB > 40
052600             OR WS-NAME-WORK(WS-SCAN-SUB:1) NOT = SPACE.
052700     IF WS-SCAN-SUB > 40
052800         MOVE SPACES TO WS-NAME-WORK
052900     ELSE
053000         MOVE WS-NAME-WORK(WS-SCAN-SUB:) TO WS-NAME-OUT
053100         MOVE WS-NAME-OUT TO WS-NAME-WORK.
053200 212-EXIT.
053300     EXIT.
053400
053500*    EMPTY ON PURPOSE - THE VARYING/UNTIL CLAUSE ON THE PERFORM
053600*    THAT CALLS THIS PARAGRAPH DOES ALL THE TESTING.
053700 213-SCAN-LEFT-TRIM.
053800     CONTINUE.
053900 213-EXIT.
054000     EXIT.
054100
054200*    COLLAPSES EVERY RUN OF TWO-OR-MORE SPACES DOWN TO ONE. RUN
054300*    REPEATEDLY BY THE CALLER (UNTIL THE TALLY COMES BACK ZERO)
054400*    BECAUSE A SINGLE INSPECT PASS ON A RUN OF FOUR SPACES ONLY
054500*    COLLAPSES IT TO TWO, NOT ONE.
054600 214-COLLAPSE-DBL-SPACE.
054700     MOVE 0 TO WS-DBLSPACE-CNT.
054800     INSPECT WS-NAME-WORK TALLYING WS-DBLSPACE-CNT
054900             FOR ALL "  ".
055000     IF WS-DBLSPACE-CNT > 0
055100         INSPECT WS-NAME-WORK REPLACING ALL "  " BY " ".
055200 214-EXIT.
055300     EXIT.
055400
055500*    REMOVES AT MOST ONE MATCHING PREFIX (E.G. "DR", "MR") IF THE
055600*    NAME STARTS WITH "<ENTRY> " - ENTRIES ARE TRIED IN TABLE ORDER
055700*    AND THE FIRST HIT WINS.
055800 230-STRIP-PREFIX.
055900     MOVE "230-STRIP-PREFIX" TO PARA-NAME.
056000     IF WS-PFXSFX-CNT = 0
056100         GO TO 230-EXIT.
056200     PERFORM 232-TEST-ONE-PREFIX THRU 232-EXIT
056300             VARYING PFX-IX FROM 1 BY 1
056400             UNTIL PFX-IX > WS-PFXSFX-CNT.
056500 230-EXIT.
056600     EXIT.
056700
056800*    TESTS ONE TABLE ENTRY. WS-ENTRY-LEN (VIA STRLTH) SKIPS THE
056900*    TRAILING-SPACE PADDING ON WS-PFXSFX-TXT SO A SHORT ENTRY
057000*    LIKE "DR" DOES NOT HAVE TO MATCH TEN BYTES OF MOSTLY SPACE.
057100*    SET PFX-IX TO WS-PFXSFX-CNT ON A HIT TO SHORT-CIRCUIT THE
057200*    VARYING LOOP - ONLY THE FIRST MATCHING ENTRY COUNTS.
057300 232-TEST-ONE-PREFIX.
057400     IF WS-PFXSFX-IS-PREFIX(PFX-IX)
057500         MOVE 0 TO WS-ENTRY-LEN
057600         CALL "STRLTH" USING WS-PFXSFX-TXT(PFX-IX), WS-ENTRY-LEN
057700         IF WS-ENTRY-LEN > 0
057800           AND WS-NAME-WORK(1:WS-ENTRY-LEN) =
057900               WS-PFXSFX-TXT(PFX-IX)(1:WS-ENTRY-LEN)
058000           AND WS-NAME-WORK(WS-ENTRY-LEN + 1:1) = SPACE
058100             MOVE WS-NAME-WORK(WS-ENTRY-LEN + 2:) TO WS-NAME-OUT
058200             MOVE WS-NAME-OUT TO WS-NAME-WORK
058300             PERFORM 212-LEFT-TRIM THRU 212-EXIT
058400             SET PFX-IX TO WS-PFXSFX-CNT
058500         END-IF
058600     END-IF.
058700 232-EXIT.
058800     EXIT.
058900
059000*    REMOVES AT MOST ONE MATCHING SUFFIX (E.G. "JR", "III") IF THE
059100*    NAME ENDS WITH " <ENTRY>" - ENTRIES ARE TRIED IN TABLE ORDER
059200*    AND THE FIRST HIT WINS.
059300 240-STRIP-SUFFIX.
059400     MOVE "240-STRIP-SUFFIX" TO PARA-NAME.
059500     IF WS-PFXSFX-CNT = 0
059600         GO TO 240-EXIT.
059700     MOVE 0 TO WS-WORK-LEN.
059800     CALL "STRLTH" USING WS-NAME-WORK, WS-WORK-LEN.
059900     PERFORM 242-TEST-ONE-SUFFIX THRU 242-EXIT
060000             VARYING PFX-IX FROM 1 BY 1
060100             UNTIL PFX-IX > WS-PFXSFX-CNT.
060200 240-EXIT.
060300     EXIT.
060400
060500*    MIRROR OF 232-TEST-ONE-PREFIX, BUT ANCHORED ON THE END OF
060600*    THE NAME INSTEAD OF THE START. WS-WORK-LEN (THE TRIMMED
060700*    LENGTH OF THE WHOLE NAME, COMPUTED ONCE BY THE CALLER) AVOIDS
060800*    RECOMPUTING IT ON EVERY TABLE ENTRY.
060900 242-TEST-ONE-SUFFIX.
061000     IF WS-PFXSFX-IS-SUFFIX(PFX-IX)
061100         MOVE 0 TO WS-ENTRY-LEN
061200         CALL "STRLTH" USING WS-PFXSFX-TXT(PFX-IX), WS-ENTRY-LEN
061300         IF WS-ENTRY-LEN > 0
061400           AND WS-WORK-LEN > WS-ENTRY-LEN
061500           AND WS-NAME-WORK(WS-WORK-LEN - WS-ENTRY-LEN + 1:
061600                             WS-ENTRY-LEN) =
061700               WS-PFXSFX-TXT(PFX-IX)(1:WS-ENTRY-LEN)
061800           AND WS-NAME-WORK(WS-WORK-LEN - WS-ENTRY-LEN:1) = SPACE
061900             MOVE WS-NAME-WORK(1:WS-WORK-LEN - WS-ENTRY-LEN - 1)
062000                 TO WS-NAME-OUT
062100             MOVE WS-NAME-OUT TO WS-NAME-WORK
062200             PERFORM 212-LEFT-TRIM THRU 212-EXIT
062300             SET PFX-IX TO WS-PFXSFX-CNT
062400         END-IF
062500     END-IF.
062600 242-EXIT.
062700     EXIT.
062800
062900*    LAST NORMALIZATION STAGE - RE-BUILDS THE NAME KEEPING ONLY
063000*    A-Z BYTES (AND SPACE, WHEN WS-KEEP-SPACE-SW SAYS TO). THIS IS
063100*    WHAT DROPS STRAY PUNCTUATION (APOSTROPHES, PERIODS) THAT
063200*    SURVIVED THE EARLIER STAGES.
063300 260-STRIP-NONLETTERS.
063400     MOVE "260-STRIP-NONLETTERS" TO PARA-NAME.
063500     MOVE SPACES TO WS-NAME-OUT.
063600     MOVE 0 TO WS-OUT-SUB.
063700     PERFORM 262-KEEP-ONE-CHAR THRU 262-EXIT
063800             VARYING WS-SCAN-SUB FROM 1 BY 1
063900             UNTIL WS-SCAN-SUB > 40.
064000     MOVE WS-NAME-OUT TO WS-NAME-WORK.
064100     PERFORM 212-LEFT-TRIM THRU 212-EXIT.
064200 260-EXIT.
064300     EXIT.
064400
064500*    ONE BYTE, ONE DECISION. WS-OUT-SUB ONLY ADVANCES WHEN A BYTE
064600*    IS KEPT, SO THE SURVIVING BYTES END UP PACKED TOGETHER AT THE
064700*    FRONT OF WS-NAME-OUT WITH NO GAPS.
064800 262-KEEP-ONE-CHAR.
064900     MOVE WS-NAME-WORK(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
065000     IF (WS-ONE-CHAR >= "A" AND WS-ONE-CHAR <= "Z")
065100        OR (WS-KEEP-SPACES AND WS-ONE-CHAR = SPACE)
065200         ADD +1 TO WS-OUT-SUB
065300         MOVE WS-ONE-CHAR TO WS-NAME-OUT(WS-OUT-SUB:1).
065400 262-EXIT.
065500     EXIT.
065600
065700*    KEEPS ONLY THE LAST FOUR DIGIT CHARACTERS FOUND ANYWHERE IN
065800*    EDIT-SSN (NOT JUST THE LAST FOUR BYTES OF THE FIELD - A ROW
065900*    THAT CAME IN AS "123-45-6789" STILL YIELDS "6789"). FEWER
066000*    THAN FOUR DIGITS FOUND IS TREATED AS NO USABLE SSN, AND SO
066100*    IS A RESULT OF EXACTLY "0000", WHICH THE SHOP TREATS AS A
066200*    PLACEHOLDER VALUE RATHER THAN A REAL LAST-FOUR.
066300 250-NORMALIZE-SSN.
066400     MOVE "250-NORMALIZE-SSN" TO PARA-NAME.
066500     MOVE SPACES TO WS-SSN-DIGITS.
066600     MOVE 0 TO WS-SSN-DIGIT-CNT.
066700     PERFORM 252-SCAN-ONE-SSN-CHAR THRU 252-EXIT
066800             VARYING WS-SCAN-SUB FROM 1 BY 1
066900             UNTIL WS-SCAN-SUB > 11.
067000     IF WS-SSN-DIGIT-CNT < 4
067100         MOVE SPACES TO HSH-SSN
067200     ELSE
067300         MOVE WS-SSN-DIGITS(WS-SSN-DIGIT-CNT - 3:4) TO HSH-SSN
067400         IF HSH-SSN = "0000"
067500             MOVE SPACES TO HSH-SSN.
067600 250-EXIT.
067700     EXIT.
067800
067900*    ONE BYTE OF THE RAW EDIT-SSN FIELD. NON-DIGIT BYTES (HYPHENS,
068000*    SPACES) ARE SIMPLY SKIPPED RATHER THAN TREATED AS AN ERROR -
068100*    ROSTER FORMATS FOR THIS FIELD VARY TOO MUCH SITE TO SITE TO
068200*    ENFORCE ONE PUNCTUATION STYLE HERE.
068300 252-SCAN-ONE-SSN-CHAR.
068400     MOVE EDIT-SSN(WS-SCAN-SUB:1) TO WS-ONE-CHAR.
068500     IF WS-ONE-CHAR >= "0" AND WS-ONE-CHAR <= "9"
068600         ADD +1 TO WS-SSN-DIGIT-CNT
068700         MOVE WS-ONE-CHAR
068800             TO WS-SSN-DIGITS(WS-SSN-DIGIT-CNT:1).
068900 252-EXIT.
069000     EXIT.
069100
069200*    DELEGATES TO DTEVAL (FUNCTION "R" - REFORMAT) TO TURN
069300*    WHATEVER DATE FORMAT THE ROSTER SUPPLIED INTO CANONICAL
069400*    YYYY-MM-DD. DTEVAL ALREADY VALIDATED THE DATE BACK IN
069500*    HSHEDIT'S EDITS - THIS CALL ONLY REFORMATS, BUT STILL CHECKS
069600*    DTE-VALID, SINCE A RACE BETWEEN RUNS ON A SHARED PARM AREA IS
069700*    NOT SOMETHING THIS ROUTINE WANTS TO ASSUME AWAY.
069800 270-NORMALIZE-DOB.
069900     MOVE "270-NORMALIZE-DOB" TO PARA-NAME.
070000     MOVE "R" TO DTE-FUNCTION-CD.
070100     MOVE EDIT-DOB TO DTE-INPUT-DATE.
070200     CALL "DTEVAL" USING DTE-PARMS.
070300     IF DTE-VALID
070400         MOVE DTE-OUTPUT-DATE TO HSH-DATE-OF-BIRTH
070500     ELSE
070600         MOVE SPACES TO HSH-DATE-OF-BIRTH.
070700 270-EXIT.
070800     EXIT.
070900
071000*    THE FIRST TABLE ENTRY THAT MATCHES (IN TABLE ORDER) DECIDES
071100*    THE OUTCOME - THE LOOP STOPS AS SOON AS HSH-IS-EXCEPTION IS SET.
071200 300-EXCLUSION-CHECK.
071300     MOVE "300-EXCLUSION-CHECK" TO PARA-NAME.
071400     MOVE "N" TO HSH-IS-EXCEPTION.
071500     PERFORM 302-TEST-ONE-EXCL-ENTRY THRU 302-EXIT
071600             VARYING EXCL-IX FROM 1 BY 1
071700             UNTIL EXCL-IX > WS-EXCL-CNT
071800             OR HSH-EXCEPTION-YES.
071900     IF HSH-EXCEPTION-YES
072000         ADD +1 TO RECORDS-EXCEPTION.
072100 300-EXIT.
072200     EXIT.
072300
072400*    AN "EXACT" TABLE ENTRY MUST MATCH THE WHOLE FIRST OR LAST
072500*    NAME FIELD; A "PARTIAL" ENTRY IS TESTED BY THE WORD-BOUNDARY
072600*    SLIDE IN 320-PARTIAL-MATCH-TEST BELOW.
072700 302-TEST-ONE-EXCL-ENTRY.
072800     IF WS-EXCL-IS-EXACT(EXCL-IX)
072900         IF HSH-FIRST-NAME = WS-EXCL-NAME-PART(EXCL-IX)
073000            OR HSH-LAST-NAME = WS-EXCL-NAME-PART(EXCL-IX)
073100             MOVE "Y" TO HSH-IS-EXCEPTION
073200         END-IF
073300     ELSE
073400         PERFORM 320-PARTIAL-MATCH-TEST THRU 320-EXIT.
073500 302-EXIT.
073600     EXIT.
073700
073800*    "PARTIAL" MATCH - THE TABLE ENTRY APPEARS AS A SEPARATE
073900*    WHITESPACE-DELIMITED WORD WITHIN THE NAME. BOTH THE NAME AND
074000*    THE ENTRY ARE PADDED WITH A LEADING AND TRAILING SPACE SO A
074100*    START-OF-NAME OR END-OF-NAME HIT LOOKS LIKE ANY OTHER WORD
074200*    BOUNDARY, THEN THE PADDED ENTRY IS SLID ACROSS THE PADDED NAME
074300*    ONE POSITION AT A TIME.
074400 320-PARTIAL-MATCH-TEST.
074500     MOVE 0 TO WS-ENTRY-LEN.
074600     CALL "STRLTH" USING WS-EXCL-NAME-PART(EXCL-IX), WS-ENTRY-LEN.
074700     IF WS-ENTRY-LEN = 0
074800         GO TO 320-EXIT.
074900     MOVE SPACES TO WS-ENTRY-PADDED.
075000     STRING " " DELIMITED BY SIZE
075100            WS-EXCL-NAME-PART(EXCL-IX)(1:WS-ENTRY-LEN)
075200                                       DELIMITED BY SIZE
075300            " " DELIMITED BY SIZE
075400            INTO WS-ENTRY-PADDED.
075500     COMPUTE WS-PAD-LEN = WS-ENTRY-LEN + 2.
075600     MOVE "F" TO WS-SCAN-WHICH-SW.
075700     PERFORM 325-SCAN-ONE-NAME THRU 325-EXIT.
075800     IF NOT HSH-EXCEPTION-YES
075900         MOVE "L" TO WS-SCAN-WHICH-SW
076000         PERFORM 325-SCAN-ONE-NAME THRU 325-EXIT.
076100 320-EXIT.
076200     EXIT.
076300
076400*    BUILDS THE PADDED CANDIDATE (FIRST OR LAST NAME, PER
076500*    WS-SCAN-WHICH-SW) AND SLIDES THE PADDED ENTRY ACROSS IT ONE
076600*    POSITION AT A TIME. WS-HI-POS IS THE LAST STARTING POSITION
076700*    AT WHICH A WS-PAD-LEN-WIDE WINDOW STILL FITS INSIDE THE
076800*    42-BYTE CANDIDATE FIELD.
076900 325-SCAN-ONE-NAME.
077000     MOVE SPACES TO WS-MATCH-CAND.
077100     IF WS-SCAN-FIRST-NAME
077200         STRING " " DELIMITED BY SIZE
077300                HSH-FIRST-NAME DELIMITED BY SPACE
077400                " " DELIMITED BY SIZE
077500                INTO WS-MATCH-CAND
077600     ELSE
077700         STRING " " DELIMITED BY SIZE
077800                HSH-LAST-NAME DELIMITED BY SPACE
077900                " " DELIMITED BY SIZE
078000                INTO WS-MATCH-CAND.
078100     COMPUTE WS-HI-POS = 43 - WS-PAD-LEN.
078200     PERFORM 327-TEST-ONE-POSITION THRU 327-EXIT
078300             VARYING WS-SCAN-POS FROM 1 BY 1
078400             UNTIL WS-SCAN-POS > WS-HI-POS
078500             OR HSH-EXCEPTION-YES.
078600 325-EXIT.
078700     EXIT.
078800
078900*    ONE WINDOW POSITION, ONE COMPARE.
079000 327-TEST-ONE-POSITION.
079100     IF WS-MATCH-CAND(WS-SCAN-POS:WS-PAD-LEN) = WS-ENTRY-PADDED
079200         MOVE "Y" TO HSH-IS-EXCEPTION.
079300 327-EXIT.
079400     EXIT.
079500
079600*    CLOSES ALL FOUR FILES - CALLED BOTH FROM NORMAL CLEANUP AND
079700*    FROM THE ABEND PATH, SO AN ABORTED RUN STILL LEAVES ITS
079800*    FILES IN A CLOSED STATE FOR THE NEXT JOB STEP TO INSPECT.
079900 700-CLOSE-FILES.
080000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
080100     CLOSE PATEDIT, RUNPARM, PATNORM, SYSOUT.
080200 700-EXIT.
080300     EXIT.
080400
080500*    NORMAL END-OF-JOB - CLOSES FILES AND DISPLAYS THE FOUR RUN-
080600*    SUMMARY COUNTS TO THE JOB LOG, SAME SHAPE AS EVERY OTHER
080700*    STEP IN THIS SUITE.
080800 900-CLEANUP.
080900     MOVE "900-CLEANUP" TO PARA-NAME.
081000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
081100     DISPLAY "** RECORDS READ **".
081200     DISPLAY RECORDS-READ.
081300     DISPLAY "** RECORDS NORMALIZED **".
081400     DISPLAY RECORDS-NORMALIZED.
081500     DISPLAY "** RECORDS FLAGGED EXCEPTION **".
081600     DISPLAY RECORDS-EXCEPTION.
081700     DISPLAY "** RECORDS WRITTEN **".
081800     DISPLAY RECORDS-WRITTEN.
081900     DISPLAY "******** NORMAL END OF JOB HSHNORM ********".
082000 900-EXIT.
082100     EXIT.
082200
082300*    FATAL-ERROR PATH - WRITES THE ABEND-REC IMAGE TO SYSOUT,
082400*    CLOSES WHATEVER FILES ARE OPEN, AND FORCES AN ABEND VIA THE
082500*    OLD SHOP TRICK OF DIVIDING BY A WORKING-STORAGE ZERO (SEE
082600*    ABENDREC FOR ZERO-VAL/ONE-VAL) SO THE JOB STEP'S CONDITION
082700*    CODE SHOWS A HARD FAILURE RATHER THAN A CLEAN RETURN-CODE 0.
082800 1000-ABEND-RTN.
082900     WRITE SYSOUT-REC FROM ABEND-REC.
083000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
083100     DISPLAY "*** ABNORMAL END OF JOB-HSHNORM ***" UPON CONSOLE.
083200     DIVIDE ZERO-VAL INTO ONE-VAL.
