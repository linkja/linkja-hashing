000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/06/88.
000700 DATE-COMPILED. 08/11/26.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    RETURNS THE TRIMMED (TRAILING-SPACE-STRIPPED) LENGTH OF A
001200*    CALLER-SUPPLIED TEXT FIELD. USED THROUGHOUT THE LINKJA
001300*    HASHING SUITE TO SIZE A FIELD'S VALUE BEFORE IT IS
001400*    CONCATENATED INTO A HASH-TAG STRING (HSHCALC) OR A
001500*    NAME-NORMALIZATION WORK FIELD (HSHNORM) - BOTH OF WHICH
001600*    WOULD OTHERWISE CARRY A TRAIL OF UNWANTED SPACES FORWARD
001700*    FROM A PIC X(nn) WORKING FIELD.
001800*    NOTE - RETURN-LTH IS ADDED TO, NOT MOVED TO; CALLERS MUST
001900*    ZEROIZE IT BEFORE EACH CALL. THIS IS THE ORIGINAL SHOP
002000*    CALLING CONVENTION AND IS LEFT ALONE SO EXISTING CALLERS
002100*    DO NOT HAVE TO CHANGE.
002200*****************************************************************
002300*HISTORY
002400*  01/06/88 JS   ORIGINAL ROUTINE, WRITTEN FOR THE DAILY PATIENT
002500*                EDIT/UPDATE SUITE (TRIMMED LENGTH OF A PRINT
002600*                FIELD FOR THE OLD PATLIST REPORT).  THE ORIGINAL
002700*                METHOD REVERSED THE FIELD WITH FUNCTION REVERSE
002800*                AND TALLIED LEADING SPACES ON THE REVERSED COPY.
002900*  04/02/99 TGD  Y2K SWEEP - NO DATE FIELDS IN THIS ROUTINE,
003000*                REVIEWED AND LEFT AS-IS.
003100*  08/11/26 CLB  REQ HSH-0001 - REPOINTED REMARKS AND CALLERS AT
003200*                THE LINKJA HASHING SUITE (HSHCALC, HSHNORM).
003300*                CALLING CONVENTION UNCHANGED FROM THE ORIGINAL
003400*                ROUTINE (CALLER STILL ZEROIZES RETURN-LTH).
003500*  08/12/26 CLB  REQ HSH-0006 - HASH AND NORMALIZATION CALLERS
003600*                NOW PASS FIELDS UP TO 255 BYTES (PRIOR CALLERS
003700*                NEVER EXCEEDED 254). THE OLD FUNCTION-REVERSE /
003800*                INSPECT-TALLYING METHOD WAS TIED TO THE 254-BYTE
003900*                TEMP-TXT WORK AREA AND WAS REPLACED WITH A
004000*                BACKWARD TABLE SCAN AGAINST THE FULL 255-BYTE
004100*                ARGUMENT SO NO WORK-AREA RESIZE IS NEEDED IF A
004200*                FUTURE CALLER GROWS AGAIN. RETURN VALUE AND
004300*                CALLING CONVENTION ARE OTHERWISE UNCHANGED.
004400*****************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500*----------------------------------------------------------------
005600*    WS-IX WALKS TEXT1-BYTE BACKWARD FROM THE LAST POSITION. IT
005700*    IS DECLARED COMP PER SHOP STANDARD FOR ANY FIELD USED AS A
005800*    TABLE SUBSCRIPT OR LOOP COUNTER.
005900*----------------------------------------------------------------
006000 01  MISC-FIELDS.
006100     05  WS-IX                  PIC S9(4) COMP VALUE +0.
006200     05  WS-BYTES-SCANNED       PIC S9(4) COMP VALUE +0.
006300     05  WS-BYTES-SCANNED-X REDEFINES WS-BYTES-SCANNED
006400                                PIC 9(04).
006500     05  WS-FOUND-SW            PIC X(01) VALUE "N".
006600         88  WS-FOUND                      VALUE "Y".
006700     05  FILLER                 PIC X(20) VALUE SPACES.
006800*
006900 LINKAGE SECTION.
007000*----------------------------------------------------------------
007100*    TEXT1-TBL IS A BYTE-SUBSCRIPTED VIEW OF TEXT1 SO THE SCAN
007200*    BELOW CAN WALK THE FIELD ONE POSITION AT A TIME WITHOUT
007300*    REFERENCE MODIFICATION.
007400*----------------------------------------------------------------
007500 01  TEXT1                      PIC X(255).
007600 01  TEXT1-TBL REDEFINES TEXT1.
007700     05  TEXT1-BYTE             PIC X(01) OCCURS 255 TIMES.
007800*----------------------------------------------------------------
007900*    RETURN-LTH-COMP IS A COMP VIEW OF THE CALLER'S RETURN-LTH
008000*    PARAMETER. THE CALLER'S OWN COPY IS DISPLAY (SHOP STANDARD
008100*    FOR A FIELD THAT MAY BE EDITED OR DISPLAYED BY THE CALLER),
008200*    BUT THE ADD BELOW RUNS AGAINST THE COMP REDEFINITION SO THE
008300*    ACCUMULATION DOES NOT RUN THROUGH DISPLAY ARITHMETIC.
008400*----------------------------------------------------------------
008500 01  RETURN-LTH                 PIC S9(4).
008600 01  RETURN-LTH-COMP REDEFINES RETURN-LTH
008700                                PIC S9(4) COMP.
008800*
008900 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
009000*
009100 000-COMPUTE-TRIMMED-LENGTH.
009200*    STARTING POSITION IS THE LAST BYTE OF THE FIELD. THE SCAN
009300*    PARAGRAPH BELOW BACKS UP ONE BYTE AT A TIME UNTIL IT HITS A
009400*    NON-SPACE BYTE OR RUNS OFF THE FRONT OF THE FIELD (AN
009500*    ALL-SPACE ARGUMENT, WHICH IS A VALID CALL AND RETURNS A
009600*    TRIMMED LENGTH OF ZERO).
009700     MOVE LENGTH OF TEXT1 TO WS-IX.
009800     MOVE "N" TO WS-FOUND-SW.
009900     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
010000         UNTIL WS-FOUND OR WS-IX = 0.
010100*    ADD THE SURVIVING POSITION COUNT (WS-IX IS NOW EITHER THE
010200*    SUBSCRIPT OF THE LAST NON-SPACE BYTE OR ZERO) INTO THE
010300*    CALLER'S RETURN-LTH, VIA THE COMP REDEFINITION.
010400     ADD WS-IX TO RETURN-LTH-COMP.
010500*    THE SCAN CANNOT LOOK AT MORE BYTES THAN TEXT1 HAS. IF IT
010600*    EVER DOES, SOMETHING IS WRONG WITH THE UNTIL TEST ABOVE -
010700*    DISPLAY THE DISPLAY-FORMAT SCAN COUNT SO A SHOP DEBUG
010800*    SESSION HAS SOMETHING TO LOOK AT WITHOUT NEEDING A COMP
010900*    FORMATTER.
011000     IF WS-BYTES-SCANNED GREATER THAN 255
011100         DISPLAY "STRLTH - SCAN COUNT " WS-BYTES-SCANNED-X
011200             " EXCEEDS FIELD WIDTH"
011300     END-IF.
011400 000-EXIT.
011500     GOBACK.
011600*
011700 100-SCAN-BACKWARD.
011800*    COUNT EVERY POSITION THE SCAN LOOKS AT, PURELY FOR A
011900*    POST-RUN SANITY CHECK (WS-BYTES-SCANNED-X CAN NEVER EXCEED
012000*    255; A SHOP DEBUG SESSION CAN DISPLAY IT IF THIS ROUTINE IS
012100*    EVER SUSPECTED OF LOOPING).
012200     ADD 1 TO WS-BYTES-SCANNED.
012300     IF TEXT1-BYTE (WS-IX) NOT EQUAL TO SPACE
012400         SET WS-FOUND TO TRUE
012500     ELSE
012600         SUBTRACT 1 FROM WS-IX
012700     END-IF.
012800 100-EXIT.
012900     EXIT.
