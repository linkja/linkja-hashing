000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  HSHCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/89.
000700 DATE-COMPILED. 08/11/26.
000800 SECURITY. CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    COMPUTES THE ELEVEN LINKJA HASH-RESULT FIELDS (PIDHASH PLUS
001200*    HASH1 THROUGH HASH10) FOR ONE PATIENT ROW. REPLACES THIS
001300*    SHOP'S OLD CLCLBCST ROUTINE, WHICH COMPUTED A PATIENT'S
001400*    NET BILLED COST FOR THE RETIRED DAILY ROOM-CHARGE SUITE FROM
001500*    A SINGLE CALLER-SUPPLIED RECORD AND A TYPE SWITCH - THE SAME
001600*    ONE-RECORD-IN/MULTIPLE-RESULTS-OUT SHAPE THIS ROUTINE KEEPS.
001700*
001800*    ALL HASH INPUTS ARE BUILT BY CONCATENATING A SHORT FIELD TAG
001900*    WITH THE FIELD'S CURRENT VALUE, FOR EVERY FIELD INVOLVED, WITH
002000*    NO SEPARATOR CHARACTERS BETWEEN TAG/VALUE PAIRS, FOLLOWED BY A
002100*    SALT TAG AND THE SALT VALUE. CALC-DERIVED-SW SKIPS HASH7/
002200*    HASH8 (PRIMARY-RECORD-ONLY FIELDS). CALC-HAS-SSN-SW SKIPS
002300*    HASH1/HASH3/HASH5/HASH7/HASH9/HASH10 WHEN THE SSN IS BLANK.
002400*    THE CALLER (HSHHASH, HSHDHASH) COMPUTES TRANSPOSED-DOB,
002500*    DOB-PLUS-1-DAY, DOB-PLUS-1-YEAR AND DAYS-OFFSET VIA DTEVAL
002600*    BEFORE THIS ROUTINE IS CALLED.
002700*
002800*    THE ACTUAL ONE-WAY DIGEST IS TAKEN WITH ICSF'S CSNBOWH
002900*    CALLABLE SERVICE (SHA-512 RULE), THE SAME CRYPTOGRAPHIC
003000*    FACILITY SECURITY ASKED US TO STANDARDIZE ON FOR ANY NEW
003100*    ONE-WAY HASHING WORK ON THIS LPAR. THE RAW 64-BYTE DIGEST IS
003200*    TRANSLATED TO 128 BYTES OF UPPERCASE HEX TEXT BEFORE IT IS
003300*    HANDED BACK, SINCE THE SITES EXCHANGE HASH VALUES AS PRINTABLE
003400*    TEXT, NOT BINARY.
003500*
003600*    WHICH ELEVEN FIELDS GO INTO WHICH RESULT (SEE THE BANNER OVER
003700*    EACH PARAGRAPH BELOW FOR THE EXACT RECIPE):
003800*       PIDHASH - PATIENT-ID + SITE-ID + DAYS-OFFSET + PRIVATE SALT.
003900*                 THE ONLY RESULT KEYED OFF AN INTERNAL ID RATHER
004000*                 THAN DEMOGRAPHICS - USED TO RE-LINK A PATIENT'S
004100*                 OWN ROWS ACROSS SITES WITHOUT COMPARING NAMES.
004200*       HASH1   - FIRST/LAST/DOB/SSN, NAMES IN NATURAL ORDER.
004300*       HASH2   - FIRST/LAST/DOB, NAMES IN NATURAL ORDER, NO SSN.
004400*       HASH3   - FIRST/LAST/DOB/SSN, NAMES SWAPPED (CATCHES A
004500*                 TRANSPOSED FIRST/LAST NAME PAIR ON THE ROSTER).
004600*       HASH4   - LIKE HASH3, BUT NO SSN.
004700*       HASH5   - LIKE HASH1, BUT DOB TRANSPOSED (MONTH/DAY SWAP).
004800*       HASH6   - LIKE HASH5, BUT NO SSN.
004900*       HASH7   - FIRST-3-OF-FIRST-NAME/LAST/DOB/SSN, PRIMARY ROWS
005000*                 ONLY (A SHORTENED-FIRST-NAME VARIANT FOR SITES
005100*                 THAT ONLY KEEP A PARTIAL FIRST NAME ON FILE).
005200*       HASH8   - LIKE HASH7, BUT NO SSN.
005300*       HASH9   - LIKE HASH1, BUT DOB SHIFTED ONE DAY LATER (CATCHES
005400*                 AN OFF-BY-ONE-DAY DOB ENTRY ERROR AT THE SITE).
005500*       HASH10  - LIKE HASH1, BUT DOB SHIFTED ONE YEAR LATER (CATCHES
005600*                 AN OFF-BY-ONE-YEAR DOB ENTRY ERROR AT THE SITE).
005700*****************************************************************
005800*HISTORY
005900*  06/14/89 JS   ORIGINAL ROUTINE (CLCLBCST) - NET PATIENT COST
006000*                FOR A LAB TEST OR EQUIPMENT CHARGE.
006100*  02/04/97 MM   ADDED ENHANCEMENT TO HANDLE EQUIPMENT CHARGES.
006200*  04/02/99 TGD  Y2K SWEEP - NO DATE FIELDS IN THIS ROUTINE,
006300*                REVIEWED AND LEFT AS-IS.
006400*  08/11/26 CLB  REQ HSH-0001 - DAILY ROOM-CHARGE SUITE RETIRED.
006500*                ROUTINE REBUILT UNDER THE SAME NAME TO COMPUTE
006600*                THE LINKJA HASH-RESULT FIELDS INSTEAD OF A
006700*                BILLED COST. OLD COST ARITHMETIC REMOVED.
006800*  08/12/26 CLB  REQ HSH-0006 - ADDED THE FIELD-RECIPE SUMMARY TO
006900*                REMARKS AND A PER-HASH BANNER ON EACH PARAGRAPH -
007000*                SHOP REVIEW COULD NOT TELL HASH3 FROM HASH4 AT A
007100*                GLANCE. NO CALCULATION LOGIC CHANGED.
007200*****************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 INPUT-OUTPUT SECTION.
007800*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 WORKING-STORAGE SECTION.
008300*    SHORT TAGS PREFIXED ONTO EACH FIELD'S VALUE BEFORE IT GOES
008400*    INTO A HASH INPUT STRING - KEEPS TWO DIFFERENT FIELDS THAT
008500*    HAPPEN TO HOLD THE SAME TEXT (E.G. A DOB THAT LOOKS LIKE A
008600*    SSN SUBSTRING) FROM COLLIDING IN THE CONCATENATED STRING.
008700 01  WS-HASH-TAGS.
008800     05  WS-TAG-PID                 PIC X(03) VALUE "PID".
008900     05  WS-TAG-SID                 PIC X(03) VALUE "SID".
009000     05  WS-TAG-DOF                 PIC X(03) VALUE "DOF".
009100     05  WS-TAG-PRV                 PIC X(03) VALUE "PRV".
009200     05  WS-TAG-FN                  PIC X(02) VALUE "FN".
009300     05  WS-TAG-LN                  PIC X(02) VALUE "LN".
009400     05  WS-TAG-DOB                 PIC X(03) VALUE "DOB".
009500     05  WS-TAG-SSN                 PIC X(03) VALUE "SSN".
009600     05  WS-TAG-PRS                 PIC X(03) VALUE "PRS".
009700     05  FILLER                     PIC X(20) VALUE SPACES.
009800*
009900*    SCRATCH AREA FOR BUILDING ONE HASH'S INPUT STRING BEFORE IT
010000*    GOES TO ICSF. RE-USED ACROSS ALL ELEVEN HASH CALCULATIONS -
010100*    EVERY PARAGRAPH BELOW CLEARS IT FIRST.
010200 01  WS-HASH-BUILD-FIELDS.
010300     05  WS-HASH-INPUT-TEXT         PIC X(600).
010400     05  WS-DAYS-OFFSET-SIGN        PIC X(01).
010500     05  WS-DAYS-OFFSET-ABS         PIC 9(09).
010600     05  WS-DAYS-OFFSET-TXT         PIC X(10).
010700     05  WS-FNAME-LEN               PIC S9(04) COMP VALUE 0.
010800     05  WS-FNAME3-LEN              PIC S9(04) COMP VALUE 0.
010900     05  FILLER                     PIC X(20) VALUE SPACES.
011000*
011100*    HEX-ENCODING WORK AREA - TURNS THE RAW 64-BYTE SHA-512 DIGEST
011200*    ICSF RETURNS INTO 128 BYTES OF PRINTABLE UPPERCASE HEX.
011300*    WS-ONE-BYTE-NUM IS A COMP-5 (NATIVE BINARY) REDEFINITION OF A
011400*    SINGLE DIGEST BYTE SO THE DIVIDE BELOW CAN TREAT IT AS AN
011500*    UNSIGNED 0-255 VALUE RATHER THAN A DISPLAY CHARACTER.
011600 01  WS-HEX-CONVERT-FIELDS.
011700     05  WS-HEX-DIGITS              PIC X(16)
011800                                     VALUE "0123456789ABCDEF".
011900     05  WS-HASH-DIGEST             PIC X(64).
012000     05  WS-HASH-HEX-RESULT         PIC X(128).
012100     05  WS-BYTE-IDX                PIC S9(04) COMP VALUE 0.
012200     05  WS-OUT-POS                 PIC S9(04) COMP VALUE 0.
012300     05  WS-ONE-BYTE-GROUP.
012400         10  WS-ONE-BYTE                PIC X(01).
012500     05  WS-ONE-BYTE-NUM REDEFINES WS-ONE-BYTE-GROUP
012600                                    PIC 9(02) COMP-5.
012700     05  WS-HI-NIBBLE                PIC S9(04) COMP VALUE 0.
012800     05  WS-LO-NIBBLE                PIC S9(04) COMP VALUE 0.
012900     05  FILLER                     PIC X(20) VALUE SPACES.
013000*
013100*    CSNBOWH (ICSF ONE-WAY HASH) CALLABLE-SERVICE PARAMETER LIST,
013200*    IN THE FIXED ORDER ICSF REQUIRES. ICSF-RULE-ARRAY IS HARD-
013300*    CODED TO "SHA-512 " - THIS ROUTINE NEVER COMPUTES ANY OTHER
013400*    DIGEST ALGORITHM.
013500 01  WS-ICSF-PARMS.
013600     05  ICSF-RETURN-CODE           PIC S9(08) COMP.
013700     05  ICSF-RETURN-CODE-DISP REDEFINES ICSF-RETURN-CODE
013800                                    PIC S9(08).
013900     05  ICSF-REASON-CODE           PIC S9(08) COMP.
014000     05  ICSF-REASON-CODE-DISP REDEFINES ICSF-REASON-CODE
014100                                    PIC S9(08).
014200     05  ICSF-EXIT-DATA-LEN         PIC S9(08) COMP VALUE 0.
014300     05  ICSF-EXIT-DATA             PIC X(08).
014400     05  ICSF-RULE-ARRAY-COUNT      PIC S9(08) COMP VALUE 1.
014500     05  ICSF-RULE-ARRAY            PIC X(08) VALUE "SHA-512 ".
014600     05  ICSF-TEXT-LENGTH           PIC S9(08) COMP VALUE 0.
014700     05  ICSF-TEXT                  PIC X(600).
014800     05  ICSF-CHAIN-VEC-LEN         PIC S9(08) COMP VALUE 0.
014900     05  ICSF-CHAIN-VECTOR          PIC X(64).
015000     05  ICSF-HASH-LENGTH           PIC S9(08) COMP VALUE 64.
015100     05  FILLER                     PIC X(20) VALUE SPACES.
015200*
015300*    CALLER'S RECORD - ONE PATIENT ROW'S DEMOGRAPHICS AND SALTS
015400*    IN, ELEVEN HASH RESULTS OUT. CALC-DAYS-OFFSET AND THE THREE
015500*    ALTERNATE-DOB FIELDS ARE COMPUTED BY THE CALLER VIA DTEVAL
015600*    BEFORE THIS ROUTINE IS EVER CALLED - THIS ROUTINE DOES NO
015700*    DATE ARITHMETIC OF ITS OWN.
015800 LINKAGE SECTION.
015900 01  HSH-CALC-REC.
016000     05  CALC-DERIVED-SW            PIC X(01).
016100         88  CALC-IS-DERIVED            VALUE "Y".
016200         88  CALC-IS-PRIMARY            VALUE "N".
016300     05  CALC-HAS-SSN-SW            PIC X(01).
016400         88  CALC-SSN-PRESENT           VALUE "Y".
016500         88  CALC-SSN-ABSENT            VALUE "N".
016600     05  CALC-PATIENT-ID            PIC X(40).
016700     05  CALC-SITE-ID               PIC X(20).
016800     05  CALC-FIRST-NAME            PIC X(40).
016900     05  CALC-LAST-NAME             PIC X(40).
017000     05  CALC-DOB                   PIC X(10).
017100     05  CALC-TRANSPOSED-DOB        PIC X(10).
017200     05  CALC-DOB-PLUS-1-DAY        PIC X(10).
017300     05  CALC-DOB-PLUS-1-YEAR       PIC X(10).
017400     05  CALC-SSN                   PIC X(04).
017500     05  CALC-DAYS-OFFSET           PIC S9(09) COMP.
017600     05  CALC-PRIVATE-SALT          PIC X(64).
017700     05  CALC-PROJECT-SALT          PIC X(64).
017800     05  CALC-PIDHASH               PIC X(128).
017900     05  CALC-HASH1                 PIC X(128).
018000     05  CALC-HASH2                 PIC X(128).
018100     05  CALC-HASH3                 PIC X(128).
018200     05  CALC-HASH4                 PIC X(128).
018300     05  CALC-HASH5                 PIC X(128).
018400     05  CALC-HASH6                 PIC X(128).
018500     05  CALC-HASH7                 PIC X(128).
018600     05  CALC-HASH8                 PIC X(128).
018700     05  CALC-HASH9                 PIC X(128).
018800     05  CALC-HASH10                PIC X(128).
018900*
019000 01  RETURN-CD                      PIC 9(4) COMP.
019100*
019200*----------------------------------------------------------------
019300*    MAIN DRIVER - CLEARS ALL ELEVEN RESULT FIELDS, THEN RUNS THE
019400*    FOUR HASHES EVERY ROW GETS (PIDHASH, HASH2, HASH4, HASH6),
019500*    THEN HASH8 FOR PRIMARY ROWS ONLY, THEN, ONLY WHEN THE SSN IS
019600*    PRESENT, THE SIX SSN-BEARING HASHES. A ROW WITH NO SSN AND A
019700*    DERIVED-ROW FLAG OF "Y" THEREFORE COMES BACK WITH ONLY FOUR
019800*    OF THE ELEVEN RESULT FIELDS FILLED IN - THE REST STAY SPACE,
019900*    WHICH THE CALLER TREATS AS "NOT COMPUTED FOR THIS ROW", NOT
020000*    AS AN ERROR.
020100*----------------------------------------------------------------
020200 PROCEDURE DIVISION USING HSH-CALC-REC, RETURN-CD.
020300*
020400 000-MAIN.
020500     MOVE SPACES TO CALC-PIDHASH CALC-HASH1 CALC-HASH2 CALC-HASH3
020600                     CALC-HASH4 CALC-HASH5 CALC-HASH6 CALC-HASH7
020700                     CALC-HASH8 CALC-HASH9 CALC-HASH10.
020800     PERFORM 100-CALC-PIDHASH.
020900     PERFORM 200-CALC-HASH2.
021000     PERFORM 300-CALC-HASH4.
021100     PERFORM 400-CALC-HASH6.
021200     IF CALC-IS-PRIMARY
021300         PERFORM 500-CALC-HASH8
021400     END-IF.
021500     IF CALC-SSN-PRESENT
021600         PERFORM 600-CALC-HASH1
021700         PERFORM 700-CALC-HASH3
021800         PERFORM 800-CALC-HASH5
021900         IF CALC-IS-PRIMARY
022000             PERFORM 900-CALC-HASH7
022100         END-IF
022200         PERFORM 950-CALC-HASH9
022300         PERFORM 960-CALC-HASH10
022400     END-IF.
022500     MOVE ZERO TO RETURN-CD.
022600     GOBACK.
022700*
022800*    PIDHASH - PATIENT-ID + SITE-ID + DAYS-OFFSET (SIGNED, TEXT
022900*    FORM) + PRIVATE SALT. THE ONLY ONE OF THE ELEVEN RESULTS TIED
023000*    TO THE SITE'S OWN INTERNAL PATIENT-ID RATHER THAN TO
023100*    DEMOGRAPHICS, AND THE ONLY ONE BUILT WITH THE PRIVATE SALT
023200*    (EVERYTHING ELSE USES THE PROJECT SALT) - IT IS MEANT TO
023300*    STAY COMPARABLE ONLY WITHIN ONE SITE'S OWN DATA, NEVER ACROSS
023400*    SITES.
023500 100-CALC-PIDHASH.
023600     IF CALC-DAYS-OFFSET < 0
023700         MOVE "-" TO WS-DAYS-OFFSET-SIGN
023800         COMPUTE WS-DAYS-OFFSET-ABS = 0 - CALC-DAYS-OFFSET
023900     ELSE
024000         MOVE "+" TO WS-DAYS-OFFSET-SIGN
024100         MOVE CALC-DAYS-OFFSET TO WS-DAYS-OFFSET-ABS
024200     END-IF.
024300     MOVE SPACES TO WS-DAYS-OFFSET-TXT.
024400     STRING WS-DAYS-OFFSET-SIGN DELIMITED BY SIZE
024500            WS-DAYS-OFFSET-ABS DELIMITED BY SIZE
024600         INTO WS-DAYS-OFFSET-TXT
024700     END-STRING.
024800     MOVE SPACES TO WS-HASH-INPUT-TEXT.
024900     STRING WS-TAG-PID           DELIMITED BY SIZE
025000            CALC-PATIENT-ID      DELIMITED BY SPACE
025100            WS-TAG-SID           DELIMITED BY SIZE
025200            CALC-SITE-ID         DELIMITED BY SPACE
025300            WS-TAG-DOF           DELIMITED BY SIZE
025400            WS-DAYS-OFFSET-TXT   DELIMITED BY SPACE
025500            WS-TAG-PRV           DELIMITED BY SIZE
025600            CALC-PRIVATE-SALT    DELIMITED BY SPACE
025700         INTO WS-HASH-INPUT-TEXT
025800     END-STRING.
025900     PERFORM 970-COMPUTE-ONE-WAY-HASH.
026000     MOVE WS-HASH-HEX-RESULT TO CALC-PIDHASH.
026100 100-EXIT.
026200     EXIT.
026300*
026400*    HASH2 - FIRST/LAST/DOB, NAMES IN NATURAL ORDER, NO SSN. THE
026500*    BASELINE DEMOGRAPHIC MATCH KEY FOR A ROW THAT HAS NO USABLE
026600*    SSN LAST-FOUR.
026700 200-CALC-HASH2.
026800     MOVE SPACES TO WS-HASH-INPUT-TEXT.
026900     STRING WS-TAG-FN             DELIMITED BY SIZE
027000            CALC-FIRST-NAME       DELIMITED BY SPACE
027100            WS-TAG-LN             DELIMITED BY SIZE
027200            CALC-LAST-NAME        DELIMITED BY SPACE
027300            WS-TAG-DOB            DELIMITED BY SIZE
027400            CALC-DOB              DELIMITED BY SPACE
027500            WS-TAG-PRS            DELIMITED BY SIZE
027600            CALC-PROJECT-SALT     DELIMITED BY SPACE
027700         INTO WS-HASH-INPUT-TEXT
027800     END-STRING.
027900     PERFORM 970-COMPUTE-ONE-WAY-HASH.
028000     MOVE WS-HASH-HEX-RESULT TO CALC-HASH2.
028100 200-EXIT.
028200     EXIT.
028300*
028400*    HASH4 - SAME AS HASH2, BUT WITH FIRST-NAME AND LAST-NAME
028500*    SWAPPED INTO EACH OTHER'S TAG BEFORE HASHING. CATCHES A
028600*    PATIENT WHOSE FIRST AND LAST NAME WERE ENTERED IN THE WRONG
028700*    FIELDS AT ONE SITE BUT THE RIGHT FIELDS AT ANOTHER.
028800 300-CALC-HASH4.
028900     MOVE SPACES TO WS-HASH-INPUT-TEXT.
029000     STRING WS-TAG-FN             DELIMITED BY SIZE
029100            CALC-LAST-NAME        DELIMITED BY SPACE
029200            WS-TAG-LN             DELIMITED BY SIZE
029300            CALC-FIRST-NAME       DELIMITED BY SPACE
029400            WS-TAG-DOB            DELIMITED BY SIZE
029500            CALC-DOB              DELIMITED BY SPACE
029600            WS-TAG-PRS            DELIMITED BY SIZE
029700            CALC-PROJECT-SALT     DELIMITED BY SPACE
029800         INTO WS-HASH-INPUT-TEXT
029900     END-STRING.
030000     PERFORM 970-COMPUTE-ONE-WAY-HASH.
030100     MOVE WS-HASH-HEX-RESULT TO CALC-HASH4.
030200 300-EXIT.
030300     EXIT.
030400*
030500*    HASH6 - SAME AS HASH2, BUT AGAINST CALC-TRANSPOSED-DOB (THE
030600*    CALLER'S MONTH/DAY-SWAPPED VIEW OF THE DOB) RATHER THAN
030700*    CALC-DOB ITSELF. CATCHES A DOB ENTERED MM/DD INSTEAD OF
030800*    DD/MM OR VICE VERSA.
030900 400-CALC-HASH6.
031000     MOVE SPACES TO WS-HASH-INPUT-TEXT.
031100     STRING WS-TAG-FN             DELIMITED BY SIZE
031200            CALC-FIRST-NAME       DELIMITED BY SPACE
031300            WS-TAG-LN             DELIMITED BY SIZE
031400            CALC-LAST-NAME        DELIMITED BY SPACE
031500            WS-TAG-DOB            DELIMITED BY SIZE
031600            CALC-TRANSPOSED-DOB   DELIMITED BY SPACE
031700            WS-TAG-PRS            DELIMITED BY SIZE
031800            CALC-PROJECT-SALT     DELIMITED BY SPACE
031900         INTO WS-HASH-INPUT-TEXT
032000     END-STRING.
032100     PERFORM 970-COMPUTE-ONE-WAY-HASH.
032200     MOVE WS-HASH-HEX-RESULT TO CALC-HASH6.
032300 400-EXIT.
032400     EXIT.
032500*
032600*    HASH8 - LIKE HASH2, BUT ONLY THE FIRST THREE BYTES OF THE
032700*    FIRST NAME GO IN (VIA 290-FIND-FIRST3-LEN BELOW), AND ONLY
032800*    FOR A PRIMARY (NON-DERIVED) ROW. MATCHES A SITE THAT ONLY
032900*    KEEPS A THREE-CHARACTER FIRST-NAME ABBREVIATION ON FILE.
033000 500-CALC-HASH8.
033100     PERFORM 290-FIND-FIRST3-LEN.
033200     MOVE SPACES TO WS-HASH-INPUT-TEXT.
033300     STRING WS-TAG-FN             DELIMITED BY SIZE
033400            CALC-FIRST-NAME(1:WS-FNAME3-LEN) DELIMITED BY SIZE
033500            WS-TAG-LN             DELIMITED BY SIZE
033600            CALC-LAST-NAME        DELIMITED BY SPACE
033700            WS-TAG-DOB            DELIMITED BY SIZE
033800            CALC-DOB              DELIMITED BY SPACE
033900            WS-TAG-PRS            DELIMITED BY SIZE
034000            CALC-PROJECT-SALT     DELIMITED BY SPACE
034100         INTO WS-HASH-INPUT-TEXT
034200     END-STRING.
034300     PERFORM 970-COMPUTE-ONE-WAY-HASH.
034400     MOVE WS-HASH-HEX-RESULT TO CALC-HASH8.
034500 500-EXIT.
034600     EXIT.
034700*
034800*    HASH1 - LIKE HASH2, BUT WITH THE SSN LAST-FOUR TAGGED IN
034900*    BETWEEN THE DOB AND THE SALT. ONLY COMPUTED WHEN CALC-HAS-
035000*    SSN-SW SAYS THE ROW HAS A USABLE SSN.
035100 600-CALC-HASH1.
035200     MOVE SPACES TO WS-HASH-INPUT-TEXT.
035300     STRING WS-TAG-FN             DELIMITED BY SIZE
035400            CALC-FIRST-NAME       DELIMITED BY SPACE
035500            WS-TAG-LN             DELIMITED BY SIZE
035600            CALC-LAST-NAME        DELIMITED BY SPACE
035700            WS-TAG-DOB            DELIMITED BY SIZE
035800            CALC-DOB              DELIMITED BY SPACE
035900            WS-TAG-SSN            DELIMITED BY SIZE
036000            CALC-SSN              DELIMITED BY SPACE
036100            WS-TAG-PRS            DELIMITED BY SIZE
036200            CALC-PROJECT-SALT     DELIMITED BY SPACE
036300         INTO WS-HASH-INPUT-TEXT
036400     END-STRING.
036500     PERFORM 970-COMPUTE-ONE-WAY-HASH.
036600     MOVE WS-HASH-HEX-RESULT TO CALC-HASH1.
036700 600-EXIT.
036800     EXIT.
036900*
037000*    HASH3 - HASH1'S SSN-BEARING RECIPE, BUT WITH FIRST/LAST NAME
037100*    SWAPPED THE SAME WAY HASH4 SWAPS THEM FOR HASH2.
037200 700-CALC-HASH3.
037300     MOVE SPACES TO WS-HASH-INPUT-TEXT.
037400     STRING WS-TAG-FN             DELIMITED BY SIZE
037500            CALC-LAST-NAME        DELIMITED BY SPACE
037600            WS-TAG-LN             DELIMITED BY SIZE
037700            CALC-FIRST-NAME       DELIMITED BY SPACE
037800            WS-TAG-DOB            DELIMITED BY SIZE
037900            CALC-DOB              DELIMITED BY SPACE
038000            WS-TAG-SSN            DELIMITED BY SIZE
038100            CALC-SSN              DELIMITED BY SPACE
038200            WS-TAG-PRS            DELIMITED BY SIZE
038300            CALC-PROJECT-SALT     DELIMITED BY SPACE
038400         INTO WS-HASH-INPUT-TEXT
038500     END-STRING.
038600     PERFORM 970-COMPUTE-ONE-WAY-HASH.
038700     MOVE WS-HASH-HEX-RESULT TO CALC-HASH3.
038800 700-EXIT.
038900     EXIT.
039000*
039100*    HASH5 - HASH1'S SSN-BEARING RECIPE, BUT AGAINST THE
039200*    TRANSPOSED DOB, THE SAME MONTH/DAY-SWAP HASH6 APPLIES TO
039300*    HASH2.
039400 800-CALC-HASH5.
039500     MOVE SPACES TO WS-HASH-INPUT-TEXT.
039600     STRING WS-TAG-FN             DELIMITED BY SIZE
039700            CALC-FIRST-NAME       DELIMITED BY SPACE
039800            WS-TAG-LN             DELIMITED BY SIZE
039900            CALC-LAST-NAME        DELIMITED BY SPACE
040000            WS-TAG-DOB            DELIMITED BY SIZE
040100            CALC-TRANSPOSED-DOB   DELIMITED BY SPACE
040200            WS-TAG-SSN            DELIMITED BY SIZE
040300            CALC-SSN              DELIMITED BY SPACE
040400            WS-TAG-PRS            DELIMITED BY SIZE
040500            CALC-PROJECT-SALT     DELIMITED BY SPACE
040600         INTO WS-HASH-INPUT-TEXT
040700     END-STRING.
040800     PERFORM 970-COMPUTE-ONE-WAY-HASH.
040900     MOVE WS-HASH-HEX-RESULT TO CALC-HASH5.
041000 800-EXIT.
041100     EXIT.
041200*
041300*    HASH7 - HASH1'S SSN-BEARING RECIPE, BUT WITH ONLY THE FIRST
041400*    THREE BYTES OF THE FIRST NAME (LIKE HASH8), AND ONLY FOR A
041500*    PRIMARY ROW.
041600 900-CALC-HASH7.
041700     PERFORM 290-FIND-FIRST3-LEN.
041800     MOVE SPACES TO WS-HASH-INPUT-TEXT.
041900     STRING WS-TAG-FN             DELIMITED BY SIZE
042000            CALC-FIRST-NAME(1:WS-FNAME3-LEN) DELIMITED BY SIZE
042100            WS-TAG-LN             DELIMITED BY SIZE
042200            CALC-LAST-NAME        DELIMITED BY SPACE
042300            WS-TAG-DOB            DELIMITED BY SIZE
042400            CALC-DOB              DELIMITED BY SPACE
042500            WS-TAG-SSN            DELIMITED BY SIZE
042600            CALC-SSN              DELIMITED BY SPACE
042700            WS-TAG-PRS            DELIMITED BY SIZE
042800            CALC-PROJECT-SALT     DELIMITED BY SPACE
042900         INTO WS-HASH-INPUT-TEXT
043000     END-STRING.
043100     PERFORM 970-COMPUTE-ONE-WAY-HASH.
043200     MOVE WS-HASH-HEX-RESULT TO CALC-HASH7.
043300 900-EXIT.
043400     EXIT.
043500*
043600*    HASH9 - HASH1'S SSN-BEARING RECIPE, BUT AGAINST CALC-DOB-
043700*    PLUS-1-DAY (THE CALLER'S DTEVAL-COMPUTED DOB-PLUS-ONE-DAY)
043800*    INSTEAD OF CALC-DOB. CATCHES A DOB THAT IS OFF BY EXACTLY
043900*    ONE CALENDAR DAY AT ONE SITE VERSUS ANOTHER.
044000 950-CALC-HASH9.
044100     MOVE SPACES TO WS-HASH-INPUT-TEXT.
044200     STRING WS-TAG-FN             DELIMITED BY SIZE
044300            CALC-FIRST-NAME       DELIMITED BY SPACE
044400            WS-TAG-LN             DELIMITED BY SIZE
044500            CALC-LAST-NAME        DELIMITED BY SPACE
044600            WS-TAG-DOB            DELIMITED BY SIZE
044700            CALC-DOB-PLUS-1-DAY   DELIMITED BY SPACE
044800            WS-TAG-SSN            DELIMITED BY SIZE
044900            CALC-SSN              DELIMITED BY SPACE
045000            WS-TAG-PRS            DELIMITED BY SIZE
045100            CALC-PROJECT-SALT     DELIMITED BY SPACE
045200         INTO WS-HASH-INPUT-TEXT
045300     END-STRING.
045400     PERFORM 970-COMPUTE-ONE-WAY-HASH.
045500     MOVE WS-HASH-HEX-RESULT TO CALC-HASH9.
045600 950-EXIT.
045700     EXIT.
045800*
045900*    HASH10 - HASH1'S SSN-BEARING RECIPE, BUT AGAINST CALC-DOB-
046000*    PLUS-1-YEAR, THE SAME WAY HASH9 SHIFTS BY A DAY. CATCHES A
046100*    DOB THAT IS OFF BY EXACTLY ONE YEAR (A COMMON TRANSCRIPTION
046200*    ERROR WHEN A BIRTH YEAR IS KEYED WRONG).
046300 960-CALC-HASH10.
046400     MOVE SPACES TO WS-HASH-INPUT-TEXT.
046500     STRING WS-TAG-FN             DELIMITED BY SIZE
046600            CALC-FIRST-NAME       DELIMITED BY SPACE
046700            WS-TAG-LN             DELIMITED BY SIZE
046800            CALC-LAST-NAME        DELIMITED BY SPACE
046900            WS-TAG-DOB            DELIMITED BY SIZE
047000            CALC-DOB-PLUS-1-YEAR  DELIMITED BY SPACE
047100            WS-TAG-SSN            DELIMITED BY SIZE
047200            CALC-SSN              DELIMITED BY SPACE
047300            WS-TAG-PRS            DELIMITED BY SIZE
047400            CALC-PROJECT-SALT     DELIMITED BY SPACE
047500         INTO WS-HASH-INPUT-TEXT
047600     END-STRING.
047700     PERFORM 970-COMPUTE-ONE-WAY-HASH.
047800     MOVE WS-HASH-HEX-RESULT TO CALC-HASH10.
047900 960-EXIT.
048000     EXIT.
048100*
048200*    FINDS HOW MANY OF THE FIRST 40 BYTES OF CALC-FIRST-NAME ARE
048300*    NOT TRAILING SPACE (SCANNING BACKWARD, SAME TRICK STRLTH
048400*    USES), THEN CAPS THE "FIRST THREE BYTES" SLICE USED BY
048500*    HASH7/HASH8 AT 3 - OR AT THE WHOLE NAME'S LENGTH IF THE NAME
048600*    IS SHORTER THAN THREE BYTES, OR AT 1 IF THE NAME CAME IN
048700*    BLANK (A ONE-BYTE SLICE OF AN ALL-SPACE FIELD IS STILL VALID
048800*    AND KEEPS THE STRING STATEMENT BELOW FROM TRYING A ZERO-
048900*    LENGTH REFERENCE MODIFICATION).
049000 290-FIND-FIRST3-LEN.
049100     MOVE 0 TO WS-FNAME-LEN.
049200     PERFORM 292-TEST-ONE-NAME-BYTE THRU 292-EXIT
049300             VARYING WS-BYTE-IDX FROM 40 BY -1
049400             UNTIL WS-BYTE-IDX < 1 OR WS-FNAME-LEN > 0.
049500     IF WS-FNAME-LEN > 3
049600         MOVE 3 TO WS-FNAME3-LEN
049700     ELSE
049800         IF WS-FNAME-LEN = 0
049900             MOVE 1 TO WS-FNAME3-LEN
050000         ELSE
050100             MOVE WS-FNAME-LEN TO WS-FNAME3-LEN
050200         END-IF
050300     END-IF.
050400 290-EXIT.
050500     EXIT.
050600*
050700*    ONE BYTE OF THE BACKWARD SCAN.
050800 292-TEST-ONE-NAME-BYTE.
050900     IF CALC-FIRST-NAME(WS-BYTE-IDX:1) NOT = SPACE
051000         MOVE WS-BYTE-IDX TO WS-FNAME-LEN
051100     END-IF.
051200 292-EXIT.
051300     EXIT.
051400*
051500*    SHARED ONE-WAY-HASH WORKER - TRIMS THE TRAILING SPACE OFF
051600*    WS-HASH-INPUT-TEXT (975-FIND-TEXT-LENGTH), CALLS CSNBOWH, AND
051700*    HEX-ENCODES THE 64-BYTE DIGEST INTO WS-HASH-HEX-RESULT. EVERY
051800*    ONE OF THE ELEVEN HASH PARAGRAPHS ABOVE ENDS WITH A PERFORM
051900*    OF THIS PARAGRAPH.
052000 970-COMPUTE-ONE-WAY-HASH.
052100     PERFORM 975-FIND-TEXT-LENGTH.
052200     CALL "CSNBOWH" USING ICSF-RETURN-CODE, ICSF-REASON-CODE,
052300          ICSF-EXIT-DATA-LEN, ICSF-EXIT-DATA,
052400          ICSF-RULE-ARRAY-COUNT, ICSF-RULE-ARRAY,
052500          ICSF-TEXT-LENGTH, ICSF-TEXT,
052600          ICSF-CHAIN-VEC-LEN, ICSF-CHAIN-VECTOR,
052700          ICSF-HASH-LENGTH, WS-HASH-DIGEST
052800     END-CALL.
052900     MOVE SPACES TO WS-HASH-HEX-RESULT.
053000     MOVE 1 TO WS-OUT-POS.
053100     PERFORM 972-ENCODE-ONE-BYTE THRU 972-EXIT
053200             VARYING WS-BYTE-IDX FROM 1 BY 1
053300             UNTIL WS-BYTE-IDX > 64.
053400 970-EXIT.
053500     EXIT.
053600*
053700*    ONE DIGEST BYTE BECOMES TWO HEX CHARACTERS - HIGH NIBBLE
053800*    FIRST, THEN LOW NIBBLE, EACH LOOKED UP IN WS-HEX-DIGITS.
053900 972-ENCODE-ONE-BYTE.
054000     MOVE WS-HASH-DIGEST(WS-BYTE-IDX:1) TO WS-ONE-BYTE.
054100     DIVIDE WS-ONE-BYTE-NUM BY 16 GIVING WS-HI-NIBBLE
054200                                  REMAINDER WS-LO-NIBBLE.
054300     MOVE WS-HEX-DIGITS(WS-HI-NIBBLE + 1:1)
054400                    TO WS-HASH-HEX-RESULT(WS-OUT-POS:1).
054500     ADD 1 TO WS-OUT-POS.
054600     MOVE WS-HEX-DIGITS(WS-LO-NIBBLE + 1:1)
054700                    TO WS-HASH-HEX-RESULT(WS-OUT-POS:1).
054800     ADD 1 TO WS-OUT-POS.
054900 972-EXIT.
055000     EXIT.
055100*
055200*    SCANS WS-HASH-INPUT-TEXT BACKWARD FOR THE LAST NON-SPACE
055300*    BYTE SO CSNBOWH IS NOT ASKED TO HASH A 600-BYTE FIELD FULL OF
055400*    TRAILING SPACE ON EVERY CALL - THE TRAILING SPACE WOULD BE
055500*    PART OF THE DIGEST INPUT AND WOULD MAKE EVERY SHORT HASH
055600*    INPUT COLLIDE ON AN IDENTICAL SPACE-PADDED TAIL.
055700 975-FIND-TEXT-LENGTH.
055800     MOVE 0 TO ICSF-TEXT-LENGTH.
055900     PERFORM 977-TEST-ONE-TEXT-BYTE THRU 977-EXIT
056000             VARYING WS-BYTE-IDX FROM 600 BY -1
056100             UNTIL WS-BYTE-IDX < 1 OR ICSF-TEXT-LENGTH > 0.
056200     MOVE WS-HASH-INPUT-TEXT TO ICSF-TEXT.
056300 975-EXIT.
056400     EXIT.
056500*
056600*    ONE BYTE OF THE BACKWARD SCAN.
056700 977-TEST-ONE-TEXT-BYTE.
056800     IF WS-HASH-INPUT-TEXT(WS-BYTE-IDX:1) NOT = SPACE
056900         MOVE WS-BYTE-IDX TO ICSF-TEXT-LENGTH
057000     END-IF.
057100 977-EXIT.
057200     EXIT.
