000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  DTEVAL.
000400 AUTHOR. R OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/91.
000700 DATE-COMPILED. 08/11/26.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*    DATE-VALIDATION AND DATE-ARITHMETIC UTILITY. ORIGINALLY
001200*    WRITTEN FOR THE DAILY PATIENT EDIT SUITE (DALYEDIT CALLED
001300*    DTEVAL TO CHECK A ROOM-CHARGE DATE BEFORE IT WAS POSTED TO
001400*    THE PATIENT MASTER). THAT SUITE IS NOW RETIRED; DTEVAL IS
001500*    KEPT UNDER ITS OLD NAME AND OLD CALLING SHAPE (CALL 'DTEVAL'
001600*    USING A DATE FIELD AND A RETURN CODE) BUT REBUILT TO DO THE
001700*    LINKJA HASHING SUITE'S OWN DATE WORK INSTEAD: STRICT-CALENDAR
001800*    FORMAT VALIDATION (FOR HSHEDIT'S ROSTER EDITS), REFORMAT TO
001900*    CANONICAL YYYY-MM-DD (FOR HSHNORM'S NAME/DOB/SSN
002000*    NORMALIZATION), AND THE THREE
002100*    DATE-ARITHMETIC OPERATIONS HSHCALC NEEDS TO BUILD THE HASH
002200*    FIELDS - WHOLE-DAYS-BETWEEN, ADD-ONE-DAY, ADD-ONE-YEAR, AND
002300*    DAY/MONTH TRANSPOSITION.
002400*
002500*    DTE-FUNCTION-CD SELECTS THE OPERATION:
002600*       "V" - VALIDATE DTE-INPUT-DATE AGAINST THE RECOGNIZED
002700*             FORMATS, STRICT CALENDAR (NO REFORMAT).
002800*       "R" - SAME VALIDATION, PLUS REFORMAT TO DTE-OUTPUT-DATE.
002900*       "D" - DTE-DAYS-BETWEEN = WHOLE DAYS (DTE-INPUT-DATE MINUS
003000*             DTE-INPUT-DATE2), BOTH ALREADY CANONICAL.
003100*       "A" - DTE-OUTPUT-DATE = DTE-INPUT-DATE (CANONICAL) + 1 DAY.
003200*       "Y" - DTE-OUTPUT-DATE = DTE-INPUT-DATE (CANONICAL) + 1 YEAR.
003300*       "T" - DTE-OUTPUT-DATE = DTE-INPUT-DATE (CANONICAL) WITH
003400*             THE DAY AND MONTH DIGIT GROUPS SWAPPED.
003500*
003600*    "V" AND "R" ACCEPT SEVEN INPUT SHAPES, TRIED IN THE ORDER
003700*    THE PARAGRAPHS BELOW TRY THEM: YYYY/MM/DD, YYYY-MM-DD,
003800*    YYYY MM DD, YYYYMMDD, MM/DD/YYYY, MM-DD-YYYY, MM DD YYYY, AND
003900*    MMDDYYYY - PLUS AN OPTIONAL TRAILING " HH:MM:SS" TIME
004000*    COMPONENT (STRIPPED BEFORE ANY OF THE SEVEN SHAPES ARE TRIED,
004100*    SINCE A ROSTER TIMESTAMP COLUMN IS A VALID DOF INPUT TO
004200*    HSHEDIT). "D"/"A"/"Y"/"T" ASSUME THE INPUT IS ALREADY
004300*    CANONICAL YYYY-MM-DD - THE CALLER IS RESPONSIBLE FOR HAVING
004400*    RUN "R" FIRST IF THE ORIGINAL ROSTER VALUE WAS NOT.
004500*****************************************************************
004600*HISTORY
004700*  03/12/91 RO   ORIGINAL ROUTINE - VALIDATES A ROOM-CHARGE DATE
004800*                FOR THE DAILY PATIENT EDIT SUITE (DALYEDIT).
004900*  11/19/94 RO   ADDED THE MM/DD/YYYY SLASH FORMAT - ADMITTING
005000*                OFFICE WAS KEYING DATES INCONSISTENTLY.
005100*  04/02/99 TGD  Y2K SWEEP - TWO-DIGIT YEAR WINDOWING REMOVED IN
005200*                FAVOR OF A FULL FOUR-DIGIT YEAR ON EVERY FORMAT.
005300*  08/11/26 CLB  REQ HSH-0001 - DALYEDIT SUITE RETIRED. ROUTINE
005400*                REBUILT UNDER THE SAME NAME FOR THE LINKJA
005500*                HASHING SUITE - MULTI-FORMAT STRICT-CALENDAR
005600*                VALIDATION, CANONICAL REFORMAT, AND THE DATE
005700*                ARITHMETIC HSHCALC NEEDS FOR THE HASH FIELDS.
005800*                OLD ROOM-CHARGE LOGIC REMOVED.
005900*  08/12/26 CLB  REQ HSH-0006 - ADDED THE SEVEN-SHAPE LIST AND A
006000*                BANNER OVER EACH PARSE-ATTEMPT PARAGRAPH - SHOP
006100*                REVIEW COULD NOT TELL 200 FROM 220 AT A GLANCE.
006200*                NO VALIDATION OR ARITHMETIC LOGIC CHANGED.
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 INPUT-OUTPUT SECTION.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 WORKING-STORAGE SECTION.
007400*    FIELDS USED WHILE PULLING THE TIME COMPONENT OFF AN INPUT
007500*    DATE AND SPLITTING THE REMAINING DATE-ONLY TEXT INTO ITS
007600*    THREE DIGIT GROUPS.
007700 01  WS-PARSE-WORK-FIELDS.
007800     05  WS-DATE-ONLY               PIC X(19).
007900     05  WS-DATE-ONLY-DIGITS REDEFINES WS-DATE-ONLY
008000                                    PIC 9(19).
008100     05  WS-DATE-PLUS-HOUR          PIC X(19).
008200     05  WS-TIME-MIN                PIC X(04).
008300     05  WS-TIME-SEC                PIC X(04).
008400     05  WS-TRY-DELIM               PIC X(01).
008500     05  WS-TOKEN-1                 PIC X(10).
008600     05  WS-TOKEN-1-NUM REDEFINES WS-TOKEN-1
008700                                    PIC 9(10).
008800     05  WS-TOKEN-2                 PIC X(10).
008900     05  WS-TOKEN-3                 PIC X(10).
009000     05  WS-TOKEN-COUNT             PIC S9(04) COMP VALUE 0.
009100     05  WS-TOK1-LEN                PIC S9(04) COMP VALUE 0.
009200     05  WS-TOK2-LEN                PIC S9(04) COMP VALUE 0.
009300     05  WS-TOK3-LEN                PIC S9(04) COMP VALUE 0.
009400     05  WS-SELFLEN                 PIC S9(04) COMP VALUE 0.
009500     05  WS-SCAN-SUB                PIC S9(04) COMP VALUE 0.
009600     05  WS-SPACE-POS               PIC S9(04) COMP VALUE 0.
009700     05  WS-PARSE-OK-SW             PIC X(01) VALUE "N".
009800         88  WS-PARSE-OK                VALUE "Y".
009900     05  FILLER                     PIC X(20) VALUE SPACES.
010000*
010100*    ONCE A SHAPE PARSES, WS-YEAR/WS-MONTH/WS-DAY HOLD THE THREE
010200*    DIGIT GROUPS AS BINARY NUMERICS SO 900-VALIDATE-CALENDAR AND
010300*    THE ARITHMETIC PARAGRAPHS (500-800) CAN DO REAL CALENDAR
010400*    MATH ON THEM WITHOUT RE-PARSING TEXT.
010500 01  WS-CALENDAR-WORK-FIELDS.
010600     05  WS-YEAR                    PIC 9(04) VALUE 0.
010700     05  WS-MONTH                   PIC 9(02) VALUE 0.
010800     05  WS-DAY                     PIC 9(02) VALUE 0.
010900     05  WS-CALENDAR-OK-SW          PIC X(01) VALUE "N".
011000         88  WS-CALENDAR-OK             VALUE "Y".
011100     05  WS-LEAP-YEAR-SW            PIC X(01) VALUE "N".
011200         88  WS-LEAP-YEAR               VALUE "Y".
011300     05  WS-TEMP-INT                PIC S9(09) COMP VALUE 0.
011400     05  WS-TEMP-REM                PIC S9(09) COMP VALUE 0.
011500     05  WS-DAYS-IN-MONTH-TBL.
011600         10  WS-DIM OCCURS 12 TIMES
011700                                    PIC 9(02).
011800     05  FILLER                     PIC X(20) VALUE SPACES.
011900*
012000*    WORK FIELDS FOR THE JULIAN-DAY-NUMBER CONVERSION USED BY
012100*    500-DAYS-BETWEEN (FLIEGEL/VAN FLANDERN'S WELL-KNOWN
012200*    GREGORIAN-TO-JULIAN FORMULA - SEE 960-COMPUTE-JULIAN).
012300 01  WS-JULIAN-WORK-FIELDS.
012400     05  WS-J-A                     PIC S9(09) COMP VALUE 0.
012500     05  WS-J-Y                     PIC S9(09) COMP VALUE 0.
012600     05  WS-J-M                     PIC S9(09) COMP VALUE 0.
012700     05  WS-JULIAN-1                PIC S9(09) COMP VALUE 0.
012800     05  WS-JULIAN-2                PIC S9(09) COMP VALUE 0.
012900     05  WS-JULIAN-RESULT           PIC S9(09) COMP VALUE 0.
013000     05  WS-JULIAN-RESULT-ALT REDEFINES WS-JULIAN-RESULT
013100                                    PIC S9(09).
013200     05  FILLER                     PIC X(20) VALUE SPACES.
013300*
013400*    CALLER'S PARAMETER LIST - ONE FUNCTION CODE SELECTS WHICH OF
013500*    THE SIX OPERATIONS RUNS; THE REMAINING FIELDS ARE USED OR
013600*    SET DEPENDING ON WHICH ONE THAT IS (SEE THE REMARKS ABOVE).
013700 LINKAGE SECTION.
013800 01  DTE-PARMS.
013900     05  DTE-FUNCTION-CD            PIC X(01).
014000         88  DTE-FN-VALIDATE            VALUE "V".
014100         88  DTE-FN-REFORMAT            VALUE "R".
014200         88  DTE-FN-DAYS-BETWEEN        VALUE "D".
014300         88  DTE-FN-ADD-DAY             VALUE "A".
014400         88  DTE-FN-ADD-YEAR            VALUE "Y".
014500         88  DTE-FN-TRANSPOSE           VALUE "T".
014600     05  DTE-INPUT-DATE             PIC X(19).
014700     05  DTE-INPUT-DATE2            PIC X(10).
014800     05  DTE-OUTPUT-DATE            PIC X(10).
014900     05  DTE-DAYS-BETWEEN           PIC S9(09) COMP.
015000     05  DTE-RETURN-CD              PIC S9(04) COMP.
015100         88  DTE-VALID                  VALUE 0.
015200         88  DTE-INVALID                VALUE -1.
015300*
015400 PROCEDURE DIVISION USING DTE-PARMS.
015500*
015600 000-MAIN.
015700     EVALUATE TRUE
015800         WHEN DTE-FN-VALIDATE
015900              PERFORM 100-PARSE-AND-VALIDATE
016000         WHEN DTE-FN-REFORMAT
016100              PERFORM 100-PARSE-AND-VALIDATE
016200         WHEN DTE-FN-DAYS-BETWEEN
016300              PERFORM 500-DAYS-BETWEEN
016400         WHEN DTE-FN-ADD-DAY
016500              PERFORM 600-ADD-ONE-DAY
016600         WHEN DTE-FN-ADD-YEAR
016700              PERFORM 700-ADD-ONE-YEAR
016800         WHEN DTE-FN-TRANSPOSE
016900              PERFORM 800-TRANSPOSE-DOB
017000         WHEN OTHER
017100              SET DTE-INVALID TO TRUE
017200     END-EVALUATE.
017300     GOBACK.
017400*
017500*    "V" AND "R" SHARE THIS PARAGRAPH - BOTH PARSE AND CALENDAR-
017600*    CHECK THE INPUT THE SAME WAY; ONLY "R" GOES ON TO BUILD THE
017700*    REFORMATTED OUTPUT. EACH OF THE EIGHT SHAPE-SPECIFIC TRY
017800*    PARAGRAPHS SETS WS-PARSE-OK ONLY ON A CLEAN MATCH, SO THIS
017900*    PARAGRAPH SIMPLY FALLS THROUGH THE LIST UNTIL ONE HITS OR
018000*    THEY ALL MISS.
018100 100-PARSE-AND-VALIDATE.
018200     PERFORM 110-STRIP-TIME-COMPONENT.
018300     MOVE "N" TO WS-PARSE-OK-SW.
018400*    TRY 1 OF 8 - YYYY/MM/DD.
018500     MOVE "/" TO WS-TRY-DELIM.
018600     PERFORM 200-TRY-DELIM-YMD.
018700*    TRY 2 OF 8 - YYYY-MM-DD (ALREADY-CANONICAL INPUT).
018800     IF NOT WS-PARSE-OK
018900         MOVE "-" TO WS-TRY-DELIM
019000         PERFORM 200-TRY-DELIM-YMD
019100     END-IF.
019200*    TRY 3 OF 8 - YYYY MM DD (SPACE-DELIMITED).
019300     IF NOT WS-PARSE-OK
019400         MOVE " " TO WS-TRY-DELIM
019500         PERFORM 200-TRY-DELIM-YMD
019600     END-IF.
019700*    TRY 4 OF 8 - YYYYMMDD, NO DELIMITER AT ALL.
019800     IF NOT WS-PARSE-OK
019900         PERFORM 210-TRY-COMPACT-YMD
020000     END-IF.
020100*    TRY 5 OF 8 - MM/DD/YYYY (THE SLASH FORMAT ADDED IN 1994).
020200     IF NOT WS-PARSE-OK
020300         MOVE "/" TO WS-TRY-DELIM
020400         PERFORM 220-TRY-DELIM-MDY
020500     END-IF.
020600*    TRY 6 OF 8 - MM-DD-YYYY.
020700     IF NOT WS-PARSE-OK
020800         MOVE "-" TO WS-TRY-DELIM
020900         PERFORM 220-TRY-DELIM-MDY
021000     END-IF.
021100*    TRY 7 OF 8 - MM DD YYYY.
021200     IF NOT WS-PARSE-OK
021300         MOVE " " TO WS-TRY-DELIM
021400         PERFORM 220-TRY-DELIM-MDY
021500     END-IF.
021600*    TRY 8 OF 8 - MMDDYYYY, NO DELIMITER AT ALL.
021700     IF NOT WS-PARSE-OK
021800         PERFORM 230-TRY-COMPACT-MDY
021900     END-IF.
022000*    A PARSE THAT SUCCEEDED STILL HAS TO PASS A REAL CALENDAR
022100*    CHECK (DAY-OF-MONTH AGAINST THE ACTUAL MONTH, LEAP YEAR
022200*    INCLUDED) - A SHAPE CAN MATCH THE DIGIT PATTERN AND STILL BE
022300*    AN IMPOSSIBLE DATE LIKE 02/30.
022400     MOVE "N" TO WS-CALENDAR-OK-SW.
022500     IF WS-PARSE-OK
022600         PERFORM 900-VALIDATE-CALENDAR
022700     END-IF.
022800     IF WS-PARSE-OK AND WS-CALENDAR-OK
022900         SET DTE-VALID TO TRUE
023000         IF DTE-FN-REFORMAT
023100             PERFORM 950-BUILD-CANONICAL-OUTPUT
023200         END-IF
023300     ELSE
023400         SET DTE-INVALID TO TRUE
023500*    TOUCH THE REDEFINED ALTERNATE VIEW OF THE JULIAN WORK FIELD
023600*    ON EVERY REJECTED DATE SO IT NEVER SITS UNINITIALIZED BETWEEN
023700*    CALLS - A DEBUG DUMP OF WS-JULIAN-WORK-FIELDS ALWAYS SHOWS A
023800*    CONSISTENT PAIR OF VALUES.
023900         MOVE WS-JULIAN-RESULT TO WS-JULIAN-RESULT-ALT
024000     END-IF.
024100 100-EXIT.
024200     EXIT.
024300*
024400*    STRIPS AN OPTIONAL " HH:MM:SS" SUFFIX OFF THE INPUT BEFORE
024500*    ANY OF THE EIGHT SHAPES ARE TRIED, SINCE SEVERAL ROSTER
024600*    EXTRACTS CARRY A TIMESTAMP IN THE SAME COLUMN AS THE DATE OF
024700*    FIRST SERVICE.
024800 110-STRIP-TIME-COMPONENT.
024900     MOVE 0 TO WS-SCAN-SUB.
025000     MOVE 0 TO WS-SPACE-POS.
025100     MOVE SPACES TO WS-DATE-ONLY WS-DATE-PLUS-HOUR
025200                    WS-TIME-MIN WS-TIME-SEC.
025300     IF DTE-INPUT-DATE(1:19) NOT = SPACES
025400        AND DTE-INPUT-DATE IS NOT NUMERIC
025500         CONTINUE
025600     END-IF.
025700*    LOOK FOR A COLON ANYWHERE IN THE FIELD - ITS PRESENCE IS
025800*    WHAT SIGNALS A TIME COMPONENT IS ATTACHED.
025900     PERFORM 112-TEST-ONE-COLON-BYTE THRU 112-EXIT
026000             VARYING WS-SCAN-SUB FROM 1 BY 1
026100             UNTIL WS-SCAN-SUB > 19.
026200     IF WS-SPACE-POS = 1
026300         UNSTRING DTE-INPUT-DATE DELIMITED BY ":"
026400             INTO WS-DATE-PLUS-HOUR WS-TIME-MIN WS-TIME-SEC
026500         END-UNSTRING
026600         MOVE 0 TO WS-SPACE-POS
026700*    FIND THE BLANK SEPARATING THE DATE PORTION FROM THE HOUR
026800*    PORTION OF WS-DATE-PLUS-HOUR (SCANNING BACKWARD, LIKE
026900*    STRLTH) SO ONLY THE DATE TEXT IS CARRIED FORWARD.
027000         PERFORM 114-TEST-ONE-HOUR-BYTE THRU 114-EXIT
027100             VARYING WS-SCAN-SUB FROM 19 BY -1
027200             UNTIL WS-SCAN-SUB < 1 OR WS-SPACE-POS > 0
027300         IF WS-SPACE-POS > 1
027400             MOVE WS-DATE-PLUS-HOUR(1:WS-SPACE-POS - 1)
027500                                     TO WS-DATE-ONLY
027600         ELSE
027700             MOVE WS-DATE-PLUS-HOUR TO WS-DATE-ONLY
027800         END-IF
027900     ELSE
028000         MOVE DTE-INPUT-DATE TO WS-DATE-ONLY
028100     END-IF.
028200 110-EXIT.
028300     EXIT.
028400*
028500*    ONE BYTE OF THE FORWARD COLON SCAN.
028600 112-TEST-ONE-COLON-BYTE.
028700     IF DTE-INPUT-DATE(WS-SCAN-SUB:1) = ":"
028800         MOVE 1 TO WS-SPACE-POS
028900     END-IF.
029000 112-EXIT.
029100     EXIT.
029200*
029300*    ONE BYTE OF THE BACKWARD BLANK SCAN.
029400 114-TEST-ONE-HOUR-BYTE.
029500     IF WS-DATE-PLUS-HOUR(WS-SCAN-SUB:1) = SPACE
029600         MOVE WS-SCAN-SUB TO WS-SPACE-POS
029700     END-IF.
029800 114-EXIT.
029900     EXIT.
030000*
030100*    YYYY/-/SPACE-DD FAMILY - UNSTRINGS ON WHATEVER DELIMITER THE
030200*    CALLER (100-PARSE-AND-VALIDATE) PASSED IN WS-TRY-DELIM AND
030300*    REQUIRES EXACTLY THREE NUMERIC TOKENS SHAPED 3-4/1-2/1-2
030400*    DIGITS (YEAR-MONTH-DAY ORDER). A TOKEN COUNT OTHER THAN 3, OR
030500*    A TOKEN OUTSIDE ITS EXPECTED WIDTH, OR A NON-NUMERIC TOKEN,
030600*    LEAVES WS-PARSE-OK-SW UNCHANGED SO THE CALLER MOVES ON TO THE
030700*    NEXT SHAPE.
030800 200-TRY-DELIM-YMD.
030900     MOVE SPACES TO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3.
031000     MOVE 0 TO WS-TOKEN-COUNT.
031100     UNSTRING WS-DATE-ONLY DELIMITED BY WS-TRY-DELIM
031200         INTO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3
031300         TALLYING IN WS-TOKEN-COUNT
031400     END-UNSTRING.
031500     IF WS-TOKEN-COUNT = 3
031600         PERFORM 290-COMPUTE-TOKEN-LENGTHS
031700         IF WS-TOK1-LEN >= 3 AND WS-TOK1-LEN <= 4
031800            AND WS-TOK2-LEN >= 1 AND WS-TOK2-LEN <= 2
031900            AND WS-TOK3-LEN >= 1 AND WS-TOK3-LEN <= 2
032000             IF WS-TOKEN-1(1:WS-TOK1-LEN) IS NUMERIC
032100                AND WS-TOKEN-2(1:WS-TOK2-LEN) IS NUMERIC
032200                AND WS-TOKEN-3(1:WS-TOK3-LEN) IS NUMERIC
032300                 MOVE WS-TOKEN-1(1:WS-TOK1-LEN) TO WS-YEAR
032400                 MOVE WS-TOKEN-2(1:WS-TOK2-LEN) TO WS-MONTH
032500                 MOVE WS-TOKEN-3(1:WS-TOK3-LEN) TO WS-DAY
032600                 SET WS-PARSE-OK TO TRUE
032700             END-IF
032800         END-IF
032900     END-IF.
033000 200-EXIT.
033100     EXIT.
033200*
033300*    YYYYMMDD - EXACTLY EIGHT DIGITS, NO DELIMITER. FIXED
033400*    POSITIONS: YEAR IN 1-4, MONTH IN 5-6, DAY IN 7-8.
033500 210-TRY-COMPACT-YMD.
033600     PERFORM 295-SCAN-SELF-LEN.
033700     IF WS-SELFLEN = 8 AND WS-DATE-ONLY(1:8) IS NUMERIC
033800         MOVE WS-DATE-ONLY(1:4) TO WS-YEAR
033900         MOVE WS-DATE-ONLY(5:2) TO WS-MONTH
034000         MOVE WS-DATE-ONLY(7:2) TO WS-DAY
034100         SET WS-PARSE-OK TO TRUE
034200     END-IF.
034300 210-EXIT.
034400     EXIT.
034500*
034600*    MM/-/SPACE-DD/-/SPACE-YYYY FAMILY - SAME DELIMITER-DRIVEN
034700*    UNSTRING AS 200, BUT THE TOKEN WIDTHS AND FIELD ASSIGNMENTS
034800*    ARE MONTH-DAY-YEAR ORDER INSTEAD OF YEAR-MONTH-DAY.
034900 220-TRY-DELIM-MDY.
035000     MOVE SPACES TO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3.
035100     MOVE 0 TO WS-TOKEN-COUNT.
035200     UNSTRING WS-DATE-ONLY DELIMITED BY WS-TRY-DELIM
035300         INTO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3
035400         TALLYING IN WS-TOKEN-COUNT
035500     END-UNSTRING.
035600     IF WS-TOKEN-COUNT = 3
035700         PERFORM 290-COMPUTE-TOKEN-LENGTHS
035800         IF WS-TOK1-LEN >= 1 AND WS-TOK1-LEN <= 2
035900            AND WS-TOK2-LEN >= 1 AND WS-TOK2-LEN <= 2
036000            AND WS-TOK3-LEN >= 3 AND WS-TOK3-LEN <= 4
036100             IF WS-TOKEN-1(1:WS-TOK1-LEN) IS NUMERIC
036200                AND WS-TOKEN-2(1:WS-TOK2-LEN) IS NUMERIC
036300                AND WS-TOKEN-3(1:WS-TOK3-LEN) IS NUMERIC
036400                 MOVE WS-TOKEN-1(1:WS-TOK1-LEN) TO WS-MONTH
036500                 MOVE WS-TOKEN-2(1:WS-TOK2-LEN) TO WS-DAY
036600                 MOVE WS-TOKEN-3(1:WS-TOK3-LEN) TO WS-YEAR
036700                 SET WS-PARSE-OK TO TRUE
036800             END-IF
036900         END-IF
037000     END-IF.
037100 220-EXIT.
037200     EXIT.
037300*
037400*    MMDDYYYY - EXACTLY EIGHT DIGITS, NO DELIMITER, MONTH-DAY-YEAR
037500*    FIXED POSITIONS.
037600 230-TRY-COMPACT-MDY.
037700     PERFORM 295-SCAN-SELF-LEN.
037800     IF WS-SELFLEN = 8 AND WS-DATE-ONLY(1:8) IS NUMERIC
037900         MOVE WS-DATE-ONLY(1:2) TO WS-MONTH
038000         MOVE WS-DATE-ONLY(3:2) TO WS-DAY
038100         MOVE WS-DATE-ONLY(5:4) TO WS-YEAR
038200         SET WS-PARSE-OK TO TRUE
038300     END-IF.
038400 230-EXIT.
038500     EXIT.
038600*
038700*    FINDS THE TRIMMED LENGTH OF EACH OF THE THREE UNSTRING
038800*    TOKENS (BACKWARD SCAN, LIKE STRLTH) SO 200/220 CAN CHECK THAT
038900*    EACH TOKEN'S WIDTH FITS ITS EXPECTED DIGIT-GROUP SIZE BEFORE
039000*    TRUSTING ITS NUMERIC VALUE.
039100 290-COMPUTE-TOKEN-LENGTHS.
039200     MOVE 0 TO WS-TOK1-LEN.
039300     PERFORM 292-TEST-ONE-TOK1-BYTE THRU 292-EXIT
039400             VARYING WS-SCAN-SUB FROM 10 BY -1
039500             UNTIL WS-SCAN-SUB < 1 OR WS-TOK1-LEN > 0.
039600     MOVE 0 TO WS-TOK2-LEN.
039700     PERFORM 293-TEST-ONE-TOK2-BYTE THRU 293-EXIT
039800             VARYING WS-SCAN-SUB FROM 10 BY -1
039900             UNTIL WS-SCAN-SUB < 1 OR WS-TOK2-LEN > 0.
040000     MOVE 0 TO WS-TOK3-LEN.
040100     PERFORM 294-TEST-ONE-TOK3-BYTE THRU 294-EXIT
040200             VARYING WS-SCAN-SUB FROM 10 BY -1
040300             UNTIL WS-SCAN-SUB < 1 OR WS-TOK3-LEN > 0.
040400 290-EXIT.
040500     EXIT.
040600*
040700*    ONE BYTE OF TOKEN 1'S BACKWARD SCAN.
040800 292-TEST-ONE-TOK1-BYTE.
040900     IF WS-TOKEN-1(WS-SCAN-SUB:1) NOT = SPACE
041000         MOVE WS-SCAN-SUB TO WS-TOK1-LEN
041100     END-IF.
041200 292-EXIT.
041300     EXIT.
041400*
041500*    ONE BYTE OF TOKEN 2'S BACKWARD SCAN.
041600 293-TEST-ONE-TOK2-BYTE.
041700     IF WS-TOKEN-2(WS-SCAN-SUB:1) NOT = SPACE
041800         MOVE WS-SCAN-SUB TO WS-TOK2-LEN
041900     END-IF.
042000 293-EXIT.
042100     EXIT.
042200*
042300*    ONE BYTE OF TOKEN 3'S BACKWARD SCAN.
042400 294-TEST-ONE-TOK3-BYTE.
042500     IF WS-TOKEN-3(WS-SCAN-SUB:1) NOT = SPACE
042600         MOVE WS-SCAN-SUB TO WS-TOK3-LEN
042700     END-IF.
042800 294-EXIT.
042900     EXIT.
043000*
043100*    FINDS THE TRIMMED LENGTH OF WS-DATE-ONLY ITSELF, USED BY THE
043200*    TWO COMPACT (NO-DELIMITER) TRY PARAGRAPHS TO CONFIRM THE
043300*    FIELD HOLDS EXACTLY EIGHT DIGITS AND NOTHING MORE.
043400 295-SCAN-SELF-LEN.
043500     MOVE 0 TO WS-SELFLEN.
043600     PERFORM 297-TEST-ONE-SELF-BYTE THRU 297-EXIT
043700             VARYING WS-SCAN-SUB FROM 19 BY -1
043800             UNTIL WS-SCAN-SUB < 1 OR WS-SELFLEN > 0.
043900 295-EXIT.
044000     EXIT.
044100*
044200*    ONE BYTE OF THE SELF-LENGTH BACKWARD SCAN.
044300 297-TEST-ONE-SELF-BYTE.
044400     IF WS-DATE-ONLY(WS-SCAN-SUB:1) NOT = SPACE
044500         MOVE WS-SCAN-SUB TO WS-SELFLEN
044600     END-IF.
044700 297-EXIT.
044800     EXIT.
044900*
045000*    DTE-FUNCTION-CD = "D" - BOTH INPUT DATES ARE ALREADY
045100*    CANONICAL YYYY-MM-DD, SO THIS PARAGRAPH SKIPS STRAIGHT TO
045200*    THE JULIAN CONVERSION AND SUBTRACTS. USED BY HSHCALC'S
045300*    PIDHASH CALCULATION TO TURN TWO CALENDAR DATES INTO THE
045400*    SIGNED DAYS-OFFSET VALUE THAT GOES INTO THE HASH INPUT.
045500 500-DAYS-BETWEEN.
045600     MOVE DTE-INPUT-DATE(1:4) TO WS-YEAR.
045700     MOVE DTE-INPUT-DATE(6:2) TO WS-MONTH.
045800     MOVE DTE-INPUT-DATE(9:2) TO WS-DAY.
045900     PERFORM 960-COMPUTE-JULIAN.
046000     MOVE WS-JULIAN-RESULT TO WS-JULIAN-1.
046100     MOVE DTE-INPUT-DATE2(1:4) TO WS-YEAR.
046200     MOVE DTE-INPUT-DATE2(6:2) TO WS-MONTH.
046300     MOVE DTE-INPUT-DATE2(9:2) TO WS-DAY.
046400     PERFORM 960-COMPUTE-JULIAN.
046500     MOVE WS-JULIAN-RESULT TO WS-JULIAN-2.
046600     COMPUTE DTE-DAYS-BETWEEN = WS-JULIAN-1 - WS-JULIAN-2.
046700     SET DTE-VALID TO TRUE.
046800 500-EXIT.
046900     EXIT.
047000*
047100*    DTE-FUNCTION-CD = "A" - ADVANCES THE CANONICAL INPUT DATE ONE
047200*    CALENDAR DAY, ROLLING MONTH AND YEAR AS NEEDED (LEAP YEAR
047300*    INCLUDED). FEEDS HSHCALC'S HASH9, WHICH CATCHES A DOB OFF BY
047400*    ONE DAY BETWEEN SITES.
047500 600-ADD-ONE-DAY.
047600     MOVE DTE-INPUT-DATE(1:4) TO WS-YEAR.
047700     MOVE DTE-INPUT-DATE(6:2) TO WS-MONTH.
047800     MOVE DTE-INPUT-DATE(9:2) TO WS-DAY.
047900     ADD 1 TO WS-DAY.
048000     PERFORM 910-SET-LEAP-YEAR-SW.
048100     PERFORM 920-LOAD-DAYS-IN-MONTH-TBL.
048200     IF WS-DAY > WS-DIM(WS-MONTH)
048300         MOVE 1 TO WS-DAY
048400         ADD 1 TO WS-MONTH
048500         IF WS-MONTH > 12
048600             MOVE 1 TO WS-MONTH
048700             ADD 1 TO WS-YEAR
048800         END-IF
048900     END-IF.
049000     PERFORM 950-BUILD-CANONICAL-OUTPUT.
049100     SET DTE-VALID TO TRUE.
049200 600-EXIT.
049300     EXIT.
049400*
049500*    DTE-FUNCTION-CD = "Y" - ADVANCES THE CANONICAL INPUT DATE ONE
049600*    CALENDAR YEAR. A DAY NUMBER THAT NO LONGER FITS THE NEW
049700*    YEAR'S MONTH (FEBRUARY 29 ROLLING INTO A NON-LEAP YEAR) IS
049800*    CLAMPED TO THE LAST VALID DAY OF THAT MONTH RATHER THAN
049900*    ROLLED FORWARD INTO MARCH. FEEDS HSHCALC'S HASH10.
050000 700-ADD-ONE-YEAR.
050100     MOVE DTE-INPUT-DATE(1:4) TO WS-YEAR.
050200     MOVE DTE-INPUT-DATE(6:2) TO WS-MONTH.
050300     MOVE DTE-INPUT-DATE(9:2) TO WS-DAY.
050400     ADD 1 TO WS-YEAR.
050500     PERFORM 910-SET-LEAP-YEAR-SW.
050600     PERFORM 920-LOAD-DAYS-IN-MONTH-TBL.
050700     IF WS-DAY > WS-DIM(WS-MONTH)
050800         MOVE WS-DIM(WS-MONTH) TO WS-DAY
050900     END-IF.
051000     PERFORM 950-BUILD-CANONICAL-OUTPUT.
051100     SET DTE-VALID TO TRUE.
051200 700-EXIT.
051300     EXIT.
051400*
051500*    DTE-FUNCTION-CD = "T" - SWAPS THE MONTH AND DAY DIGIT GROUPS
051600*    OF THE CANONICAL INPUT DATE WITHOUT ANY CALENDAR CHECKING
051700*    (A TRANSPOSED DATE MAY NOT EVEN BE A VALID CALENDAR DATE, AND
051800*    THAT IS FINE - IT ONLY HAS TO MATCH TEXT IN A HASH). FEEDS
051900*    HSHCALC'S HASH5/HASH6.
052000 800-TRANSPOSE-DOB.
052100     MOVE SPACES TO DTE-OUTPUT-DATE.
052200     STRING DTE-INPUT-DATE(1:4) DELIMITED BY SIZE
052300            "-"                 DELIMITED BY SIZE
052400            DTE-INPUT-DATE(9:2) DELIMITED BY SIZE
052500            "-"                 DELIMITED BY SIZE
052600            DTE-INPUT-DATE(6:2) DELIMITED BY SIZE
052700         INTO DTE-OUTPUT-DATE
052800     END-STRING.
052900     SET DTE-VALID TO TRUE.
053000 800-EXIT.
053100     EXIT.
053200*
053300*    REAL CALENDAR CHECK ON THE PARSED YEAR/MONTH/DAY - CATCHES A
053400*    SHAPE THAT MATCHED DIGIT-COUNT-WISE BUT NAMES A DATE THAT
053500*    DOES NOT EXIST (MONTH 13, OR DAY 30 IN FEBRUARY).
053600 900-VALIDATE-CALENDAR.
053700     MOVE "N" TO WS-CALENDAR-OK-SW.
053800     IF WS-YEAR >= 1 AND WS-MONTH >= 1 AND WS-MONTH <= 12
053900        AND WS-DAY >= 1
054000         PERFORM 910-SET-LEAP-YEAR-SW
054100         PERFORM 920-LOAD-DAYS-IN-MONTH-TBL
054200         IF WS-DAY <= WS-DIM(WS-MONTH)
054300             SET WS-CALENDAR-OK TO TRUE
054400         END-IF
054500     END-IF.
054600 900-EXIT.
054700     EXIT.
054800*
054900*    STANDARD LEAP-YEAR TEST: DIVISIBLE BY 4 AND NOT BY 100,
055000*    UNLESS ALSO DIVISIBLE BY 400.
055100 910-SET-LEAP-YEAR-SW.
055200     MOVE "N" TO WS-LEAP-YEAR-SW.
055300     DIVIDE WS-YEAR BY 4 GIVING WS-TEMP-INT
055400                         REMAINDER WS-TEMP-REM.
055500     IF WS-TEMP-REM = 0
055600         DIVIDE WS-YEAR BY 100 GIVING WS-TEMP-INT
055700                             REMAINDER WS-TEMP-REM
055800         IF WS-TEMP-REM NOT = 0
055900             SET WS-LEAP-YEAR TO TRUE
056000         ELSE
056100             DIVIDE WS-YEAR BY 400 GIVING WS-TEMP-INT
056200                                 REMAINDER WS-TEMP-REM
056300             IF WS-TEMP-REM = 0
056400                 SET WS-LEAP-YEAR TO TRUE
056500             END-IF
056600         END-IF
056700     END-IF.
056800 910-EXIT.
056900     EXIT.
057000*
057100*    LOADS THE TWELVE-MONTH DAYS-IN-MONTH TABLE, ADJUSTING
057200*    FEBRUARY TO 29 WHEN WS-LEAP-YEAR-SW IS "Y". RELOADED FROM
057300*    SCRATCH ON EVERY CALL RATHER THAN CACHED, SINCE THE LEAP-YEAR
057400*    FLAG CAN CHANGE FROM ONE CALL TO THE NEXT.
057500 920-LOAD-DAYS-IN-MONTH-TBL.
057600     MOVE 31 TO WS-DIM(1).
057700     MOVE 28 TO WS-DIM(2).
057800     MOVE 31 TO WS-DIM(3).
057900     MOVE 30 TO WS-DIM(4).
058000     MOVE 31 TO WS-DIM(5).
058100     MOVE 30 TO WS-DIM(6).
058200     MOVE 31 TO WS-DIM(7).
058300     MOVE 31 TO WS-DIM(8).
058400     MOVE 30 TO WS-DIM(9).
058500     MOVE 31 TO WS-DIM(10).
058600     MOVE 30 TO WS-DIM(11).
058700     MOVE 31 TO WS-DIM(12).
058800     IF WS-LEAP-YEAR
058900         MOVE 29 TO WS-DIM(2)
059000     END-IF.
059100 920-EXIT.
059200     EXIT.
059300*
059400*    BUILDS DTE-OUTPUT-DATE AS YYYY-MM-DD FROM WS-YEAR/WS-MONTH/
059500*    WS-DAY - THE ONE CANONICAL OUTPUT FORMAT EVERY CALLER IN THE
059600*    LINKJA SUITE EXPECTS, REGARDLESS OF WHICH OF THE EIGHT SHAPES
059700*    THE ORIGINAL INPUT ARRIVED IN.
059800 950-BUILD-CANONICAL-OUTPUT.
059900     MOVE SPACES TO DTE-OUTPUT-DATE.
060000     STRING WS-YEAR  DELIMITED BY SIZE
060100            "-"      DELIMITED BY SIZE
060200            WS-MONTH DELIMITED BY SIZE
060300            "-"      DELIMITED BY SIZE
060400            WS-DAY   DELIMITED BY SIZE
060500         INTO DTE-OUTPUT-DATE
060600     END-STRING.
060700 950-EXIT.
060800     EXIT.
060900*
061000*    FLIEGEL/VAN FLANDERN GREGORIAN-TO-JULIAN-DAY-NUMBER FORMULA -
061100*    TURNS A YEAR/MONTH/DAY INTO A SINGLE INTEGER DAY COUNT SO
061200*    500-DAYS-BETWEEN CAN SUBTRACT TWO DATES WITH ORDINARY
061300*    INTEGER ARITHMETIC INSTEAD OF CALENDAR-AWARE LOGIC.
061400 960-COMPUTE-JULIAN.
061500     COMPUTE WS-J-A = (14 - WS-MONTH) / 12.
061600     COMPUTE WS-J-Y = WS-YEAR + 4800 - WS-J-A.
061700     COMPUTE WS-J-M = WS-MONTH + (12 * WS-J-A) - 3.
061800     COMPUTE WS-JULIAN-RESULT =
061900             WS-DAY
062000             + (((153 * WS-J-M) + 2) / 5)
062100             + (365 * WS-J-Y)
062200             + (WS-J-Y / 4)
062300             - (WS-J-Y / 100)
062400             + (WS-J-Y / 400)
062500             - 32045.
062600 960-EXIT.
062700     EXIT.
